000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK5.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK5 POSTS A TOP-UP (FUNDS ADD) TO ONE CARD.  CALLED BY
001400 * CARDBK1 WHEN THE CONTROL FILE CARRIES A "TOPUP" TRANSACTION.
001500 * REJECTS IF THE REQUESTING USERNAME DOES NOT EXIST, IF THE CARD
001600 * IS NOT OWNED BY THAT USER, OR IF THE CARD IS NOT ACTIVE.  THE
001700 * AMOUNT ITSELF IS ASSUMED ALREADY VALIDATED (> 0, 2 DECIMALS)
001800 * BY THE CALLER'S INPUT EDIT.
001900 *
002000 * TOP-UP IS A ONE-WAY OPERATION - THIS MODULE ONLY EVER ADDS TO
002100 * CARD-BALANCE.  THERE IS NO WITHDRAWAL ENTRY POINT HERE; A
002200 * BALANCE CAN ONLY GO DOWN THROUGH CARDBK6 (MONEY TRANSFER).
002300 * KEEPING THE TWO DIRECTIONS IN SEPARATE PROGRAMS AVOIDS A
002400 * REPEAT OF THE OLD COMBINED DEPOSIT/WITHDRAWAL BUG DESCRIBED
002500 * IN CR-1358 BELOW, WHERE A NEGATIVE DEPOSIT AMOUNT COULD SLIP
002600 * THROUGH AS AN UNDOCUMENTED WITHDRAWAL.
002700 *----------------------------------------------------------------
002800 * CHANGE LOG
002900 *----------------------------------------------------------------
003000 * 02/18/94  DPW  CR-1340  INITIAL VERSION (WAS THE CASH-DEPOSIT
003100 *                         PARAGRAPH IN THE OLD TELLER PROGRAM).
003200 * 07/30/94  DPW  CR-1358  SPLIT OUT OF THE COMBINED DEPOSIT/
003300 *                         WITHDRAWAL MODULE - TOP-UP NOW ONLY
003400 *                         EVER ADDS, NEVER SUBTRACTS.
003500 * 05/14/95  MKP  CR-1412  NOW CHECKS CARD-USER-ID AGAINST THE
003600 *                         CALLING USER, NOT JUST CARD EXISTENCE.
003700 * 09/23/98  MKP  CR-1688  Y2K - NO DATE FIELDS IN THIS MODULE,
003800 *                         CONFIRMED, NO CHANGE.
003900 * 04/30/01  RLT  CR-1822  REMOVED THE OLD INTENTOS (PIN RETRY)
004000 *                         CHECK - NOT APPLICABLE TO BATCH TOP-UP.
004100 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
004200 * 06/14/07  RLT  CR-2114  FILE-STATUS CODES, RELATIVE KEYS AND
004300 *                         FOUND-SWITCHES MOVED BACK TO 77-LEVEL
004400 *                         ENTRIES PER SHOP STANDARD S-100.
004500 *----------------------------------------------------------------
004600 
004700  ENVIRONMENT DIVISION.
004800  CONFIGURATION SECTION.
004900  SPECIAL-NAMES.
005000      CLASS NUMERIC-DIGIT IS "0123456789".
005100 
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400 *    BOTH MASTERS ARE OPENED I-O - CARD-MASTER BECAUSE THE
005500 *    BALANCE IS REWRITTEN, USER-MASTER BECAUSE IT IS OPENED
005600 *    DYNAMIC FOR THE NAME-SCAN IN 1000-VALIDATE-USER EVEN
005700 *    THOUGH THIS PROGRAM NEVER REWRITES A USER RECORD.
005800      SELECT CARD-MASTER ASSIGN TO DISK
005900          ORGANIZATION IS RELATIVE
006000          ACCESS MODE IS DYNAMIC
006100          RELATIVE KEY IS WK-CARD-REL-KEY
006200          FILE STATUS IS FS-CARD.
006300 
006400      SELECT USER-MASTER ASSIGN TO DISK
006500          ORGANIZATION IS RELATIVE
006600          ACCESS MODE IS DYNAMIC
006700          RELATIVE KEY IS WK-USER-REL-KEY
006800          FILE STATUS IS FS-USER.
006900 
007000  DATA DIVISION.
007100  FILE SECTION.
007200  FD  CARD-MASTER
007300      LABEL RECORD STANDARD
007400      VALUE OF FILE-ID IS "CARDMAST.DAT".
007500 *----------------------------------------------------------------
007600 * CARD-REG - SAME LAYOUT CARRIED IN EVERY PROGRAM THAT TOUCHES
007700 * CARD-MASTER.  SEE CARDBK7'S COPY FOR THE FULL FIELD-BY-FIELD
007800 * NARRATIVE; THE NOTES HERE ARE LIMITED TO WHAT THIS PROGRAM
007900 * ACTUALLY USES.
008000 *----------------------------------------------------------------
008100  01  CARD-REG.
008200 *        CARD-ID DOUBLES AS THE RELATIVE RECORD NUMBER ON THIS
008300 *        FILE - THERE IS NO SEPARATE INDEX, SO "READ BY CARD-ID"
008400 *        AND "READ BY RELATIVE KEY" ARE THE SAME OPERATION.
008500      05  CARD-ID                PIC 9(09).
008600 *        THE FULL 16-DIGIT PLASTIC NUMBER - NOT TESTED OR MOVED
008700 *        ANYWHERE IN THIS PROGRAM, CARRIED ONLY BECAUSE IT IS
008800 *        PART OF THE RECORD.
008900      05  CARD-NUMBER            PIC X(16).
009000 *        OWNING USER'S USER-ID - COMPARED AGAINST USER-MASTER
009100 *        BELOW TO CONFIRM THE CALLER ACTUALLY OWNS THIS CARD.
009200      05  CARD-USER-ID           PIC 9(09).
009300      05  CARD-EXPIRY-DATE       PIC 9(08).
009400      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
009500          10  CARD-EXP-CCYY      PIC 9(04).
009600          10  CARD-EXP-MM        PIC 9(02).
009700          10  CARD-EXP-DD        PIC 9(02).
009800      05  CARD-STATUS            PIC X(08).
009900 *        ONLY CARD-ST-ACTIVE IS TESTED BY THIS PROGRAM - A
010000 *        BLOCKED OR EXPIRED CARD IS REJECTED, NOT DISTINGUISHED
010100 *        ANY FURTHER, BY 3000-VALIDATE-STATUS BELOW.
010200          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
010300          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
010400          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
010500 *        SIGNED, TWO-DECIMAL BALANCE - THE FIELD THIS ENTIRE
010600 *        PROGRAM EXISTS TO INCREASE.  ZONED DISPLAY, NOT COMP-3 -
010700 *        THIS SHOP HAS NEVER PACKED MONEY FIELDS.
010800      05  CARD-BALANCE           PIC S9(09)V99.
010900      05  CARD-CREATED-AT        PIC 9(08).
011000 *        STAMPED BY 4000-POST-TOPUP BELOW EVERY TIME A TOP-UP
011100 *        POSTS, SO AN AUDITOR CAN SEE WHEN THE BALANCE LAST MOVED
011200 *        WITHOUT HAVING TO REPLAY THE TRANSACTION LOG.
011300      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
011400 *        DEFAULTED TO THIS PROGRAM'S OWN NAME SO A DUMP OF
011500 *        CARD-MASTER SHOWS WHICH BATCH STEP TOUCHED THE RECORD
011600 *        LAST, EVEN IF NO TOP-UP EVER ACTUALLY POSTS TO IT.
011700      05  CARD-LAST-UPDATE-USER  PIC X(08) VALUE "CARDBK5 ".
011800      05  CARD-REC-STATUS        PIC X(01).
011900          88  CARD-REC-OK               VALUE "A".
012000          88  CARD-REC-DELETED          VALUE "D".
012100      05  FILLER                 PIC X(22).
012200 
012300  FD  USER-MASTER
012400      LABEL RECORD STANDARD
012500      VALUE OF FILE-ID IS "USERMAST.DAT".
012600 *----------------------------------------------------------------
012700 * USER-REG - THIS PROGRAM ONLY CARES ABOUT USER-USERNAME (TO
012800 * MATCH THE CALLER'S REQUEST) AND USER-ID (TO CONFIRM CARD
012900 * OWNERSHIP); THE REMAINING FIELDS ARE CARRIED FOR LAYOUT
013000 * CONSISTENCY WITH THE OTHER PROGRAMS THAT READ THIS FILE.
013100 *----------------------------------------------------------------
013200  01  USER-REG.
013300 *        RELATIVE RECORD NUMBER ON USER-MASTER - USED HERE ONLY
013400 *        TO CONFIRM CARD-USER-ID ACTUALLY MATCHES THE USER WHO
013500 *        JUST SCANNED TRUE IN 1000-VALIDATE-USER.
013600      05  USER-ID                PIC 9(09).
013700 *        LOGIN NAME - THE FIELD THE SCAN LOOP BELOW COMPARES
013800 *        AGAINST LK-REQ-USERNAME, THE CALLER'S PARAMETER.
013900      05  USER-USERNAME          PIC X(30).
014000      05  USER-EMAIL             PIC X(50).
014100      05  USER-FIRST-NAME        PIC X(30).
014200      05  USER-LAST-NAME         PIC X(30).
014300      05  USER-ROLE              PIC X(08).
014400          88  USER-ROLE-USER            VALUE "USER    ".
014500          88  USER-ROLE-ADMIN           VALUE "ADMIN   ".
014600      05  USER-STATUS            PIC X(08).
014700          88  USER-ST-ACTIVE            VALUE "ACTIVE  ".
014800          88  USER-ST-BLOCKED           VALUE "BLOCKED ".
014900          88  USER-ST-EXPIRED           VALUE "EXPIRED ".
015000      05  USER-CREATED-AT        PIC 9(08).
015100      05  USER-CREATED-R REDEFINES USER-CREATED-AT.
015200          10  USER-CRT-CCYY      PIC 9(04).
015300          10  USER-CRT-MM        PIC 9(02).
015400          10  USER-CRT-DD        PIC 9(02).
015500      05  FILLER                 PIC X(20).
015600 
015700  WORKING-STORAGE SECTION.
015800 *----------------------------------------------------------------
015900 * FILE-STATUS CODES AND RELATIVE KEYS - FOUR SCALAR FIELDS, ONE
016000 * PER FILE/PURPOSE, EACH CARRIED AS ITS OWN 77-LEVEL ENTRY PER
016100 * SHOP STANDARD S-100 RATHER THAN GROUPED UNDER A SINGLE
016200 * ARTIFICIAL 01-LEVEL.
016300 *----------------------------------------------------------------
016400  77  FS-CARD                    PIC X(02).
016500  77  FS-USER                    PIC X(02).
016600  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
016700  77  WK-USER-REL-KEY            PIC 9(09)  COMP.
016800 
016900 *----------------------------------------------------------------
017000 * FOUND-SWITCHES - SET BY THE VALIDATION PARAGRAPHS BELOW AND
017100 * TESTED BY THE MAIN LINE TO DECIDE WHICH RETURN CODE TO HAND
017200 * BACK TO CARDBK1.  EACH IS A SINGLE ONE-CHARACTER FLAG, SO EACH
017300 * IS A 77-LEVEL ITEM, NOT A GROUP.
017400 *----------------------------------------------------------------
017500  77  WK-USER-FOUND-SW            PIC X(01) VALUE "N".
017600      88  WK-USER-FOUND                  VALUE "Y".
017700  77  WK-CARD-FOUND-SW            PIC X(01) VALUE "N".
017800      88  WK-CARD-FOUND                  VALUE "Y".
017900 
018000 *----------------------------------------------------------------
018100 * TODAY'S DATE, ACCEPTED ONCE AT THE TOP OF THE RUN AND STAMPED
018200 * ONTO CARD-LAST-UPDATE-DATE WHEN THE TOP-UP POSTS.  THIS IS A
018300 * STRUCTURED DATE BREAKDOWN, SO IT STAYS AN 01-GROUP WITH ITS
018400 * CCYY/MM/DD REDEFINES.
018500 *----------------------------------------------------------------
018600  01  WK-DATE-AREA.
018700      05  WK-RUN-DATE            PIC 9(08).
018800      05  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
018900          10  WK-RUN-CCYY        PIC 9(04).
019000          10  WK-RUN-MM          PIC 9(02).
019100          10  WK-RUN-DD          PIC 9(02).
019200 
019300  LINKAGE SECTION.
019400 *----------------------------------------------------------------
019500 * FOUR PARAMETERS PASSED BY CARDBK1 OFF THE CONTROL-FILE RECORD
019600 * FOR A TOPUP TRANSACTION: THE REQUESTING USER'S LOGIN NAME, THE
019700 * TARGET CARD ID, THE AMOUNT TO ADD, AND A RETURN CODE THIS
019800 * MODULE SETS BEFORE GOBACK.
019900 *----------------------------------------------------------------
020000 *    THE REQUESTING USER'S LOGIN NAME, AS TYPED INTO THE TOP-UP
020100 *    REQUEST AND CARRIED FORWARD UNCHANGED BY CARDBK1.
020200  01  LK-REQ-USERNAME            PIC X(30).
020300 *    THE CARD TO BE CREDITED - ALSO THE CARD'S RELATIVE RECORD
020400 *    NUMBER ON CARD-MASTER.
020500  01  LK-CARD-ID                 PIC 9(09).
020600 *    AMOUNT TO ADD, ALREADY EDITED BY THE CALLER FOR SIGN AND
020700 *    DECIMAL PLACEMENT - THIS PROGRAM DOES NOT RE-VALIDATE IT.
020800  01  LK-TOPUP-AMOUNT            PIC S9(09)V99.
020900 *    RETURN CODE HANDED BACK TO CARDBK1 - 00 MEANS POSTED, ANY
021000 *    OTHER VALUE MEANS THE TOP-UP WAS REJECTED AND THE REASON
021100 *    IS ENCODED IN THE 88-LEVEL THAT FIRED.
021200  01  LK-RETURN-CODE             PIC 9(02).
021300      88  LK-RC-OK                      VALUE 00.
021400      88  LK-RC-USER-NOT-FOUND          VALUE 10.
021500      88  LK-RC-CARD-NOT-FOUND          VALUE 20.
021600      88  LK-RC-CARD-NOT-ACTIVE         VALUE 30.
021700 
021800  PROCEDURE DIVISION USING LK-REQ-USERNAME, LK-CARD-ID,
021900          LK-TOPUP-AMOUNT, LK-RETURN-CODE.
022000 
022100 *----------------------------------------------------------------
022200 * 0000-TOPUP-CARD IS THE MAIN LINE.  IT VALIDATES THE USER, THEN
022300 * THE CARD, THEN THE CARD'S STATUS, IN THAT ORDER, FALLING OUT
022400 * TO THE EXIT WITH THE APPROPRIATE RETURN CODE THE MOMENT ANY
022500 * ONE OF THE THREE CHECKS FAILS.  ONLY IF ALL THREE PASS DOES
022600 * 4000-POST-TOPUP EVER RUN.
022700 *----------------------------------------------------------------
022800  0000-TOPUP-CARD.
022900 *    START CLEAN - A CALLER THAT REUSES THE LINKAGE AREA ACROSS
023000 *    CALLS SHOULD NEVER SEE A STALE RETURN CODE FROM A PRIOR
023100 *    CARD'S TOP-UP.
023200      MOVE ZERO TO LK-RETURN-CODE.
023300      ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD.
023400 
023500      OPEN I-O USER-MASTER.
023600      OPEN I-O CARD-MASTER.
023700 
023800 *    STEP 1 OF 3 - CONFIRM THE REQUESTING USERNAME EXISTS AT
023900 *    ALL.  IF IT DOES NOT, THERE IS NO POINT EVEN LOOKING AT
024000 *    THE CARD.
024100      PERFORM 1000-VALIDATE-USER THRU 1000-VALIDATE-USER-EXIT.
024200      IF NOT WK-USER-FOUND
024300          MOVE 10 TO LK-RETURN-CODE
024400          GO TO 0000-TOPUP-CARD-EXIT
024500      END-IF.
024600 
024700 *    STEP 2 OF 3 - CONFIRM THE CARD EXISTS AND BELONGS TO THE
024800 *    USER WHO JUST VALIDATED.
024900      PERFORM 2000-READ-CARD THRU 2000-READ-CARD-EXIT.
025000      IF NOT WK-CARD-FOUND
025100          MOVE 20 TO LK-RETURN-CODE
025200          GO TO 0000-TOPUP-CARD-EXIT
025300      END-IF.
025400 
025500 *    STEP 3 OF 3 - CONFIRM THE CARD IS ACTIVE.  ONLY AFTER ALL
025600 *    THREE CHECKS PASS DOES THE BALANCE ACTUALLY MOVE.
025700      PERFORM 3000-VALIDATE-STATUS THRU 3000-VALIDATE-STATUS-EXIT.
025800      IF LK-RC-CARD-NOT-ACTIVE
025900          GO TO 0000-TOPUP-CARD-EXIT
026000      END-IF.
026100 
026200      PERFORM 4000-POST-TOPUP THRU 4000-POST-TOPUP-EXIT.
026300 
026400  0000-TOPUP-CARD-EXIT.
026500 *    BOTH FILES ARE CLOSED ON EVERY EXIT PATH, WHETHER THE
026600 *    TOP-UP POSTED OR WAS REJECTED, SO A FAILED CALL NEVER
026700 *    LEAVES A FILE OPEN FOR THE NEXT CALL FROM CARDBK1.
026800      CLOSE USER-MASTER.
026900      CLOSE CARD-MASTER.
027000      GOBACK.
027100 
027200 *----------------------------------------------------------------
027300 * 1000-VALIDATE-USER SCANS USER-MASTER FROM THE TOP LOOKING FOR
027400 * A USERNAME MATCH.  THERE IS NO SECONDARY INDEX ON USERNAME, SO
027500 * THIS IS A STRAIGHT SEQUENTIAL READ-BY-RELATIVE-KEY LOOP, THE
027600 * SAME SHAPE USED FOR THE IDENTICAL LOOKUP IN EVERY OTHER
027700 * PROGRAM IN THE SUITE THAT VALIDATES A USERNAME.
027800 *----------------------------------------------------------------
027900  1000-VALIDATE-USER.
028000      MOVE "N" TO WK-USER-FOUND-SW.
028100 *    RELATIVE RECORD 1 IS THE FIRST POSSIBLE USER SLOT.
028200      MOVE 1 TO WK-USER-REL-KEY.
028300  1010-SCAN-USER-LOOP.
028400 *    AN INVALID KEY HERE MEANS THE SCAN HAS WALKED PAST THE
028500 *    LAST USER ON FILE WITHOUT A MATCH - FALL OUT WITH THE
028600 *    FOUND SWITCH STILL "N".
028700      READ USER-MASTER INVALID KEY GO TO 1000-VALIDATE-USER-EXIT.
028800      IF USER-USERNAME = LK-REQ-USERNAME
028900          MOVE "Y" TO WK-USER-FOUND-SW
029000          GO TO 1000-VALIDATE-USER-EXIT
029100      END-IF.
029200      ADD 1 TO WK-USER-REL-KEY.
029300      GO TO 1010-SCAN-USER-LOOP.
029400  1000-VALIDATE-USER-EXIT.
029500      EXIT.
029600 
029700 *----------------------------------------------------------------
029800 * 2000-READ-CARD READS THE TARGET CARD DIRECTLY BY RELATIVE KEY
029900 * (THE CARD ID IS THE RELATIVE RECORD NUMBER ON THIS FILE) AND
030000 * THEN CONFIRMS TWO THINGS BEFORE SETTING THE FOUND SWITCH: THE
030100 * RECORD ACTUALLY HAS THE REQUESTED CARD-ID (A DELETED OR
030200 * REUSED SLOT COULD OTHERWISE LOOK LIKE A MATCH) AND THE CARD
030300 * BELONGS TO THE USER WHO JUST VALIDATED.  A CARD THAT EXISTS
030400 * BUT BELONGS TO SOMEBODY ELSE IS TREATED AS NOT FOUND, NOT AS A
030500 * SEPARATE "WRONG OWNER" CONDITION - SPEC DOES NOT CALL FOR
030600 * DISTINGUISHING THE TWO CASES TO THE CALLER.
030700 *----------------------------------------------------------------
030800  2000-READ-CARD.
030900      MOVE "N" TO WK-CARD-FOUND-SW.
031000 *    THE CARD-ID PASSED BY THE CALLER IS ALSO THIS FILE'S
031100 *    RELATIVE KEY, SO NO SCAN IS NEEDED HERE - A SINGLE DIRECT
031200 *    READ EITHER FINDS THE SLOT OR IT DOES NOT.
031300      MOVE LK-CARD-ID TO WK-CARD-REL-KEY.
031400      READ CARD-MASTER INVALID KEY
031500          GO TO 2000-READ-CARD-EXIT.
031600 *    BOTH HALVES OF THIS TEST MUST HOLD - THE RIGHT CARD-ID
031700 *    (GUARDS AGAINST A DELETED-AND-REUSED SLOT) AND THE RIGHT
031800 *    OWNER (GUARDS AGAINST TOPPING UP SOMEONE ELSE'S CARD).
031900      IF CARD-ID = LK-CARD-ID AND CARD-USER-ID = USER-ID
032000          MOVE "Y" TO WK-CARD-FOUND-SW
032100      END-IF.
032200  2000-READ-CARD-EXIT.
032300      EXIT.
032400 
032500 *----------------------------------------------------------------
032600 * 3000-VALIDATE-STATUS IS THE LAST GATE BEFORE POSTING - ONLY AN
032700 * ACTIVE CARD MAY BE TOPPED UP.  A BLOCKED OR EXPIRED CARD
032800 * RECEIVES RETURN CODE 30 AND THE TOP-UP NEVER TOUCHES THE
032900 * BALANCE.
033000 *----------------------------------------------------------------
033100  3000-VALIDATE-STATUS.
033200      MOVE ZERO TO LK-RETURN-CODE.
033300      IF NOT CARD-ST-ACTIVE
033400          MOVE 30 TO LK-RETURN-CODE
033500      END-IF.
033600  3000-VALIDATE-STATUS-EXIT.
033700      EXIT.
033800 
033900 *----------------------------------------------------------------
034000 * 4000-POST-TOPUP IS THE ONLY PARAGRAPH IN THIS PROGRAM THAT
034100 * ACTUALLY MOVES MONEY.  THE AMOUNT IS ADDED STRAIGHT TO
034200 * CARD-BALANCE (NO ROUNDING NEEDED - BOTH FIELDS CARRY TWO
034300 * DECIMAL PLACES), THE AUDIT FIELDS ARE STAMPED, AND THE RECORD
034400 * IS REWRITTEN IN PLACE.  THE INVALID KEY CLAUSE ON THE REWRITE
034500 * IS A BELT-AND-SUSPENDERS CHECK - IT SHOULD NEVER FIRE SINCE
034600 * 2000-READ-CARD ALREADY PROVED THE RECORD EXISTS, BUT SHOP
034700 * STANDARD S-114 REQUIRES EVERY REWRITE TO HANDLE THE INVALID
034800 * KEY CONDITION EXPLICITLY RATHER THAN LET IT FALL THROUGH.
034900 *----------------------------------------------------------------
035000  4000-POST-TOPUP.
035100      ADD LK-TOPUP-AMOUNT TO CARD-BALANCE.
035200      MOVE WK-RUN-DATE TO CARD-LAST-UPDATE-DATE.
035300      MOVE "CARDBK5 " TO CARD-LAST-UPDATE-USER.
035400      REWRITE CARD-REG INVALID KEY MOVE 90 TO LK-RETURN-CODE.
035500  4000-POST-TOPUP-EXIT.
035600      EXIT.
