000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600 *----------------------------------------------------------------
000700 * PROGRAM-ID IS THE EIGHT-CHARACTER LOAD-MODULE NAME CARRIED IN
000800 * THE PROC LIBRARY AND IN THE OPERATOR'S JOB LOG - DO NOT RENAME
000900 * THIS MEMBER WITHOUT ALSO RENAMING THE PROCLIB STEP.
001000 *----------------------------------------------------------------
001100  PROGRAM-ID.    CARDNOGN.
001200  AUTHOR.        D. P. WALSH.
001300  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
001400  DATE-WRITTEN.  02/18/94.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001700 *----------------------------------------------------------------
001800 * CARDNOGN GENERATES A CANDIDATE 16-DIGIT CARD NUMBER FOR THE
001900 * CARD ISSUANCE RUN (CARDBK7).  THE NUMBER IS BUILT FROM THE
002000 * BANK'S FIXED 6-DIGIT BIN, A 9-DIGIT RUN SEQUENCE THAT STARTS
002100 * AT 1000 AND IS POST-INCREMENTED ON EVERY CALL, AND A SINGLE
002200 * LUHN CHECK DIGIT.  THE SEQUENCE COUNTER LIVES IN WORKING-
002300 * STORAGE AND IS NOT PRESERVED ACROSS RUNS - CARDBK7 IS
002400 * RESPONSIBLE FOR RE-DRIVING THE CALL IF THE NUMBER COLLIDES
002500 * WITH ONE ALREADY ON CARD-MASTER.
002600 *
002700 * THIS MODULE IS DELIBERATELY KEPT SMALL AND FREE OF ANY FILE
002800 * I-O OF ITS OWN - IT KNOWS NOTHING ABOUT CARD-MASTER, USER-
002900 * MASTER OR ANY OTHER DD/SELECT IN THE SUITE.  ITS ONLY JOB IS
003000 * ARITHMETIC: BUILD A SYNTACTICALLY VALID CANDIDATE NUMBER AND
003100 * HAND IT BACK.  KEEPING THE LUHN MATH OUT OF CARDBK7 MEANS THE
003200 * SAME ROUTINE CAN BE CALLED FROM A FUTURE RE-ISSUE OR REPLACE-
003300 * CARD JOB WITHOUT DRAGGING CARD-MASTER I-O ALONG WITH IT.
003400 *----------------------------------------------------------------
003500 * CHANGE LOG
003600 *----------------------------------------------------------------
003700 * 02/18/94  DPW  CR-1340  INITIAL VERSION - SPLIT OUT OF THE OLD
003800 *                         CARD-ISSUE PARAGRAPH SO THE LUHN ROUTINE
003900 *                         COULD BE SHARED WITH THE RE-ISSUE JOB.
004000 * 08/09/94  DPW  CR-1366  FIXED LUHN DOUBLING - WAS DOUBLING THE
004100 *                         UNITS DIGIT INSTEAD OF THE TENS DIGIT.
004200 * 03/02/95  MKP  CR-1401  SEQUENCE COUNTER MOVED TO COMP USAGE,
004300 *                         WAS PIC 9 DISPLAY AND SLOW ON LARGE
004400 *                         ISSUANCE BATCHES.
004500 * 11/21/96  SJH  CR-1519  BIN CHANGED FROM 411111 TO 400000 PER
004600 *                         CARD ASSOCIATION REISSUE NOTICE.
004700 * 09/23/98  MKP  CR-1688  Y2K - CONFIRMED NO 2-DIGIT YEAR WINDOWS
004800 *                         IN THIS MODULE.  NO CODE CHANGE.
004900 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF - RECOMPILED AND RERUN
005000 *                         AGAINST THE 1999 TEST DECK.  NO CHANGE.
005100 * 04/30/01  RLT  CR-1822  ADDED RANGE CHECK SO RUN-SEQ-NO CANNOT
005200 *                         WRAP PAST 9 DIGITS UNDETECTED.
005300 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
005400 * 06/14/07  RLT  CR-2114  CONVERTED THE SCALAR COUNTERS AND
005500 *                         SWITCHES BACK TO 77-LEVEL ENTRIES PER
005600 *                         SHOP STANDARD S-100 - SOMEONE HAD
005700 *                         NESTED THEM UNDER 01-GROUPS IN A PRIOR
005800 *                         CLEANUP PASS, WHICH IS NOT HOW THIS
005900 *                         DEPARTMENT WRITES WORKING-STORAGE.
006000 * 02/02/08  RLT  CR-2114  EXPANDED THE IN-LINE COMMENTARY ON THE
006100 *                         LUHN ROUTINE FOR THE BENEFIT OF WHOEVER
006200 *                         INHERITS THIS MODULE NEXT - THE MATH IS
006300 *                         NOT OBVIOUS ON A COLD READ.
006400 *----------------------------------------------------------------
006500 
006600  ENVIRONMENT DIVISION.
006700  CONFIGURATION SECTION.
006800 *----------------------------------------------------------------
006900 * NO FILES, NO REPORT WRITER, NO SPECIAL DEVICE ASSIGNMENTS -
007000 * THE ONLY SPECIAL-NAMES ENTRY THIS MODULE NEEDS IS THE DIGIT
007100 * CLASS TEST USED IF A FUTURE MAINTAINER WANTS TO VALIDATE THE
007200 * CANDIDATE NUMBER BEFORE HANDING IT BACK TO THE CALLER.
007300 *----------------------------------------------------------------
007400  SPECIAL-NAMES.
007500      CLASS NUMERIC-DIGIT IS "0123456789".
007600 
007700  DATA DIVISION.
007800  WORKING-STORAGE SECTION.
007900 *----------------------------------------------------------------
008000 * RUN-LIFE SEQUENCE COUNTER - RESETS TO ZERO EVERY TIME THIS
008100 * PROGRAM IS LOADED, I.E. ONCE PER BATCH RUN OF CARDBK7.  THIS
008200 * IS A SCALAR COUNTER, NOT A STRUCTURED RECORD, SO IT IS CARRIED
008300 * AS A 77-LEVEL ITEM PER SHOP STANDARD S-100 RATHER THAN BURIED
008400 * UNDER A ONE-FIELD 01-GROUP.
008500 *----------------------------------------------------------------
008600  77  WK-RUN-SEQ-NO              PIC 9(09)  COMP VALUE 1000.
008700 
008800 *----------------------------------------------------------------
008900 * WK-FIRST-CALL-SW IS CARRIED FOR SYMMETRY WITH THE OTHER UNIT
009000 * PROGRAMS' FIRST-TIME SWITCHES - THIS MODULE DOES NOT ACTUALLY
009100 * BRANCH ON IT TODAY, BUT CR-1340'S ORIGINAL DESIGN NOTE CALLED
009200 * FOR A ONE-TIME RANDOM SEED ON THE FIRST CALL OF A RUN, SHOULD
009300 * THE FIXED STARTING SEQUENCE OF 1000 EVER BE DROPPED.
009400 *----------------------------------------------------------------
009500  77  WK-FIRST-CALL-SW           PIC X(01)  VALUE "Y".
009600      88  WK-FIRST-CALL                 VALUE "Y".
009700 
009800 *----------------------------------------------------------------
009900 * BANK IDENTIFICATION NUMBER - FIXED FOR ALL CARDS ISSUED BY
010000 * THIS INSTITUTION.  CHANGED ONLY ON WRITTEN NOTICE FROM THE
010100 * CARD ASSOCIATION (SEE CR-1519 ABOVE).
010200 *----------------------------------------------------------------
010300  77  WK-BIN-CONST               PIC X(06)  VALUE "400000".
010400 
010500 *----------------------------------------------------------------
010600 * THE NEXT TWO 01-LEVEL ITEMS ARE KEPT AS GROUPS, NOT 77-LEVELS,
010700 * BECAUSE EACH CARRIES AN OCCURS TABLE AND A REDEFINES - THE
010800 * COMPILER WILL NOT ACCEPT OCCURS OR A TABLE REDEFINITION UNDER
010900 * A 77-LEVEL ITEM, SO THE STRUCTURED/SCALAR LINE IS DRAWN HERE
011000 * EXACTLY AS THE REST OF THE SUITE DRAWS IT.
011100 *----------------------------------------------------------------
011200  01  WK-SEQ-DISPLAY             PIC 9(09).
011300  01  WK-SEQ-DISPLAY-R REDEFINES WK-SEQ-DISPLAY.
011400 *        DIGIT-BY-DIGIT VIEW OF THE 9-DIGIT RUN SEQUENCE, USED
011500 *        ONLY IF A FUTURE CHECK-DIGIT VARIANT NEEDS TO WALK THE
011600 *        SEQUENCE PORTION SEPARATELY FROM THE BIN.  NOT USED IN
011700 *        THE CURRENT LUHN PASS, WHICH WORKS OFF WK-BASE-15-R.
011800      05  WK-SEQ-DIGIT           PIC 9(01) OCCURS 9 TIMES.
011900 
012000  01  WK-BASE-15.
012100 *        THE 15 DIGITS THE LUHN CHECK DIGIT IS COMPUTED OVER -
012200 *        THE 6-DIGIT BIN FOLLOWED BY THE 9-DIGIT RUN SEQUENCE.
012300      05  WK-BASE-DIGIT          PIC 9(01) OCCURS 15 TIMES.
012400  01  WK-BASE-15-R REDEFINES WK-BASE-15
012500                                 PIC 9(15).
012600 
012700 *----------------------------------------------------------------
012800 * COMPUTED LUHN CHECK DIGIT - A SINGLE SCALAR RESULT, CARRIED
012900 * AS A 77-LEVEL ITEM LIKE THE OTHER WORKING SCALARS BELOW.
013000 *----------------------------------------------------------------
013100  77  WK-CHECK-DIGIT             PIC 9(01).
013200 
013300 *----------------------------------------------------------------
013400 * LUHN WORKING FIELDS - ALL COUNTERS AND ACCUMULATORS ARE COMP
013500 * PER SHOP STANDARD S-114, AND ALL ARE 77-LEVEL SCALARS PER
013600 * SHOP STANDARD S-100 SINCE NONE OF THEM IS PART OF A LARGER
013700 * RECORD.  EACH IS A WORKING CELL FOR EXACTLY ONE STEP OF THE
013800 * LUHN ALGORITHM - SEE 0200-COMPUTE-LUHN-DIGIT BELOW FOR THE
013900 * FULL NARRATIVE OF HOW THEY FIT TOGETHER.
014000 *----------------------------------------------------------------
014100  77  WK-LUHN-IX                 PIC 9(02)  COMP.
014200  77  WK-LUHN-POS-FROM-RIGHT     PIC 9(02)  COMP.
014300  77  WK-LUHN-DIGIT-VALUE        PIC 9(02)  COMP.
014400  77  WK-LUHN-DOUBLED            PIC 9(02)  COMP.
014500  77  WK-LUHN-SUM                PIC 9(04)  COMP.
014600  77  WK-LUHN-SUM-TENS           PIC 9(04)  COMP.
014700  77  WK-LUHN-SUM-UNITS          PIC 9(02)  COMP.
014800 
014900  LINKAGE SECTION.
015000 *----------------------------------------------------------------
015100 * LK-CARD-NUMBER IS THE ONLY PARAMETER - CARDBK7 PASSES AN
015200 * EMPTY 16-BYTE FIELD AND THIS MODULE FILLS IT IN PLACE.  THE
015300 * CALLER DOES NOT NEED TO INITIALIZE IT; 0100-GENERATE-NUMBER
015400 * MOVES SPACES OVER IT BEFORE BUILDING THE NEW VALUE.
015500 *----------------------------------------------------------------
015600  01  LK-CARD-NUMBER             PIC X(16).
015700  01  LK-CARD-NUMBER-R REDEFINES LK-CARD-NUMBER.
015800 *    DIAGNOSTIC VIEW ONLY - BIN, RUN SEQUENCE AND CHECK DIGIT
015900 *    BROKEN OUT SEPARATELY SO A DUMP CAN BE READ WITHOUT
016000 *    COUNTING COLUMNS.  NOT REFERENCED IN NORMAL FLOW - THIS
016100 *    EXISTS SOLELY SO AN OPERATOR STARING AT A CORE DUMP OR AN
016200 *    ABEND-AID LISTING CAN READ THE THREE PIECES OF A BAD CARD
016300 *    NUMBER WITHOUT COUNTING COLUMNS BY HAND.
016400      05  LK-CNV-BIN             PIC X(06).
016500      05  LK-CNV-SEQ             PIC 9(09).
016600      05  LK-CNV-CHECK           PIC X(01).
016700 
016800  PROCEDURE DIVISION USING LK-CARD-NUMBER.
016900 
017000 *----------------------------------------------------------------
017100 * 0100-GENERATE-NUMBER IS THE ONLY ENTRY POINT.  IT TAKES A
017200 * SNAPSHOT OF THE CURRENT RUN SEQUENCE, ADVANCES THE COUNTER
017300 * FOR THE NEXT CALLER, BUILDS THE 15-DIGIT BIN+SEQUENCE STRING,
017400 * COMPUTES ITS LUHN CHECK DIGIT, AND RETURNS THE FULL 16-DIGIT
017500 * CANDIDATE IN LK-CARD-NUMBER.  IT NEVER TOUCHES A FILE AND
017600 * NEVER CHECKS THE NUMBER AGAINST CARD-MASTER - THAT COLLISION
017700 * CHECK IS CARDBK7'S JOB, NOT THIS MODULE'S.
017800 *----------------------------------------------------------------
017900  0100-GENERATE-NUMBER.
018000 *    SNAPSHOT THE CURRENT SEQUENCE VALUE BEFORE ADVANCING IT,
018100 *    SO THE NUMBER RETURNED THIS CALL USES THE PRE-INCREMENT
018200 *    VALUE AND THE NEXT CALL GETS A DIFFERENT ONE.
018300      MOVE WK-RUN-SEQ-NO TO WK-SEQ-DISPLAY.
018400      ADD 1 TO WK-RUN-SEQ-NO.
018500 
018600 *    GUARD AGAINST THE 9-DIGIT SEQUENCE WRAPPING SILENTLY PAST
018700 *    999999999 ON AN UNUSUALLY LONG ISSUANCE RUN - CR-1822.
018800 *    WRAPPING BACK TO 1000 RISKS A SEQUENCE COLLISION WITH AN
018900 *    EARLIER CARD FROM THE SAME RUN, BUT A JOB ISSUING MORE
019000 *    THAN A BILLION CARDS IN ONE EXECUTION IS NOT A CASE THIS
019100 *    DEPARTMENT EXPECTS TO SEE IN PRACTICE.
019200      IF WK-RUN-SEQ-NO > 999999999
019300          MOVE 1000 TO WK-RUN-SEQ-NO
019400      END-IF.
019500 
019600 *    BUILD THE 15-DIGIT BASE STRING - 6-DIGIT BIN FOLLOWED BY
019700 *    THE 9-DIGIT ZERO-FILLED SEQUENCE NUMBER - DIRECTLY INTO
019800 *    THE OUTPUT PARAMETER, THEN CARVE OFF THE LEFTMOST 15
019900 *    CHARACTERS INTO THE DIGIT TABLE THE LUHN ROUTINE SCANS.
020000      MOVE SPACES TO LK-CARD-NUMBER.
020100      STRING WK-BIN-CONST   DELIMITED BY SIZE
020200             WK-SEQ-DISPLAY DELIMITED BY SIZE
020300             INTO LK-CARD-NUMBER.
020400 
020500      MOVE LK-CARD-NUMBER (1:15) TO WK-BASE-15-R.
020600 
020700      PERFORM 0200-COMPUTE-LUHN-DIGIT
020800          THRU 0200-COMPUTE-LUHN-DIGIT-EXIT.
020900 
021000 *    THE CHECK DIGIT OCCUPIES THE 16TH AND FINAL POSITION OF
021100 *    THE CARD NUMBER.
021200      MOVE WK-CHECK-DIGIT TO LK-CARD-NUMBER (16:1).
021300 
021400      GOBACK.
021500 
021600 *----------------------------------------------------------------
021700 * 0200-COMPUTE-LUHN-DIGIT COMPUTES THE STANDARD LUHN (MOD 10)
021800 * CHECK DIGIT OVER THE 15-DIGIT BIN+SEQUENCE STRING BUILT IN
021900 * WK-BASE-15-R.  THE ALGORITHM SCANS RIGHT TO LEFT, DOUBLING
022000 * EVERY SECOND DIGIT (POSITION 1, 3, 5, ... COUNTING THE
022100 * RIGHTMOST DIGIT AS POSITION 0); IF A DOUBLED VALUE EXCEEDS 9
022200 * ITS DIGITS ARE SUMMED BY SUBTRACTING 9 (EQUIVALENT TO ADDING
022300 * THE TWO DIGITS OF A TWO-DIGIT RESULT).  THE CHECK DIGIT IS
022400 * WHATEVER VALUE, ADDED TO THE RUNNING SUM, BRINGS THE TOTAL TO
022500 * THE NEXT MULTIPLE OF 10.
022600 *----------------------------------------------------------------
022700  0200-COMPUTE-LUHN-DIGIT.
022800      MOVE ZERO TO WK-LUHN-SUM.
022900 *    THE PERFORM BELOW WALKS THE 15 DIGITS LEFT TO RIGHT BY
023000 *    SUBSCRIPT, BUT 0210-LUHN-DIGIT-STEP CONVERTS EACH SUBSCRIPT
023100 *    TO ITS POSITION COUNTED FROM THE RIGHT SO THE DOUBLING
023200 *    RULE APPLIES CORRECTLY REGARDLESS OF SCAN DIRECTION.
023300      PERFORM 0210-LUHN-DIGIT-STEP
023400          VARYING WK-LUHN-IX FROM 1 BY 1
023500          UNTIL WK-LUHN-IX > 15.
023600 
023700      DIVIDE WK-LUHN-SUM BY 10
023800          GIVING WK-LUHN-SUM-TENS
023900          REMAINDER WK-LUHN-SUM-UNITS.
024000 *    IF THE RUNNING SUM IS ALREADY AN EXACT MULTIPLE OF 10 THE
024100 *    CHECK DIGIT IS ZERO; OTHERWISE IT IS WHATEVER BRINGS THE
024200 *    SUM UP TO THE NEXT MULTIPLE OF 10.
024300      IF WK-LUHN-SUM-UNITS = 0
024400          MOVE 0 TO WK-CHECK-DIGIT
024500      ELSE
024600          COMPUTE WK-CHECK-DIGIT = 10 - WK-LUHN-SUM-UNITS
024700      END-IF.
024800  0200-COMPUTE-LUHN-DIGIT-EXIT.
024900      EXIT.
025000 
025100 *----------------------------------------------------------------
025200 * 0210-LUHN-DIGIT-STEP HANDLES ONE DIGIT OF THE LUHN SCAN.
025300 * WK-LUHN-IX RUNS 1 THROUGH 15 LEFT TO RIGHT OVER WK-BASE-DIGIT;
025400 * THIS PARAGRAPH'S FIRST JOB IS TO TURN THAT LEFT-TO-RIGHT
025500 * SUBSCRIPT INTO A RIGHT-TO-LEFT POSITION (POSITION 0 IS THE
025600 * RIGHTMOST, I.E. SUBSCRIPT 15) SO THE "DOUBLE EVERY SECOND
025700 * DIGIT COUNTING FROM THE RIGHT" RULE CAN BE TESTED WITH A
025800 * SIMPLE REMAINDER CHECK.
025900 *----------------------------------------------------------------
026000  0210-LUHN-DIGIT-STEP.
026100      COMPUTE WK-LUHN-POS-FROM-RIGHT = 15 - WK-LUHN-IX.
026200      MOVE WK-BASE-DIGIT (WK-LUHN-IX) TO WK-LUHN-DIGIT-VALUE.
026300 *    AN ODD POSITION-FROM-RIGHT (REMAINDER 1 ON DIVIDE BY 2)
026400 *    MEANS THIS DIGIT GETS DOUBLED; AN EVEN POSITION PASSES
026500 *    THROUGH UNCHANGED.
026600      DIVIDE WK-LUHN-POS-FROM-RIGHT BY 2
026700          GIVING WK-LUHN-DOUBLED
026800          REMAINDER WK-LUHN-SUM-UNITS.
026900      IF WK-LUHN-SUM-UNITS = 1
027000          COMPUTE WK-LUHN-DOUBLED = WK-LUHN-DIGIT-VALUE * 2
027100 *        A DOUBLED DIGIT OF 10 THROUGH 18 IS REDUCED TO A
027200 *        SINGLE DIGIT BY SUBTRACTING 9 - THE SAME RESULT AS
027300 *        ADDING ITS TWO DIGITS TOGETHER.
027400          IF WK-LUHN-DOUBLED > 9
027500              SUBTRACT 9 FROM WK-LUHN-DOUBLED
027600          END-IF
027700          ADD WK-LUHN-DOUBLED TO WK-LUHN-SUM
027800      ELSE
027900          ADD WK-LUHN-DIGIT-VALUE TO WK-LUHN-SUM
028000      END-IF.
