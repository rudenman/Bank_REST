000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK7.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK7 ISSUES A NEW CARD FOR A USER ALREADY ON USER-MASTER.
001400 * CALLED BY CARDBK1 WHEN THE CONTROL FILE CARRIES AN "ISSUE"
001500 * TRANSACTION.  LOOKS UP THE USER BY USERNAME, CALLS CARDNOGN
001600 * FOR A CANDIDATE CARD NUMBER AND RE-DRIVES THE CALL UNTIL THE
001700 * NUMBER DOES NOT COLLIDE WITH ONE ALREADY ON CARD-MASTER, THEN
001800 * WRITES THE NEW CARD RECORD WITH A FIVE-YEAR EXPIRY, ZERO
001900 * BALANCE AND ACTIVE STATUS.
002000 *
002100 * THE NEXT CARD-ID IS NOT KEPT IN A SEPARATE COUNTER FILE - IT
002200 * IS DERIVED EACH RUN FROM THE HIGHEST CARD-ID ALREADY ON
002300 * CARD-MASTER (SEE 1500-FIND-LAST-CARD-ID, CR-1755).  CARDBK4
002400 * USES THE SAME TECHNIQUE AGAINST CARD-REQUEST-FILE FOR ITS OWN
002500 * REQUEST IDS.
002600 *----------------------------------------------------------------
002700 * CHANGE LOG
002800 *----------------------------------------------------------------
002900 * 02/18/94  DPW  CR-1340  INITIAL VERSION.
003000 * 08/09/94  DPW  CR-1366  COLLISION LOOP NOW RE-CALLS CARDNOGN
003100 *                         INSTEAD OF BUMPING THE NUMBER BY HAND -
003200 *                         THE HAND-BUMPED DIGIT WAS BREAKING THE
003300 *                         LUHN CHECK.
003400 * 05/14/95  MKP  CR-1412  EXPIRY NOW COMPUTED FROM RUN DATE, NOT
003500 *                         FROM THE OPERATOR'S ACCEPT SCREEN -
003600 *                         PROGRAM IS BATCH-ONLY AS OF THIS CR.
003700 * 11/21/96  SJH  CR-1519  MATCHES CARDNOGN'S BIN CHANGE.
003800 * 09/23/98  MKP  CR-1688  Y2K - WK-RUN-DATE NOW CCYYMMDD, WAS
003900 *                         YYMMDD.  EXPIRY MATH VERIFIED ACROSS
004000 *                         THE 1999/2000/2004 BOUNDARY.
004100 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF.
004200 * 06/02/00  RLT  CR-1755  CARD-REL-KEY NOW DERIVED FROM THE LAST
004300 *                         RECORD ON FILE INSTEAD OF A SEPARATE
004400 *                         NEXT-CARD-ID FILE - ONE LESS FILE TO
004500 *                         BACK UP EACH NIGHT.
004600 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
004700 * 06/14/07  RLT  CR-2114  FILE STATUS CODES, RELATIVE KEYS,
004800 *                         COUNTERS AND SWITCHES MOVED BACK TO
004900 *                         77-LEVEL ENTRIES PER SHOP STANDARD
005000 *                         S-100 - THESE HAD BEEN RE-GROUPED
005100 *                         UNDER 01-LEVEL ITEMS IN A PRIOR PASS.
005200 *----------------------------------------------------------------
005300 
005400  ENVIRONMENT DIVISION.
005500  CONFIGURATION SECTION.
005600  SPECIAL-NAMES.
005700      CLASS NUMERIC-DIGIT IS "0123456789".
005800 
005900  INPUT-OUTPUT SECTION.
006000  FILE-CONTROL.
006100      SELECT CARD-MASTER ASSIGN TO DISK
006200          ORGANIZATION IS RELATIVE
006300          ACCESS MODE IS DYNAMIC
006400          RELATIVE KEY IS WK-CARD-REL-KEY
006500          FILE STATUS IS FS-CARD.
006600 
006700      SELECT USER-MASTER ASSIGN TO DISK
006800          ORGANIZATION IS RELATIVE
006900          ACCESS MODE IS DYNAMIC
007000          RELATIVE KEY IS WK-USER-REL-KEY
007100          FILE STATUS IS FS-USER.
007200 
007300  DATA DIVISION.
007400  FILE SECTION.
007500  FD  CARD-MASTER
007600      LABEL RECORD STANDARD
007700      VALUE OF FILE-ID IS "CARDMAST.DAT".
007800  01  CARD-REG.
007900 *        DERIVED EACH RUN BY 1500-FIND-LAST-CARD-ID BELOW, NOT
008000 *        KEPT IN A SEPARATE COUNTER FILE - SEE CR-1755.
008100      05  CARD-ID                PIC 9(09).
008200 *        BUILT BY CARDNOGN, RE-DRIVEN UNTIL 2100-CHECK-COLLISION
008300 *        FINDS NO MATCH ALREADY ON FILE.
008400      05  CARD-NUMBER            PIC X(16).
008500      05  CARD-USER-ID           PIC 9(09).
008600      05  CARD-EXPIRY-DATE       PIC 9(08).
008700 *        ISSUANCE DATE PLUS FIVE YEARS, SAME MONTH/DAY - SEE
008800 *        3000-WRITE-NEW-CARD.
008900      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
009000          10  CARD-EXP-CCYY      PIC 9(04).
009100          10  CARD-EXP-MM        PIC 9(02).
009200          10  CARD-EXP-DD        PIC 9(02).
009300 *        EVERY CARD ISSUED BY THIS PROGRAM STARTS LIFE ACTIVE -
009400 *        THERE IS NO "PENDING ACTIVATION" STATE AT ISSUANCE TIME.
009500      05  CARD-STATUS            PIC X(08).
009600          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
009700          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
009800          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
009900 *        EVERY NEWLY ISSUED CARD STARTS AT ZERO.
010000      05  CARD-BALANCE           PIC S9(09)V99.
010100      05  CARD-CREATED-AT        PIC 9(08).
010200      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
010300 *        STAMPED WITH THIS PROGRAM'S OWN NAME SO A DUMP OF
010400 *        CARD-MASTER SHOWS WHICH PROGRAM LAST TOUCHED A CARD.
010500      05  CARD-LAST-UPDATE-USER  PIC X(08) VALUE "CARDBK7 ".
010600      05  CARD-REC-STATUS        PIC X(01).
010700          88  CARD-REC-OK               VALUE "A".
010800          88  CARD-REC-DELETED          VALUE "D".
010900      05  FILLER                 PIC X(22).
011000 
011100  FD  USER-MASTER
011200      LABEL RECORD STANDARD
011300      VALUE OF FILE-ID IS "USERMAST.DAT".
011400  01  USER-REG.
011500 *        ALSO THE RELATIVE RECORD NUMBER ON USER-MASTER.  LEFT
011600 *        POSITIONED ON THE VALIDATED USER'S RECORD FOR THE REST
011700 *        OF THE RUN - 3000-WRITE-NEW-CARD READS IT DIRECTLY.
011800      05  USER-ID                PIC 9(09).
011900 *        THE LOOKUP KEY FOR 1000-VALIDATE-USER BELOW - NO
012000 *        SECONDARY INDEX ON THIS FIELD, SEE FILE NOTE S-201.
012100      05  USER-USERNAME          PIC X(30).
012200      05  USER-EMAIL             PIC X(50).
012300      05  USER-FIRST-NAME        PIC X(30).
012400      05  USER-LAST-NAME         PIC X(30).
012500      05  USER-ROLE              PIC X(08).
012600          88  USER-ROLE-USER            VALUE "USER    ".
012700          88  USER-ROLE-ADMIN           VALUE "ADMIN   ".
012800      05  USER-STATUS            PIC X(08).
012900          88  USER-ST-ACTIVE            VALUE "ACTIVE  ".
013000          88  USER-ST-BLOCKED           VALUE "BLOCKED ".
013100          88  USER-ST-EXPIRED           VALUE "EXPIRED ".
013200      05  USER-CREATED-AT        PIC 9(08).
013300      05  USER-CREATED-R REDEFINES USER-CREATED-AT.
013400          10  USER-CRT-CCYY      PIC 9(04).
013500          10  USER-CRT-MM        PIC 9(02).
013600          10  USER-CRT-DD        PIC 9(02).
013700      05  FILLER                 PIC X(20).
013800 
013900  WORKING-STORAGE SECTION.
014000 *----------------------------------------------------------------
014100 * FILE-STATUS CODES AND RELATIVE KEYS - FOUR SCALAR FIELDS, EACH
014200 * ITS OWN 77-LEVEL ENTRY PER SHOP STANDARD S-100.
014300 *----------------------------------------------------------------
014400  77  FS-CARD                    PIC X(02).
014500  77  FS-USER                    PIC X(02).
014600  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
014700  77  WK-USER-REL-KEY            PIC 9(09)  COMP.
014800 
014900 *----------------------------------------------------------------
015000 * THREE SCALAR COUNTERS - THE HIGHEST CARD-ID FOUND ON FILE SO
015100 * FAR, HOW MANY TIMES THE COLLISION LOOP HAS RE-DRIVEN CARDNOGN,
015200 * AND THE CEILING ON THAT LOOP.  EACH IS A 77-LEVEL ITEM.
015300 *----------------------------------------------------------------
015400  77  WK-LAST-CARD-ID             PIC 9(09)  COMP VALUE 0.
015500  77  WK-ATTEMPT-COUNT            PIC 9(04)  COMP VALUE 0.
015600 *        FIFTY RE-DRAWS IS FAR MORE THAN THE LUHN-VALID NUMBER
015700 *        SPACE SHOULD EVER REQUIRE FOR A COLLISION - THIS IS A
015800 *        SAFETY CEILING, NOT AN EXPECTED CASE.
015900  77  WK-MAX-ATTEMPTS              PIC 9(04)  COMP VALUE 50.
016000 
016100 *----------------------------------------------------------------
016200 * RUN-DATE BROKEN OUT INTO CCYY/MM/DD, PLUS THE CCYY WORK FIELD
016300 * USED TO COMPUTE THE FIVE-YEAR EXPIRY.  A STRUCTURED RECORD, SO
016400 * IT STAYS AN 01-GROUP RATHER THAN A 77-LEVEL ITEM.
016500 *----------------------------------------------------------------
016600  01  WK-DATE-AREA.
016700      05  WK-RUN-DATE            PIC 9(08).
016800      05  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
016900          10  WK-RUN-CCYY        PIC 9(04).
017000          10  WK-RUN-MM          PIC 9(02).
017100          10  WK-RUN-DD          PIC 9(02).
017200      05  WK-EXPIRY-CCYY         PIC 9(04).
017300 
017400 *----------------------------------------------------------------
017500 * THREE ONE-CHARACTER SWITCHES - USER FOUND, CANDIDATE NUMBER
017600 * CONFIRMED UNIQUE, COLLISION DETECTED ON THE CURRENT CANDIDATE.
017700 * EACH IS A 77-LEVEL ITEM.
017800 *----------------------------------------------------------------
017900  77  WK-USER-FOUND-SW             PIC X(01) VALUE "N".
018000      88  WK-USER-FOUND                   VALUE "Y".
018100  77  WK-NUMBER-UNIQUE-SW          PIC X(01) VALUE "N".
018200      88  WK-NUMBER-UNIQUE                VALUE "Y".
018300  77  WK-COLLISION-SW              PIC X(01) VALUE "N".
018400      88  WK-COLLISION-FOUND              VALUE "Y".
018500 
018600 *----------------------------------------------------------------
018700 * ERROR-MESSAGE WORK AREA, NOT CURRENTLY MOVED TO ANYWHERE -
018800 * CARRIED FORWARD FROM AN EARLIER REVISION THAT DISPLAYED
018900 * VALIDATION FAILURES TO THE OPERATOR CONSOLE.  RETAINED SINCE
019000 * THE CALLER (CARDBK1) MAY STILL BE RELYING ON ITS LINKAGE SLOT
019100 * IN A FUTURE BUILD.
019200 *----------------------------------------------------------------
019300  77  WK-ERROR-MESSAGE             PIC X(40).
019400 
019500 *----------------------------------------------------------------
019600 * THE CANDIDATE NUMBER RETURNED BY CARDNOGN ON EACH CALL - A
019700 * SCALAR WORK CELL, SO IT IS A 77-LEVEL ITEM.
019800 *----------------------------------------------------------------
019900  77  WK-CANDIDATE-NUMBER          PIC X(16).
020000 
020100  LINKAGE SECTION.
020200 *----------------------------------------------------------------
020300 * LK-NEW-CARD-ID IS RETURNED TO THE CALLER ON SUCCESS SO THE
020400 * CALLING PROGRAM CAN REPORT IT BACK TO THE REQUESTING USER.
020500 *----------------------------------------------------------------
020600 *        THE USERNAME THE NEW CARD IS ISSUED TO - PASSED DOWN BY
020700 *        CARDBK1 FROM THE "ISSUE" TRANSACTION IT READ OFF THE
020800 *        CONTROL FILE.
020900  01  LK-REQ-USERNAME            PIC X(30).
021000  01  LK-NEW-CARD-ID             PIC 9(09).
021100 *        00 OK; 10 USERNAME NOT ON FILE; 90 WRITE FAILED.
021200  01  LK-RETURN-CODE             PIC 9(02).
021300      88  LK-RC-OK                      VALUE 00.
021400      88  LK-RC-USER-NOT-FOUND          VALUE 10.
021500 
021600  PROCEDURE DIVISION USING LK-REQ-USERNAME, LK-NEW-CARD-ID,
021700          LK-RETURN-CODE.
021800 
021900 *----------------------------------------------------------------
022000 * 0000-ISSUE-CARD IS THE MAIN LINE - VALIDATE THE USER, FIND THE
022100 * CURRENT HIGHEST CARD-ID ON FILE, DRAW A UNIQUE CANDIDATE
022200 * NUMBER, THEN WRITE THE NEW CARD RECORD.
022300 *----------------------------------------------------------------
022400  0000-ISSUE-CARD.
022500      MOVE 0 TO LK-NEW-CARD-ID.
022600      MOVE ZERO TO LK-RETURN-CODE.
022700      ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD.
022800 
022900 *    BOTH FILES OPENED I-O - USER-MASTER IS NEVER REWRITTEN BY
023000 *    THIS PROGRAM, BUT CARD-MASTER IS, SO THE PAIR IS OPENED THE
023100 *    SAME WAY FOR CONSISTENCY WITH THE REST OF THE SUITE.
023200      OPEN I-O USER-MASTER.
023300      OPEN I-O CARD-MASTER.
023400 
023500 *    STEP 1 OF 3 - CONFIRM THE USERNAME CARDBK1 PASSED DOWN IS
023600 *    ACTUALLY ON FILE.
023700      PERFORM 1000-VALIDATE-USER THRU 1000-VALIDATE-USER-EXIT.
023800      IF NOT WK-USER-FOUND
023900          MOVE 10 TO LK-RETURN-CODE
024000          GO TO 0000-ISSUE-CARD-EXIT
024100      END-IF.
024200 
024300 *    STEP 2 OF 3 - ESTABLISH THE NEXT CARD-ID AND DRAW A NUMBER
024400 *    THAT DOES NOT COLLIDE WITH ANYTHING ALREADY ON FILE.
024500      PERFORM 1500-FIND-LAST-CARD-ID
024600          THRU 1500-FIND-LAST-CARD-ID-EXIT.
024700 
024800      PERFORM 2000-GENERATE-UNIQUE-NUMBER
024900          THRU 2000-GENERATE-UNIQUE-NUMBER-EXIT.
025000 
025100 *    STEP 3 OF 3 - WRITE THE NEW CARD RECORD.
025200      PERFORM 3000-WRITE-NEW-CARD THRU 3000-WRITE-NEW-CARD-EXIT.
025300 
025400  0000-ISSUE-CARD-EXIT.
025500 *    BOTH FILES CLOSED HERE, WHETHER THE RUN SUCCEEDED OR WAS
025600 *    REJECTED AT STEP 1 FOR AN UNKNOWN USERNAME - EITHER PATH
025700 *    FALLS THROUGH TO THIS SAME EXIT PARAGRAPH.
025800      CLOSE USER-MASTER.
025900      CLOSE CARD-MASTER.
026000      GOBACK.
026100 
026200 *----------------------------------------------------------------
026300 * 1000-VALIDATE-USER SCANS USER-MASTER FROM THE TOP LOOKING FOR
026400 * A USERNAME MATCH - NO SECONDARY INDEX ON USER-USERNAME (SEE
026500 * FILE NOTE S-201).
026600 *----------------------------------------------------------------
026700  1000-VALIDATE-USER.
026800 *    START AT RELATIVE RECORD 1, THE FIRST POSSIBLE USER SLOT.
026900      MOVE "N" TO WK-USER-FOUND-SW.
027000      MOVE 1 TO WK-USER-REL-KEY.
027100  1010-SCAN-USER-LOOP.
027200 *    AN INVALID KEY HERE MEANS THE SCAN RAN OFF THE END OF THE
027300 *    FILE WITHOUT A MATCH - TREATED AS "NOT FOUND", NOT AS AN
027400 *    ERROR CONDITION IN ITS OWN RIGHT.
027500      READ USER-MASTER INVALID KEY GO TO 1000-VALIDATE-USER-EXIT.
027600      IF USER-USERNAME = LK-REQ-USERNAME
027700          MOVE "Y" TO WK-USER-FOUND-SW
027800          GO TO 1000-VALIDATE-USER-EXIT
027900      END-IF.
028000      ADD 1 TO WK-USER-REL-KEY.
028100      GO TO 1010-SCAN-USER-LOOP.
028200  1000-VALIDATE-USER-EXIT.
028300      EXIT.
028400 
028500 *----------------------------------------------------------------
028600 * 1500-FIND-LAST-CARD-ID SCANS CARD-MASTER END TO END KEEPING
028700 * THE HIGHEST CARD-ID SEEN - THE SAME RELATIVE-KEY EQUIVALENT OF
028800 * CARDBK4'S SEQUENTIAL-FILE SCAN FOR ITS OWN NEXT REQUEST ID
028900 * (CR-2115).  AN EMPTY FILE (THE FIRST CARD EVER ISSUED) LEAVES
029000 * WK-LAST-CARD-ID AT ZERO, SO THE FIRST CARD WRITTEN COMES OUT
029100 * AS CARD-ID 1 - SEE CR-1755.
029200 *----------------------------------------------------------------
029300  1500-FIND-LAST-CARD-ID.
029400      MOVE 0 TO WK-LAST-CARD-ID.
029500      MOVE 1 TO WK-CARD-REL-KEY.
029600  1510-SCAN-CARD-LOOP.
029700      READ CARD-MASTER INVALID KEY
029800          GO TO 1500-FIND-LAST-CARD-ID-EXIT.
029900      IF CARD-ID > WK-LAST-CARD-ID
030000          MOVE CARD-ID TO WK-LAST-CARD-ID
030100      END-IF.
030200      ADD 1 TO WK-CARD-REL-KEY.
030300      GO TO 1510-SCAN-CARD-LOOP.
030400  1500-FIND-LAST-CARD-ID-EXIT.
030500      EXIT.
030600 
030700 *----------------------------------------------------------------
030800 * 2000-GENERATE-UNIQUE-NUMBER CALLS CARDNOGN FOR A CANDIDATE
030900 * NUMBER AND CHECKS IT AGAINST EVERY CARD ALREADY ON FILE,
031000 * RE-DRIVING THE CALL ON A COLLISION UP TO WK-MAX-ATTEMPTS TIMES
031100 * RATHER THAN EVER HAND-ADJUSTING A DIGIT OF THE NUMBER ITSELF -
031200 * A HAND-ADJUSTED DIGIT WOULD BREAK THE LUHN CHECK DIGIT
031300 * CARDNOGN ALREADY COMPUTED (SEE CR-1366).
031400 *----------------------------------------------------------------
031500  2000-GENERATE-UNIQUE-NUMBER.
031600      MOVE "N" TO WK-NUMBER-UNIQUE-SW.
031700      MOVE 0 TO WK-ATTEMPT-COUNT.
031800  2010-RETRY-LOOP.
031900      ADD 1 TO WK-ATTEMPT-COUNT.
032000      CALL "CARDNOGN" USING WK-CANDIDATE-NUMBER.
032100      PERFORM 2100-CHECK-COLLISION THRU 2100-CHECK-COLLISION-EXIT.
032200      IF WK-COLLISION-FOUND AND WK-ATTEMPT-COUNT < WK-MAX-ATTEMPTS
032300          GO TO 2010-RETRY-LOOP
032400      END-IF.
032500 *    IF THE LOOP FELL OUT BECAUSE WK-MAX-ATTEMPTS WAS REACHED
032600 *    RATHER THAN BECAUSE A CLEAN DRAW WAS FOUND, WK-NUMBER-
032700 *    UNIQUE-SW IS LEFT "N" AND 3000-WRITE-NEW-CARD'S WRITE WILL
032800 *    STILL GO OUT - THE LAST CANDIDATE DRAWN IS USED ANYWAY,
032900 *    SINCE A RELATIVE-KEY COLLISION ON WRITE WOULD BE CAUGHT BY
033000 *    THE FILE SYSTEM ITSELF, NOT BY THIS SWITCH.
033100      IF NOT WK-COLLISION-FOUND
033200          MOVE "Y" TO WK-NUMBER-UNIQUE-SW
033300      END-IF.
033400  2000-GENERATE-UNIQUE-NUMBER-EXIT.
033500      EXIT.
033600 
033700 *----------------------------------------------------------------
033800 * 2100-CHECK-COLLISION SCANS CARD-MASTER FOR AN EXISTING CARD-
033900 * NUMBER MATCHING THE JUST-DRAWN CANDIDATE.  ANOTHER FULL SCAN
034000 * OF THE FILE, THE SAME SHAPE AS 1500-FIND-LAST-CARD-ID ABOVE -
034100 * THIS SHOP HAS NO SECONDARY INDEX ON CARD-NUMBER EITHER.
034200 *----------------------------------------------------------------
034300  2100-CHECK-COLLISION.
034400 *    RESTARTS THE SCAN FROM RECORD 1 EVERY CALL - WK-CARD-REL-
034500 *    KEY WAS LEFT POSITIONED PAST END OF FILE BY
034600 *    1500-FIND-LAST-CARD-ID, SO IT MUST BE RESET HERE.
034700      MOVE "N" TO WK-COLLISION-SW.
034800      MOVE 1 TO WK-CARD-REL-KEY.
034900  2110-SCAN-FOR-MATCH.
035000      READ CARD-MASTER INVALID KEY
035100          GO TO 2100-CHECK-COLLISION-EXIT.
035200      IF CARD-NUMBER = WK-CANDIDATE-NUMBER
035300          MOVE "Y" TO WK-COLLISION-SW
035400          GO TO 2100-CHECK-COLLISION-EXIT
035500      END-IF.
035600      ADD 1 TO WK-CARD-REL-KEY.
035700      GO TO 2110-SCAN-FOR-MATCH.
035800  2100-CHECK-COLLISION-EXIT.
035900      EXIT.
036000 
036100 *----------------------------------------------------------------
036200 * 3000-WRITE-NEW-CARD BUILDS AND WRITES THE NEW CARD RECORD -
036300 * NEXT CARD-ID, THE CANDIDATE NUMBER DRAWN ABOVE, THE OWNING
036400 * USER, AN ACTIVE STATUS, A ZERO BALANCE AND A FIVE-YEAR EXPIRY
036500 * COMPUTED FROM TODAY'S RUN DATE.
036600 *----------------------------------------------------------------
036700  3000-WRITE-NEW-CARD.
036800      ADD 1 TO WK-LAST-CARD-ID.
036900      MOVE WK-LAST-CARD-ID TO CARD-ID.
037000      MOVE WK-CANDIDATE-NUMBER TO CARD-NUMBER.
037100      MOVE USER-ID TO CARD-USER-ID.
037200      MOVE SPACES TO CARD-STATUS.
037300      SET CARD-ST-ACTIVE TO TRUE.
037400      MOVE 0 TO CARD-BALANCE.
037500      MOVE WK-RUN-DATE TO CARD-CREATED-AT.
037600      MOVE WK-RUN-DATE TO CARD-LAST-UPDATE-DATE.
037700      SET CARD-REC-OK TO TRUE.
037800 
037900 *    EXPIRY = ISSUANCE DATE + 5 YEARS, SAME MONTH/DAY - NO
038000 *    ADJUSTMENT IS MADE FOR FEBRUARY 29 SINCE A FIVE-YEAR OFFSET
038100 *    FROM A LEAP DAY CANNOT LAND ON ANOTHER LEAP DAY.
038200      MOVE WK-RUN-CCYY TO WK-EXPIRY-CCYY.
038300      ADD 5 TO WK-EXPIRY-CCYY.
038400      MOVE WK-EXPIRY-CCYY TO CARD-EXP-CCYY.
038500      MOVE WK-RUN-MM TO CARD-EXP-MM.
038600      MOVE WK-RUN-DD TO CARD-EXP-DD.
038700 
038800 *    CARD-ID DOUBLES AS THE RELATIVE KEY, THE SAME RELATIONSHIP
038900 *    EVERY OTHER PROGRAM IN THIS SUITE RELIES ON.
039000      MOVE WK-LAST-CARD-ID TO WK-CARD-REL-KEY.
039100      WRITE CARD-REG INVALID KEY
039200          MOVE 90 TO LK-RETURN-CODE.
039300      IF LK-RC-OK
039400          MOVE WK-LAST-CARD-ID TO LK-NEW-CARD-ID
039500      END-IF.
039600  3000-WRITE-NEW-CARD-EXIT.
039700      EXIT.
