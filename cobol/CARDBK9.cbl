000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK9.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK9 IS THE ADMINISTRATOR'S READ-ONLY LISTING PROGRAM - ALL
001400 * CARD REQUESTS, ALL CARDS, AND ALL USERS, EACH IN STORAGE
001500 * ORDER.  RUN IN ONE OF THREE MODES, SELECTED BY LK-LIST-WHAT -
001600 *    "R" - CARD REQUESTS     "C" - CARDS (ADMIN MASK)
001700 *    "U" - USERS
001800 * REPLACES THE OLD PAGED TRANSFER-HISTORY SCREEN - THIS SHOP'S
001900 * ADMIN LISTINGS NOW RUN AS A BATCH REPORT, NOT A SCREEN.
002000 *----------------------------------------------------------------
002100 * CHANGE LOG
002200 *----------------------------------------------------------------
002300 * 02/18/94  DPW  CR-1345  INITIAL VERSION - TRANSFER HISTORY
002400 *                         SCREEN, PAGED 10 LINES AT A TIME.
002500 * 07/30/94  DPW  CR-1362  REPURPOSED AS THE ADMIN CARD-REQUEST
002600 *                         LISTING, SCREEN PAGING REMOVED.
002700 * 05/14/95  MKP  CR-1416  ADDED THE CARD LISTING MODE WITH THE
002800 *                         ADMIN MASKING RULE.
002900 * 11/21/96  SJH  CR-1521  ADDED THE USER LISTING MODE.
003000 * 09/23/98  MKP  CR-1688  Y2K - DATE FIELDS DISPLAYED AS-IS,
003100 *                         ALREADY CCYYMMDD, NO CHANGE REQUIRED.
003200 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF - RERUN AGAINST 1999 TEST
003300 *                         DECK, NO DEFECTS FOUND.
003400 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
003500 * 06/14/07  RLT  CR-2114  FILE STATUS CODES, RELATIVE KEYS,
003600 *                         SWITCHES AND THE MASKING WORK FIELDS
003700 *                         WERE ALL MOVED BACK TO 77-LEVEL
003800 *                         ENTRIES PER SHOP STANDARD S-100.
003900 *----------------------------------------------------------------
004000 
004100  ENVIRONMENT DIVISION.
004200  CONFIGURATION SECTION.
004300  SPECIAL-NAMES.
004400      CLASS NUMERIC-DIGIT IS "0123456789".
004500 
004600  INPUT-OUTPUT SECTION.
004700  FILE-CONTROL.
004800 *    DYNAMIC ACCESS IS DECLARED HERE THE SAME AS EVERY OTHER
004900 *    PROGRAM IN THE SUITE THAT TOUCHES CARD-MASTER, EVEN THOUGH
005000 *    2000-LIST-CARDS BELOW ONLY EVER READS FORWARD BY
005100 *    INCREMENTING RELATIVE KEY - THIS SHOP'S SELECT CLAUSES FOR
005200 *    THE TWO MASTER FILES ARE COPIED FROM PROGRAM TO PROGRAM
005300 *    RATHER THAN TAILORED PER ACCESS PATTERN.
005400      SELECT CARD-MASTER ASSIGN TO DISK
005500          ORGANIZATION IS RELATIVE
005600          ACCESS MODE IS DYNAMIC
005700          RELATIVE KEY IS WK-CARD-REL-KEY
005800          FILE STATUS IS FS-CARD.
005900 
006000      SELECT USER-MASTER ASSIGN TO DISK
006100          ORGANIZATION IS RELATIVE
006200          ACCESS MODE IS DYNAMIC
006300          RELATIVE KEY IS WK-USER-REL-KEY
006400          FILE STATUS IS FS-USER.
006500 
006600 *    READ SEQUENTIALLY FROM THE TOP EVERY TIME THIS MODE RUNS -
006700 *    THE QUEUE IS SHORT ENOUGH THAT A RELATIVE-KEY REWRITE OF
006800 *    THE WHOLE FILE LAYOUT WAS NEVER WORTH DOING FOR A LISTING
006900 *    PROGRAM THAT ONLY READS IT.
007000      SELECT CARD-REQUEST-FILE ASSIGN TO DISK
007100          ORGANIZATION IS SEQUENTIAL
007200          ACCESS MODE IS SEQUENTIAL
007300          FILE STATUS IS FS-CREQ.
007400 
007500  DATA DIVISION.
007600  FILE SECTION.
007700  FD  CARD-MASTER
007800      LABEL RECORD STANDARD
007900      VALUE OF FILE-ID IS "CARDMAST.DAT".
008000  01  CARD-REG.
008100      05  CARD-ID                PIC 9(09).
008200 *        MASKED BY 2200-MASK-ADMIN-NUMBER BEFORE IT EVER REACHES
008300 *        THE DISPLAY LINE - THE RAW VALUE NEVER LEAVES WORKING
008400 *        STORAGE ON THE CARD-LISTING MODE.
008500      05  CARD-NUMBER            PIC X(16).
008600      05  CARD-USER-ID           PIC 9(09).
008700      05  CARD-EXPIRY-DATE       PIC 9(08).
008800      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
008900          10  CARD-EXP-CCYY      PIC 9(04).
009000          10  CARD-EXP-MM        PIC 9(02).
009100          10  CARD-EXP-DD        PIC 9(02).
009200      05  CARD-STATUS            PIC X(08).
009300          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
009400          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
009500          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
009600      05  CARD-BALANCE           PIC S9(09)V99.
009700      05  CARD-CREATED-AT        PIC 9(08).
009800      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
009900      05  CARD-LAST-UPDATE-USER  PIC X(08).
010000      05  CARD-REC-STATUS        PIC X(01).
010100          88  CARD-REC-OK               VALUE "A".
010200          88  CARD-REC-DELETED          VALUE "D".
010300      05  FILLER                 PIC X(22).
010400 
010500  FD  USER-MASTER
010600      LABEL RECORD STANDARD
010700      VALUE OF FILE-ID IS "USERMAST.DAT".
010800  01  USER-REG.
010900      05  USER-ID                PIC 9(09).
011000      05  USER-USERNAME          PIC X(30).
011100 *        NEITHER THIS FIELD NOR THE TWO NAME FIELDS BELOW ARE
011200 *        DISPLAYED ON THE USER LISTING - SEE THE NOTE ON
011300 *        3100-LIST-ONE-USER FOR WHY THE ADMIN REPORT WAS SCOPED
011400 *        TO LEAVE THEM OFF.
011500      05  USER-EMAIL             PIC X(50).
011600      05  USER-FIRST-NAME        PIC X(30).
011700      05  USER-LAST-NAME         PIC X(30).
011800      05  USER-ROLE              PIC X(08).
011900          88  USER-ROLE-USER            VALUE "USER    ".
012000          88  USER-ROLE-ADMIN           VALUE "ADMIN   ".
012100      05  USER-STATUS            PIC X(08).
012200          88  USER-ST-ACTIVE            VALUE "ACTIVE  ".
012300          88  USER-ST-BLOCKED           VALUE "BLOCKED ".
012400          88  USER-ST-EXPIRED           VALUE "EXPIRED ".
012500      05  USER-CREATED-AT        PIC 9(08).
012600      05  USER-CREATED-R REDEFINES USER-CREATED-AT.
012700          10  USER-CRT-CCYY      PIC 9(04).
012800          10  USER-CRT-MM        PIC 9(02).
012900          10  USER-CRT-DD        PIC 9(02).
013000      05  FILLER                 PIC X(20).
013100 
013200  FD  CARD-REQUEST-FILE
013300      LABEL RECORD STANDARD
013400      VALUE OF FILE-ID IS "CARDREQ.DAT".
013500  01  CREQ-REG.
013600 *        DISPLAYED AS-IS ON THE REQUEST LISTING - THIS IS THE
013700 *        SAME ID CARDBK8'S FUNCTION "1" MATCHES AGAINST WHEN AN
013800 *        ADMINISTRATOR WORKS A REQUEST OFF THIS REPORT.
013900      05  CREQ-ID                PIC 9(09).
014000      05  CREQ-CARD-ID           PIC 9(09).
014100      05  CREQ-USER-ID           PIC 9(09).
014200      05  CREQ-TYPE              PIC X(08).
014300          88  CREQ-TYP-BLOCK            VALUE "BLOCK   ".
014400          88  CREQ-TYP-ACTIVATE         VALUE "ACTIVATE".
014500          88  CREQ-TYP-CLOSE            VALUE "CLOSE   ".
014600      05  CREQ-STATUS            PIC X(08).
014700          88  CREQ-ST-PENDING           VALUE "PENDING ".
014800          88  CREQ-ST-APPROVED          VALUE "APPROVED".
014900          88  CREQ-ST-REJECTED          VALUE "REJECTED".
015000      05  CREQ-CREATED-AT        PIC 9(08).
015100      05  CREQ-CREATED-R REDEFINES CREQ-CREATED-AT.
015200          10  CREQ-CRT-CCYY      PIC 9(04).
015300          10  CREQ-CRT-MM        PIC 9(02).
015400          10  CREQ-CRT-DD        PIC 9(02).
015500      05  FILLER                 PIC X(12).
015600 
015700  WORKING-STORAGE SECTION.
015800 *----------------------------------------------------------------
015900 * FILE-STATUS CODES AND RELATIVE KEYS - FIVE SCALAR FIELDS, EACH
016000 * ITS OWN 77-LEVEL ENTRY PER SHOP STANDARD S-100.
016100 *----------------------------------------------------------------
016200  77  FS-CARD                    PIC X(02).
016300  77  FS-USER                    PIC X(02).
016400  77  FS-CREQ                    PIC X(02).
016500  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
016600  77  WK-USER-REL-KEY            PIC 9(09)  COMP.
016700 
016800 *----------------------------------------------------------------
016900 * THREE END-OF-FILE SWITCHES, ONE PER FILE THIS PROGRAM CAN
017000 * READ - ONLY ONE IS EVER "Y" IN A GIVEN RUN, SINCE EACH OF THE
017100 * THREE LISTING MODES OPENS AND READS JUST ONE OF THE THREE
017200 * FILES, BUT ALL THREE ARE DECLARED UP FRONT THE WAY THIS SHOP
017300 * DECLARES EVERY SWITCH A PROGRAM COULD NEED, NOT JUST THE ONE
017400 * A GIVEN RUN HAPPENS TO USE.
017500 *----------------------------------------------------------------
017600  77  WK-EOF-CREQ-SW              PIC X(01) VALUE "N".
017700      88  WK-EOF-CREQ                    VALUE "Y".
017800  77  WK-EOF-CARD-SW              PIC X(01) VALUE "N".
017900      88  WK-EOF-CARD                    VALUE "Y".
018000  77  WK-EOF-USER-SW              PIC X(01) VALUE "N".
018100      88  WK-EOF-USER                    VALUE "Y".
018200 
018300 *----------------------------------------------------------------
018400 * THE THREE FIELDS 2200-MASK-ADMIN-NUMBER USES TO BUILD THE
018500 * MASKED CARD NUMBER - HOW MANY CHARACTERS OF CARD-NUMBER ARE
018600 * ACTUALLY SIGNIFICANT, THE LAST FOUR DIGITS PULLED OUT FOR
018700 * DISPLAY, AND THE FINISHED 19-BYTE MASKED STRING.  EACH IS AN
018800 * INDEPENDENT SCALAR VALUE BUILT AND CONSUMED WITHIN THAT ONE
018900 * PARAGRAPH, SO EACH IS ITS OWN 77-LEVEL ITEM RATHER THAN A
019000 * SINGLE GROUPED MASK-AREA RECORD.
019100 *----------------------------------------------------------------
019200  77  WK-MASK-NUMBER-LEN          PIC 9(02)  COMP.
019300  77  WK-MASK-LAST-FOUR           PIC X(04).
019400  77  WK-MASK-RESULT              PIC X(19).
019500 
019600 *----------------------------------------------------------------
019700 * THE CARD-REQUEST DETAIL LINE - REQUEST ID, CARD ID, USER ID,
019800 * TYPE, STATUS AND CREATED DATE, EACH SEPARATED BY A ONE-BYTE
019900 * FILLER SPACER, WITH A TRAILING FILLER PAD OUT TO AN EVEN 80
020000 * BYTES SO THE DISPLAYED LINE LINES UP ON AN 80-COLUMN CONSOLE.
020100 * A STRUCTURED RECORD, SO IT STAYS AN 01-GROUP.
020200 *----------------------------------------------------------------
020300  01  WK-REQ-LINE.
020400      05  WK-RL-REQ-ID           PIC 9(09).
020500      05  FILLER                 PIC X(01) VALUE SPACE.
020600      05  WK-RL-CARD-ID          PIC 9(09).
020700      05  FILLER                 PIC X(01) VALUE SPACE.
020800      05  WK-RL-USER-ID          PIC 9(09).
020900      05  FILLER                 PIC X(01) VALUE SPACE.
021000      05  WK-RL-TYPE             PIC X(08).
021100      05  FILLER                 PIC X(01) VALUE SPACE.
021200      05  WK-RL-STATUS           PIC X(08).
021300      05  FILLER                 PIC X(01) VALUE SPACE.
021400      05  WK-RL-CREATED-AT       PIC 9(08).
021500      05  FILLER                 PIC X(40) VALUE SPACE.
021600 
021700 *----------------------------------------------------------------
021800 * THE CARD DETAIL LINE - CARD ID, MASKED NUMBER, OWNING USER ID,
021900 * EXPIRY, STATUS AND SIGNED BALANCE.  WK-CL-MASKED-NUMBER CARRIES
022000 * THE OUTPUT OF 2200-MASK-ADMIN-NUMBER, NEVER THE RAW
022100 * CARD-NUMBER.  ALSO A STRUCTURED RECORD, ALSO AN 01-GROUP.
022200 *----------------------------------------------------------------
022300 *    SIGNED EDITED BALANCE (PIC -9(09).99) RATHER THAN THE RAW
022400 *    S9(09)V99 DISPLAY CARD-BALANCE CARRIES - THE LEADING SIGN
022500 *    POSITION PRINTS AS A MINUS ONLY WHEN THE BALANCE IS
022600 *    NEGATIVE, A HABIT THIS SHOP HAS USED FOR EVERY PRINTED
022700 *    MONEY FIELD SINCE THE ORIGINAL TRANSFER-HISTORY SCREEN.
022800  01  WK-CARD-LINE.
022900      05  WK-CL-CARD-ID          PIC 9(09).
023000      05  FILLER                 PIC X(01) VALUE SPACE.
023100      05  WK-CL-MASKED-NUMBER    PIC X(19).
023200      05  FILLER                 PIC X(01) VALUE SPACE.
023300      05  WK-CL-USER-ID          PIC 9(09).
023400      05  FILLER                 PIC X(01) VALUE SPACE.
023500      05  WK-CL-EXPIRY-DATE      PIC 9(08).
023600      05  FILLER                 PIC X(01) VALUE SPACE.
023700      05  WK-CL-STATUS           PIC X(08).
023800      05  FILLER                 PIC X(01) VALUE SPACE.
023900      05  WK-CL-BALANCE          PIC -9(09).99.
024000 
024100 *----------------------------------------------------------------
024200 * THE USER DETAIL LINE - USER ID, USERNAME, ROLE, STATUS AND
024300 * CREATED DATE, WITH THE SAME ONE-BYTE-FILLER-SPACER STYLE AND A
024400 * TRAILING PAD TO 80 BYTES.  ALSO AN 01-GROUP.
024500 *----------------------------------------------------------------
024600  01  WK-USER-LINE.
024700      05  WK-UL-USER-ID          PIC 9(09).
024800      05  FILLER                 PIC X(01) VALUE SPACE.
024900      05  WK-UL-USERNAME         PIC X(30).
025000      05  FILLER                 PIC X(01) VALUE SPACE.
025100      05  WK-UL-ROLE             PIC X(08).
025200      05  FILLER                 PIC X(01) VALUE SPACE.
025300      05  WK-UL-STATUS           PIC X(08).
025400      05  FILLER                 PIC X(01) VALUE SPACE.
025500      05  WK-UL-CREATED-AT       PIC 9(08).
025600      05  FILLER                 PIC X(24) VALUE SPACE.
025700 
025800  LINKAGE SECTION.
025900 *----------------------------------------------------------------
026000 * THE THREE-WAY DISPATCH KEY - SET BY THE ADMIN MENU DRIVER
026100 * BEFORE THIS PROGRAM IS CALLED.
026200 *----------------------------------------------------------------
026300  01  LK-LIST-WHAT               PIC X(01).
026400      88  LK-LIST-REQUESTS              VALUE "R".
026500      88  LK-LIST-CARDS                 VALUE "C".
026600      88  LK-LIST-USERS                 VALUE "U".
026700 
026800  PROCEDURE DIVISION USING LK-LIST-WHAT.
026900 
027000 *----------------------------------------------------------------
027100 * 0000-ADMIN-LIST DISPATCHES ON LK-LIST-WHAT AND RUNS EXACTLY
027200 * ONE OF THE THREE LISTING PARAGRAPHS - UNLIKE CARDBK8, THIS
027300 * PROGRAM OPENS NO FILES OF ITS OWN AT THIS LEVEL, SINCE EACH
027400 * LISTING MODE OPENS ONLY THE ONE FILE IT ACTUALLY READS.
027500 *----------------------------------------------------------------
027600  0000-ADMIN-LIST.
027700 *    DISPLAY OUTPUT GOES TO SYSOUT - THE OPERATOR CAPTURES IT
027800 *    FROM THE JOB'S PRINT FILE THE SAME WAY AS ANY OTHER BATCH
027900 *    REPORT IN THIS SHOP, RATHER THAN THIS PROGRAM WRITING A
028000 *    NAMED REPORT FILE OF ITS OWN.
028100      EVALUATE TRUE
028200          WHEN LK-LIST-REQUESTS
028300              PERFORM 1000-LIST-REQUESTS
028400                  THRU 1000-LIST-REQUESTS-EXIT
028500          WHEN LK-LIST-CARDS
028600              PERFORM 2000-LIST-CARDS
028700                  THRU 2000-LIST-CARDS-EXIT
028800          WHEN LK-LIST-USERS
028900              PERFORM 3000-LIST-USERS
029000                  THRU 3000-LIST-USERS-EXIT
029100 *        NO WHEN OTHER CLAUSE - AN UNRECOGNIZED MODE SIMPLY
029200 *        PRODUCES NO OUTPUT AND RETURNS, THE SAME HANDS-OFF
029300 *        TREATMENT CARDBK8 GIVES AN UNRECOGNIZED FUNCTION CODE.
029400      END-EVALUATE.
029500      GOBACK.
029600 
029700 *----------------------------------------------------------------
029800 * 1000-LIST-REQUESTS READS CARD-REQUEST-FILE TOP TO BOTTOM AND
029900 * DISPLAYS ONE LINE PER RECORD - NO FILTERING, NO SORT, JUST
030000 * STORAGE ORDER, SINCE THE OPERATOR RUNS THIS REPORT AGAINST THE
030100 * WHOLE QUEUE AND SORTS OR GREPS THE PRINTED OUTPUT IF A
030200 * NARROWER VIEW IS NEEDED.
030300 *----------------------------------------------------------------
030400  1000-LIST-REQUESTS.
030500      MOVE "N" TO WK-EOF-CREQ-SW.
030600      OPEN INPUT CARD-REQUEST-FILE.
030700      READ CARD-REQUEST-FILE
030800          AT END SET WK-EOF-CREQ TO TRUE
030900      END-READ.
031000      PERFORM 1100-LIST-ONE-REQUEST
031100          THRU 1100-LIST-ONE-REQUEST-EXIT
031200          UNTIL WK-EOF-CREQ.
031300      CLOSE CARD-REQUEST-FILE.
031400  1000-LIST-REQUESTS-EXIT.
031500      EXIT.
031600 
031700 *----------------------------------------------------------------
031800 * 1100-LIST-ONE-REQUEST MOVES EACH CREQ-REG FIELD TO ITS SPOT IN
031900 * WK-REQ-LINE AND DISPLAYS IT - THE MOVES ARE FIELD BY FIELD
032000 * RATHER THAN ONE GROUP MOVE BECAUSE THE ORDER OF FIELDS ON THE
032100 * PRINTED LINE DOES NOT MATCH THE ORDER THEY APPEAR IN CREQ-REG.
032200 *----------------------------------------------------------------
032300  1100-LIST-ONE-REQUEST.
032400 *    SIX FIELD-BY-FIELD MOVES, THEN ONE DISPLAY OF THE WHOLE
032500 *    GROUP - DISPLAYING WK-REQ-LINE RATHER THAN EACH FIELD
032600 *    SEPARATELY KEEPS THE SIX VALUES ON ONE PRINT LINE INSTEAD
032700 *    OF SIX.
032800      MOVE CREQ-ID         TO WK-RL-REQ-ID.
032900      MOVE CREQ-CARD-ID    TO WK-RL-CARD-ID.
033000      MOVE CREQ-USER-ID    TO WK-RL-USER-ID.
033100      MOVE CREQ-TYPE       TO WK-RL-TYPE.
033200      MOVE CREQ-STATUS     TO WK-RL-STATUS.
033300      MOVE CREQ-CREATED-AT TO WK-RL-CREATED-AT.
033400      DISPLAY WK-REQ-LINE.
033500      READ CARD-REQUEST-FILE
033600          AT END SET WK-EOF-CREQ TO TRUE
033700      END-READ.
033800  1100-LIST-ONE-REQUEST-EXIT.
033900      EXIT.
034000 
034100 *----------------------------------------------------------------
034200 * 2000-LIST-CARDS WALKS CARD-MASTER BY RELATIVE RECORD NUMBER
034300 * RATHER THAN A PLAIN SEQUENTIAL READ - THE SAME ACCESS PATTERN
034400 * EVERY OTHER PROGRAM IN THE SUITE USES TO SCAN THIS FILE, KEPT
034500 * HERE FOR CONSISTENCY EVEN THOUGH A LISTING PROGRAM HAS NO
034600 * NEED TO ADDRESS ANY PARTICULAR RECORD BY KEY.
034700 *----------------------------------------------------------------
034800  2000-LIST-CARDS.
034900      OPEN INPUT CARD-MASTER.
035000      OPEN INPUT USER-MASTER.
035100      MOVE 1 TO WK-CARD-REL-KEY.
035200      MOVE "N" TO WK-EOF-CARD-SW.
035300      PERFORM 2100-LIST-ONE-CARD
035400          THRU 2100-LIST-ONE-CARD-EXIT
035500          UNTIL WK-EOF-CARD.
035600      CLOSE CARD-MASTER.
035700      CLOSE USER-MASTER.
035800  2000-LIST-CARDS-EXIT.
035900      EXIT.
036000 
036100 *----------------------------------------------------------------
036200 * 2100-LIST-ONE-CARD READS ONE CARD, MASKS ITS NUMBER, AND
036300 * DISPLAYS THE RESULT - USER-MASTER IS OPENED BY THE CALLER BUT
036400 * NEVER ACTUALLY READ HERE; CARD-USER-ID IS DISPLAYED AS-IS
036500 * RATHER THAN JOINED AGAINST USER-REG FOR A NAME, SINCE THE
036600 * ADMIN REPORT HAS ALWAYS SHOWN THE RAW USER ID AND CROSS-
036700 * REFERENCED IT AGAINST THE SEPARATE USER LISTING (MODE "U")
036800 * WHEN A NAME IS NEEDED.
036900 *----------------------------------------------------------------
037000  2100-LIST-ONE-CARD.
037100 *    AN INVALID KEY HERE MEANS THE NEXT RELATIVE RECORD SLOT
037200 *    HAS NEVER BEEN WRITTEN - SINCE CARD-MASTER IS ASSIGNED
037300 *    RELATIVE RECORD NUMBERS IN ISSUANCE ORDER WITH NO GAPS,
037400 *    THAT MEANS THE SCAN HAS REACHED THE TRUE END OF THE FILE.
037500      READ CARD-MASTER INVALID KEY
037600          SET WK-EOF-CARD TO TRUE
037700          GO TO 2100-LIST-ONE-CARD-EXIT.
037800 
037900      PERFORM 2200-MASK-ADMIN-NUMBER
038000          THRU 2200-MASK-ADMIN-NUMBER-EXIT.
038100 
038200      MOVE CARD-ID           TO WK-CL-CARD-ID.
038300      MOVE WK-MASK-RESULT    TO WK-CL-MASKED-NUMBER.
038400      MOVE CARD-USER-ID      TO WK-CL-USER-ID.
038500      MOVE CARD-EXPIRY-DATE  TO WK-CL-EXPIRY-DATE.
038600      MOVE CARD-STATUS       TO WK-CL-STATUS.
038700      MOVE CARD-BALANCE      TO WK-CL-BALANCE.
038800      DISPLAY WK-CARD-LINE.
038900 
039000 *    INCREMENTED REGARDLESS OF WHETHER THE RECORD JUST READ WAS
039100 *    ACTIVE, BLOCKED, EXPIRED OR SOFT-DELETED - THIS LISTING
039200 *    MODE SHOWS EVERY RECORD SLOT ON THE FILE, STATUS
039300 *    NOTWITHSTANDING, SO THE OPERATOR CAN SEE DELETED CARDS TOO.
039400      ADD 1 TO WK-CARD-REL-KEY.
039500  2100-LIST-ONE-CARD-EXIT.
039600      EXIT.
039700 
039800 *----------------------------------------------------------------
039900 * 2200-MASK-ADMIN-NUMBER BUILDS THE SAME "**** **** **** NNNN"
040000 * DISPLAY FORMAT CARDBK2 USES FOR THE CARDHOLDER'S OWN LISTING -
040100 * THE ADMIN REPORT MASKS THE NUMBER TOO, SINCE A PRINTED BATCH
040200 * REPORT IS JUST AS MUCH A DISCLOSURE RISK AS AN ON-LINE SCREEN
040300 * AND THIS SHOP'S SECURITY STANDARD DRAWS NO DISTINCTION.  THE
040400 * TALLYING COUNT GUARDS AGAINST A CARD-NUMBER SHORTER THAN FOUR
040500 * SIGNIFICANT DIGITS, WHICH HAS NEVER HAPPENED IN PRODUCTION BUT
040600 * WAS FLAGGED DURING THE CR-1416 WALKTHROUGH AS WORTH GUARDING.
040700 *----------------------------------------------------------------
040800  2200-MASK-ADMIN-NUMBER.
040900      MOVE ZERO TO WK-MASK-NUMBER-LEN.
041000      INSPECT CARD-NUMBER TALLYING WK-MASK-NUMBER-LEN
041100          FOR CHARACTERS BEFORE INITIAL SPACE.
041200      IF WK-MASK-NUMBER-LEN < 4
041300          MOVE "****" TO WK-MASK-RESULT
041400      ELSE
041500 *        POSITIONS 13-16 ARE THE LAST FOUR DIGITS OF A 16-DIGIT
041600 *        CARD NUMBER - THE SAME REFERENCE-MODIFICATION OFFSET
041700 *        CARDBK2'S MASKING LOGIC USES.
041800          MOVE CARD-NUMBER (13:4) TO WK-MASK-LAST-FOUR
041900          STRING "**** **** **** " DELIMITED BY SIZE
042000                 WK-MASK-LAST-FOUR  DELIMITED BY SIZE
042100                 INTO WK-MASK-RESULT
042200      END-IF.
042300  2200-MASK-ADMIN-NUMBER-EXIT.
042400      EXIT.
042500 
042600 *----------------------------------------------------------------
042700 * 3000-LIST-USERS IS THE SAME SHAPE AS 2000-LIST-CARDS - A
042800 * RELATIVE-RECORD WALK FROM RECORD 1 TO END OF FILE, DISPLAYING
042900 * ONE LINE PER USER.
043000 *----------------------------------------------------------------
043100  3000-LIST-USERS.
043200      OPEN INPUT USER-MASTER.
043300      MOVE 1 TO WK-USER-REL-KEY.
043400      MOVE "N" TO WK-EOF-USER-SW.
043500      PERFORM 3100-LIST-ONE-USER
043600          THRU 3100-LIST-ONE-USER-EXIT
043700          UNTIL WK-EOF-USER.
043800      CLOSE USER-MASTER.
043900  3000-LIST-USERS-EXIT.
044000      EXIT.
044100 
044200 *----------------------------------------------------------------
044300 * 3100-LIST-ONE-USER MOVES THE FIVE DISPLAYED FIELDS TO
044400 * WK-USER-LINE AND DISPLAYS IT - EMAIL AND NAME ARE DELIBERATELY
044500 * LEFT OFF THE ADMIN LISTING, SINCE CR-1521 SCOPED THIS MODE TO
044600 * THE FIELDS AN ADMINISTRATOR NEEDS TO TRIAGE AN ACCOUNT, NOT A
044700 * FULL PROFILE DUMP.
044800 *----------------------------------------------------------------
044900  3100-LIST-ONE-USER.
045000 *    SAME END-OF-FILE REASONING AS 2100-LIST-ONE-CARD ABOVE -
045100 *    AN INVALID KEY ON THE NEXT RELATIVE RECORD MEANS THE SCAN
045200 *    HAS PASSED THE LAST USER RECORD ON FILE.
045300      READ USER-MASTER INVALID KEY
045400          SET WK-EOF-USER TO TRUE
045500          GO TO 3100-LIST-ONE-USER-EXIT.
045600 
045700      MOVE USER-ID         TO WK-UL-USER-ID.
045800      MOVE USER-USERNAME   TO WK-UL-USERNAME.
045900      MOVE USER-ROLE       TO WK-UL-ROLE.
046000      MOVE USER-STATUS     TO WK-UL-STATUS.
046100      MOVE USER-CREATED-AT TO WK-UL-CREATED-AT.
046200      DISPLAY WK-USER-LINE.
046300 
046400      ADD 1 TO WK-USER-REL-KEY.
046500  3100-LIST-ONE-USER-EXIT.
046600      EXIT.
