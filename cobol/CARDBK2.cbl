000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK2.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK2 PRODUCES THE CARD-LISTING REPORT.  RUN IN ONE OF TWO
001400 * MODES, SELECTED BY LK-LIST-MODE -
001500 *    "U" - USER VIEW  - ONLY THE CALLING USER'S OWN CARDS, OWNER
001600 *                       NAME = FIRST + LAST NAME, MASK STARTS AT
001700 *                       THE 13TH CHARACTER OF THE CARD NUMBER.
001800 *    "A" - ADMIN VIEW - ALL CARDS ON FILE, OWNER NAME = USERNAME,
001900 *                       MASK TOLERATES A SHORT/INVALID NUMBER.
002000 * A FINAL TOTALS LINE CARRIES THE CARD COUNT AND THE SUM OF
002100 * BALANCES WRITTEN - A SHOP CONVENTION ADDED TO EVERY REPORT OF
002200 * THIS KIND, NOT PRESENT IN THE ORIGINAL ON-LINE LISTING SCREEN.
002300 *
002400 * THE TWO MODES SHARE ONE PASS OVER CARD-MASTER RATHER THAN
002500 * BEING TWO SEPARATE PROGRAMS - THE READ LOOP, THE WRITE
002600 * PARAGRAPH AND THE TOTALS LINE ARE IDENTICAL EITHER WAY; ONLY
002700 * THE FILTER (ALL CARDS VS. ONE USER'S CARDS) AND THE MASKING
002800 * RULE DIFFER, SO THOSE ARE THE ONLY TWO PLACES THAT BRANCH ON
002900 * LK-LIST-MODE.
003000 *----------------------------------------------------------------
003100 * CHANGE LOG
003200 *----------------------------------------------------------------
003300 * 02/18/94  DPW  CR-1341  INITIAL VERSION - USER-VIEW LISTING
003400 *                         ONLY, REPLACED THE OLD SCREEN-PAGED
003500 *                         STATEMENT DISPLAY.
003600 * 06/02/94  DPW  CR-1352  ADDED ADMIN-VIEW MODE AND THE SHORT-
003700 *                         NUMBER MASKING FALLBACK.
003800 * 05/14/95  MKP  CR-1410  ADDED THE TOTALS LINE AT END OF RUN
003900 *                         PER DP STANDARDS COMMITTEE REQUEST.
004000 * 09/23/98  MKP  CR-1688  Y2K - EXPIRY-DATE ALREADY CCYYMMDD ON
004100 *                         THIS FILE, NO CHANGE REQUIRED.
004200 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF - RERUN AGAINST 1999 TEST
004300 *                         DECK, REPORT DATES CONFIRMED CORRECT.
004400 * 04/30/01  RLT  CR-1825  BALANCE ON THE TOTALS LINE NOW EDITED
004500 *                         WITH A LEADING SIGN, WAS UNSIGNED.
004600 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
004700 * 06/14/07  RLT  CR-2114  FILE STATUS CODES, RELATIVE KEYS,
004800 *                         FOUND/WANTED SWITCHES, THE MASK-LENGTH
004900 *                         WORK FIELD AND THE RUNNING TOTALS WERE
005000 *                         ALL MOVED BACK TO 77-LEVEL ENTRIES PER
005100 *                         SHOP STANDARD S-100.
005200 *----------------------------------------------------------------
005300 
005400  ENVIRONMENT DIVISION.
005500  CONFIGURATION SECTION.
005600 *    NUMERIC-DIGIT IS NOT CURRENTLY TESTED IN THIS PROGRAM, BUT IS
005700 *    CARRIED HERE AS IT IS IN EVERY OTHER PROGRAM IN THE SUITE SO
005800 *    THAT A COPY/PASTE OF A PARAGRAPH BETWEEN PROGRAMS NEVER ENDS
005900 *    UP REFERENCING A CLASS CONDITION THAT DOES NOT EXIST HERE.
006000  SPECIAL-NAMES.
006100      CLASS NUMERIC-DIGIT IS "0123456789".
006200 
006300  INPUT-OUTPUT SECTION.
006400  FILE-CONTROL.
006500 *    CARD-MASTER AND USER-MASTER ARE BOTH OPENED INPUT ONLY -
006600 *    THIS IS A READ-ONLY REPORT, NOTHING IS EVER REWRITTEN.
006700      SELECT CARD-MASTER ASSIGN TO DISK
006800          ORGANIZATION IS RELATIVE
006900          ACCESS MODE IS DYNAMIC
007000          RELATIVE KEY IS WK-CARD-REL-KEY
007100          FILE STATUS IS FS-CARD.
007200 
007300      SELECT USER-MASTER ASSIGN TO DISK
007400          ORGANIZATION IS RELATIVE
007500          ACCESS MODE IS DYNAMIC
007600          RELATIVE KEY IS WK-USER-REL-KEY
007700          FILE STATUS IS FS-USER.
007800 
007900 *    OUTPUT REPORT - ONE LINE PER LISTED CARD, PLUS THE ONE
008000 *    TOTALS LINE AT THE END.
008100      SELECT CARD-LISTING-OUT ASSIGN TO LISTOUT
008200          ORGANIZATION IS LINE SEQUENTIAL
008300          FILE STATUS IS FS-LIST.
008400 
008500  DATA DIVISION.
008600  FILE SECTION.
008700  FD  CARD-MASTER
008800      LABEL RECORD STANDARD
008900      VALUE OF FILE-ID IS "CARDMAST.DAT".
009000 *----------------------------------------------------------------
009100 * CARD-REG - SAME LAYOUT CARRIED IN EVERY PROGRAM THAT TOUCHES
009200 * CARD-MASTER.
009300 *----------------------------------------------------------------
009400  01  CARD-REG.
009500 *        CARD-ID IS ALSO THE RELATIVE RECORD NUMBER ON THIS FILE -
009600 *        THIS PROGRAM NEVER HAS TO REWRITE A CARD, BUT THE SAME
009700 *        RELATIONSHIP STILL GOVERNS HOW WK-CARD-REL-KEY IS ADVANCED
009800 *        BELOW.
009900      05  CARD-ID                PIC 9(09).
010000 *        SIXTEEN DIGITS, ASSIGNED BY CARDNOGN AT ISSUANCE.  THIS
010100 *        PROGRAM NEVER DISPLAYS IT IN FULL - SEE 3000/3100 BELOW.
010200      05  CARD-NUMBER            PIC X(16).
010300      05  CARD-USER-ID           PIC 9(09).
010400      05  CARD-EXPIRY-DATE       PIC 9(08).
010500 *        CCYY/MM/DD BREAKDOWN, CARRIED HERE THE SAME WAY AS EVERY
010600 *        OTHER PROGRAM THAT TOUCHES THIS FILE, EVEN THOUGH THIS
010700 *        PROGRAM ONLY EVER MOVES THE WHOLE FIELD, NEVER A PIECE.
010800      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
010900          10  CARD-EXP-CCYY      PIC 9(04).
011000          10  CARD-EXP-MM        PIC 9(02).
011100          10  CARD-EXP-DD        PIC 9(02).
011200      05  CARD-STATUS            PIC X(08).
011300          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
011400          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
011500          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
011600 *        SIGNED, ZONED DISPLAY - THIS SHOP DOES NOT PACK MONEY
011700 *        FIELDS, SO NO COMP-3 HERE.
011800      05  CARD-BALANCE           PIC S9(09)V99.
011900      05  CARD-CREATED-AT        PIC 9(08).
012000      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
012100      05  CARD-LAST-UPDATE-USER  PIC X(08).
012200 *        "A" = ACTIVE RECORD, "D" = LOGICALLY DELETED.  THIS
012300 *        PROGRAM DOES NOT TEST THIS FLAG - A DELETED CARD SHOULD
012400 *        NOT STILL BE OCCUPYING A RELATIVE SLOT ON THIS FILE, SO
012500 *        IT IS CARRIED HERE ONLY TO KEEP THE LAYOUT IN STEP WITH
012600 *        THE OTHER PROGRAMS.
012700      05  CARD-REC-STATUS        PIC X(01).
012800          88  CARD-REC-OK               VALUE "A".
012900          88  CARD-REC-DELETED          VALUE "D".
013000      05  FILLER                 PIC X(22).
013100 
013200  FD  USER-MASTER
013300      LABEL RECORD STANDARD
013400      VALUE OF FILE-ID IS "USERMAST.DAT".
013500  01  USER-REG.
013600 *        USER-ID IS THE RELATIVE RECORD NUMBER ON THIS FILE, THE
013700 *        SAME AS CARD-ID IS FOR CARD-MASTER.
013800      05  USER-ID                PIC 9(09).
013900 *        USER-USERNAME IS THE LOGIN NAME - WHAT LK-REQ-USERNAME IS
014000 *        MATCHED AGAINST IN 1500-VALIDATE-USER, AND WHAT APPEARS
014100 *        AS THE OWNER NAME IN AN ADMIN-VIEW DETAIL LINE.
014200      05  USER-USERNAME          PIC X(30).
014300      05  USER-EMAIL             PIC X(50).
014400 *        FIRST-NAME/LAST-NAME ARE ONLY READ BY THIS PROGRAM IN
014500 *        USER-VIEW MODE, WHERE THEY ARE STRUNG TOGETHER TO BUILD
014600 *        THE FRIENDLIER "FIRST LAST" OWNER-NAME DISPLAY.
014700      05  USER-FIRST-NAME        PIC X(30).
014800      05  USER-LAST-NAME         PIC X(30).
014900      05  USER-ROLE              PIC X(08).
015000          88  USER-ROLE-USER            VALUE "USER    ".
015100          88  USER-ROLE-ADMIN           VALUE "ADMIN   ".
015200      05  USER-STATUS            PIC X(08).
015300          88  USER-ST-ACTIVE            VALUE "ACTIVE  ".
015400          88  USER-ST-BLOCKED           VALUE "BLOCKED ".
015500          88  USER-ST-EXPIRED           VALUE "EXPIRED ".
015600      05  USER-CREATED-AT        PIC 9(08).
015700      05  USER-CREATED-R REDEFINES USER-CREATED-AT.
015800          10  USER-CRT-CCYY      PIC 9(04).
015900          10  USER-CRT-MM        PIC 9(02).
016000          10  USER-CRT-DD        PIC 9(02).
016100      05  FILLER                 PIC X(20).
016200 
016300  FD  CARD-LISTING-OUT
016400      LABEL RECORD STANDARD
016500      VALUE OF FILE-ID IS "CARDLIST.DAT".
016600 *----------------------------------------------------------------
016700 * LST-REC IS DECLARED AT 123 BYTES, THE EXACT LENGTH OF
016800 * WK-LIST-LINE BELOW, SO EVERY "WRITE LST-REC FROM ..." MOVES
016900 * THE FULL DETAIL LINE (OR THE FULL TOTALS LINE, PADDED TO THE
017000 * SAME LENGTH) WITHOUT TRUNCATION.
017100 *----------------------------------------------------------------
017200  01  LST-REC                    PIC X(123).
017300 
017400  WORKING-STORAGE SECTION.
017500 *----------------------------------------------------------------
017600 * FILE-STATUS CODES AND RELATIVE KEYS - FIVE SCALAR FIELDS, EACH
017700 * ITS OWN 77-LEVEL ENTRY PER SHOP STANDARD S-100.
017800 *----------------------------------------------------------------
017900  77  FS-CARD                    PIC X(02).
018000  77  FS-USER                    PIC X(02).
018100  77  FS-LIST                    PIC X(02).
018200  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
018300  77  WK-USER-REL-KEY            PIC 9(09)  COMP.
018400 
018500 *----------------------------------------------------------------
018600 * THREE ONE-CHARACTER SWITCHES - END OF THE CARD-MASTER SCAN,
018700 * WHETHER THE REQUESTED USERNAME WAS FOUND (USER MODE ONLY),
018800 * AND WHETHER THE CARD JUST READ IS ONE THIS RUN SHOULD ACTUALLY
018900 * LIST.  EACH IS A 77-LEVEL ITEM.
019000 *----------------------------------------------------------------
019100  77  WK-EOF-CARD-SW              PIC X(01) VALUE "N".
019200      88  WK-EOF-CARD                   VALUE "Y".
019300  77  WK-USER-FOUND-SW             PIC X(01) VALUE "N".
019400      88  WK-USER-FOUND                    VALUE "Y".
019500  77  WK-LINE-WANTED-SW            PIC X(01) VALUE "N".
019600      88  WK-LINE-WANTED                   VALUE "Y".
019700 
019800 *----------------------------------------------------------------
019900 * ONE DETAIL LINE OF THE REPORT.  CARD-ID, MASKED NUMBER, OWNER
020000 * NAME, EXPIRY DATE, STATUS AND SIGNED BALANCE, EACH SEPARATED
020100 * BY A SINGLE-BLANK FILLER.  A STRUCTURED PRINT LINE, SO IT
020200 * REMAINS AN 01-GROUP, NOT A 77-LEVEL ITEM.
020300 *----------------------------------------------------------------
020400  01  WK-LIST-LINE.
020500      05  WK-LST-CARD-ID         PIC 9(09).
020600      05  FILLER                 PIC X(01) VALUE SPACE.
020700 *        MASKED-NUMBER IS 19 CHARACTERS WIDE - "**** **** **** "
020800 *        (16 CHARACTERS INCLUDING THE TRAILING SPACE) PLUS THE
020900 *        LAST FOUR DIGITS OF THE REAL NUMBER, OR THE LITERAL
021000 *        "****" LEFT-JUSTIFIED IN THE SAME FIELD FOR THE ADMIN
021100 *        SHORT-NUMBER FALLBACK.
021200      05  WK-LST-MASKED-NUMBER   PIC X(19).
021300      05  FILLER                 PIC X(01) VALUE SPACE.
021400 *        61 CHARACTERS COVERS THE WIDEST CASE THIS FIELD EVER
021500 *        HAS TO HOLD - A 30-CHARACTER FIRST NAME, ONE BLANK, A
021600 *        30-CHARACTER LAST NAME (USER VIEW) - WITH ROOM TO
021700 *        SPARE FOR THE SHORTER USERNAME USED IN ADMIN VIEW.
021800      05  WK-LST-OWNER-NAME      PIC X(61).
021900      05  FILLER                 PIC X(01) VALUE SPACE.
022000      05  WK-LST-EXPIRY-DATE     PIC 9(08).
022100      05  FILLER                 PIC X(01) VALUE SPACE.
022200      05  WK-LST-STATUS          PIC X(08).
022300      05  FILLER                 PIC X(01) VALUE SPACE.
022400      05  WK-LST-BALANCE         PIC -9(09).99.
022500  01  WK-LIST-LINE-R REDEFINES WK-LIST-LINE
022600 *        RAW 123-BYTE ALPHANUMERIC VIEW, SAME LENGTH AS LST-REC,
022700 *        USED ONLY IF A FUTURE PASS NEEDS TO HASH OR COMPARE A
022800 *        WHOLE DETAIL LINE WITHOUT WALKING ITS INDIVIDUAL FIELDS.
022900                                 PIC X(123).
023000 
023100 *----------------------------------------------------------------
023200 * END-OF-RUN TOTALS LINE.  WRITTEN ONCE, AFTER THE LAST DETAIL
023300 * LINE, PADDED OUT TO THE SAME 123-BYTE WIDTH AS WK-LIST-LINE SO
023400 * ONE FD CAN SERVE BOTH RECORD SHAPES.
023500 *----------------------------------------------------------------
023600  01  WK-TOTALS-LINE.
023700      05  FILLER                 PIC X(16)
023800                              VALUE "TOTAL CARDS  = ".
023900      05  WK-TOT-CARD-COUNT      PIC ZZZ,ZZZ,ZZ9.
024000      05  FILLER                 PIC X(16)
024100                              VALUE "  SUM BALANCES=".
024200      05  WK-TOT-BALANCE         PIC -ZZZ,ZZZ,ZZ9.99.
024300      05  FILLER                 PIC X(65) VALUE SPACE.
024400 
024500 *----------------------------------------------------------------
024600 * MASKING WORK FIELDS - WK-MASK-NUMBER-LEN COUNTS THE USABLE
024700 * (NON-SPACE) CHARACTERS IN CARD-NUMBER FOR THE ADMIN SHORT-
024800 * NUMBER TEST; WK-MASK-LAST-FOUR HOLDS THE LAST FOUR DIGITS
024900 * CARRIED INTO THE MASKED OUTPUT.  BOTH ARE SCALAR WORK CELLS,
025000 * SO BOTH ARE 77-LEVEL ENTRIES.
025100 *----------------------------------------------------------------
025200  77  WK-MASK-NUMBER-LEN          PIC 9(02)  COMP.
025300  77  WK-MASK-LAST-FOUR           PIC X(04).
025400 
025500 *----------------------------------------------------------------
025600 * RUNNING TOTALS ACCUMULATED ACROSS THE WHOLE RUN AND MOVED TO
025700 * WK-TOTALS-LINE JUST BEFORE IT IS WRITTEN.  BOTH ARE SCALAR
025800 * ACCUMULATORS, SO BOTH ARE 77-LEVEL ENTRIES - WK-CARD-COUNT IS
025900 * COMP BECAUSE IT IS A COUNTER, WK-BALANCE-TOTAL IS NOT BECAUSE
026000 * IT IS A MONEY FIELD AND THIS SHOP DOES NOT PACK MONEY.
026100 *----------------------------------------------------------------
026200  77  WK-CARD-COUNT               PIC 9(09)  COMP VALUE ZERO.
026300  77  WK-BALANCE-TOTAL            PIC S9(09)V99.
026400 
026500  LINKAGE SECTION.
026600 *----------------------------------------------------------------
026700 * LK-LIST-MODE SELECTS USER VIEW OR ADMIN VIEW; LK-REQ-USERNAME
026800 * IS ONLY MEANINGFUL IN USER MODE (IGNORED IN ADMIN MODE, WHERE
026900 * EVERY CARD ON FILE IS LISTED REGARDLESS OF OWNER).
027000 *----------------------------------------------------------------
027100  01  LK-LIST-MODE               PIC X(01).
027200      88  LK-MODE-USER                  VALUE "U".
027300      88  LK-MODE-ADMIN                  VALUE "A".
027400 *        ONLY MEANINGFUL WHEN LK-MODE-USER IS TRUE.  THE CALLING
027500 *        ON-LINE PROGRAM IS EXPECTED TO HAVE ALREADY AUTHENTICATED
027600 *        THIS USER - THIS PROGRAM RE-VALIDATES THE USERNAME AGAINST
027700 *        USER-MASTER ANYWAY, BECAUSE A BATCH SUBPROGRAM SHOULD
027800 *        NEVER TRUST AN UNVERIFIED CALLER-SUPPLIED KEY.
027900  01  LK-REQ-USERNAME            PIC X(30).
028000 *        00 = SUCCESSFUL LISTING (EVEN IF ZERO CARDS WERE WRITTEN);
028100 *        10 = USER-VIEW REQUEST FOR A USERNAME NOT ON FILE.
028200  01  LK-RETURN-CODE             PIC 9(02).
028300      88  LK-RC-OK                      VALUE 00.
028400      88  LK-RC-USER-NOT-FOUND          VALUE 10.
028500 
028600  PROCEDURE DIVISION USING LK-LIST-MODE, LK-REQ-USERNAME,
028700          LK-RETURN-CODE.
028800 
028900 *----------------------------------------------------------------
029000 * 0000-LIST-CARDS IS THE MAIN LINE.  IN USER MODE IT FIRST
029100 * CONFIRMS THE REQUESTING USERNAME EXISTS; IN EITHER MODE IT
029200 * THEN SCANS CARD-MASTER FROM RELATIVE RECORD 1 TO END OF FILE,
029300 * WRITING ONE DETAIL LINE PER CARD THIS MODE WANTS, AND FINISHES
029400 * BY WRITING THE TOTALS LINE.
029500 *----------------------------------------------------------------
029600  0000-LIST-CARDS.
029700      MOVE ZERO TO LK-RETURN-CODE.
029800      MOVE ZERO TO WK-CARD-COUNT.
029900      MOVE ZERO TO WK-BALANCE-TOTAL.
030000      PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
030100 
030200 *    ADMIN MODE SKIPS THIS CHECK OUTRIGHT - AN ADMIN LISTING
030300 *    REQUEST CARRIES NO USERNAME TO VALIDATE AGAINST.
030400      IF LK-MODE-USER
030500          PERFORM 1500-VALIDATE-USER
030600              THRU 1500-VALIDATE-USER-EXIT
030700          IF NOT WK-USER-FOUND
030800              MOVE 10 TO LK-RETURN-CODE
030900              GO TO 0000-LIST-CARDS-EXIT
031000          END-IF
031100      END-IF.
031200 
031300 *    RELATIVE RECORD 1 IS THE FIRST POSSIBLE CARD - THE SCAN
031400 *    WALKS FORWARD ONE RECORD AT A TIME UNTIL THE READ FAILS
031500 *    WITH AN INVALID KEY.
031600      MOVE 1 TO WK-CARD-REL-KEY.
031700      PERFORM 2000-READ-NEXT-CARD THRU 2000-READ-NEXT-CARD-EXIT
031800          UNTIL WK-EOF-CARD.
031900 
032000      PERFORM 5000-WRITE-TOTALS-LINE
032100          THRU 5000-WRITE-TOTALS-LINE-EXIT.
032200 
032300  0000-LIST-CARDS-EXIT.
032400      CLOSE CARD-MASTER.
032500      CLOSE USER-MASTER.
032600      CLOSE CARD-LISTING-OUT.
032700      GOBACK.
032800 
032900 *----------------------------------------------------------------
033000 * 1000-OPEN-FILES OPENS BOTH MASTERS INPUT ONLY AND THE REPORT
033100 * FILE OUTPUT - NOTHING ON THIS RUN IS EVER REWRITTEN.
033200 *----------------------------------------------------------------
033300  1000-OPEN-FILES.
033400 *    CARD-LISTING-OUT IS OPENED OUTPUT, NOT EXTEND - THIS REPORT
033500 *    IS REGENERATED IN FULL EVERY RUN, UNLIKE A REQUEST LOG THAT
033600 *    ACCUMULATES OVER TIME.
033700      OPEN INPUT CARD-MASTER.
033800      OPEN INPUT USER-MASTER.
033900      OPEN OUTPUT CARD-LISTING-OUT.
034000  1000-OPEN-FILES-EXIT.
034100      EXIT.
034200 
034300 *----------------------------------------------------------------
034400 * 1500-VALIDATE-USER SCANS USER-MASTER FROM THE TOP LOOKING FOR
034500 * A USERNAME MATCH, THE SAME NO-SECONDARY-INDEX SHAPE USED BY
034600 * EVERY OTHER PROGRAM IN THE SUITE THAT VALIDATES A USERNAME.
034700 * ONLY CALLED IN USER MODE.
034800 *----------------------------------------------------------------
034900  1500-VALIDATE-USER.
035000      MOVE "N" TO WK-USER-FOUND-SW.
035100      MOVE 1 TO WK-USER-REL-KEY.
035200  1510-SCAN-USER-LOOP.
035300 *    ON A MATCH THE LOOP EXITS WITH USER-MASTER STILL POSITIONED
035400 *    ON THAT USER'S RECORD - 2000-READ-NEXT-CARD RELIES ON
035500 *    USER-ID STILL HOLDING THAT VALUE FOR ITS OWNERSHIP COMPARE.
035600      READ USER-MASTER INVALID KEY GO TO 1500-VALIDATE-USER-EXIT.
035700      IF USER-USERNAME = LK-REQ-USERNAME
035800          MOVE "Y" TO WK-USER-FOUND-SW
035900          GO TO 1500-VALIDATE-USER-EXIT
036000      END-IF.
036100      ADD 1 TO WK-USER-REL-KEY.
036200      GO TO 1510-SCAN-USER-LOOP.
036300  1500-VALIDATE-USER-EXIT.
036400      EXIT.
036500 
036600 *----------------------------------------------------------------
036700 * 2000-READ-NEXT-CARD READS ONE CARD BY RELATIVE KEY, DECIDES
036800 * WHETHER THIS RUN'S MODE WANTS IT LISTED, AND IF SO MASKS,
036900 * WRITES AND ACCUMULATES IT.  IN USER MODE ONLY CARDS OWNED BY
037000 * THE VALIDATED USER ARE WANTED; IN ADMIN MODE EVERY CARD IS
037100 * WANTED.
037200 *----------------------------------------------------------------
037300  2000-READ-NEXT-CARD.
037400 *    AN INVALID KEY HERE MEANS THE RELATIVE SLOT JUST REQUESTED IS
037500 *    PAST THE LAST RECORD WRITTEN TO CARD-MASTER - NOT AN ERROR,
037600 *    JUST THE NORMAL WAY THIS SHOP DETECTS END OF A RELATIVE FILE
037700 *    WHEN THERE IS NO SEPARATE RECORD COUNT TO TEST AGAINST.
037800      READ CARD-MASTER INVALID KEY
037900          SET WK-EOF-CARD TO TRUE
038000          GO TO 2000-READ-NEXT-CARD-EXIT.
038100 
038200 *    USER-ID WAS LEFT POSITIONED ON THE VALIDATED USER'S RECORD BY
038300 *    1500-VALIDATE-USER (USER MODE ONLY) - COMPARING AGAINST IT
038400 *    HERE IS WHAT RESTRICTS THE LISTING TO THAT ONE USER'S CARDS.
038500      MOVE "N" TO WK-LINE-WANTED-SW.
038600      IF LK-MODE-USER
038700          IF CARD-USER-ID = USER-ID
038800              MOVE "Y" TO WK-LINE-WANTED-SW
038900          END-IF
039000      ELSE
039100          MOVE "Y" TO WK-LINE-WANTED-SW
039200      END-IF.
039300 
039400 *    THE MASKING RULE ITSELF DIFFERS BY MODE (SEE 3000/3100
039500 *    BELOW), BUT THE WRITE AND THE RUNNING TOTALS ARE COMMON TO
039600 *    BOTH ONCE A LINE IS KNOWN TO BE WANTED.
039700      IF WK-LINE-WANTED
039800          IF LK-MODE-USER
039900              PERFORM 3000-MASK-USER-VIEW
040000                  THRU 3000-MASK-USER-VIEW-EXIT
040100          ELSE
040200              PERFORM 3100-MASK-ADMIN-VIEW
040300                  THRU 3100-MASK-ADMIN-VIEW-EXIT
040400          END-IF
040500          PERFORM 4000-WRITE-LISTING-LINE
040600              THRU 4000-WRITE-LISTING-LINE-EXIT
040700          ADD 1 TO WK-CARD-COUNT
040800          ADD CARD-BALANCE TO WK-BALANCE-TOTAL
040900      END-IF.
041000 
041100      ADD 1 TO WK-CARD-REL-KEY.
041200  2000-READ-NEXT-CARD-EXIT.
041300      EXIT.
041400 
041500 *----------------------------------------------------------------
041600 * 3000-MASK-USER-VIEW BUILDS THE MASKED NUMBER AND OWNER NAME
041700 * FOR A USER-VIEW DETAIL LINE.
041800 *----------------------------------------------------------------
041900  3000-MASK-USER-VIEW.
042000 *    USER VIEW - MASK ALWAYS STARTS AT THE 13TH CHARACTER, CARD
042100 *    NUMBERS ARE ALWAYS EXACTLY 16 DIGITS BY THE TIME THEY REACH
042200 *    THIS FILE (VALIDATED AT ISSUANCE).
042300      MOVE CARD-NUMBER (13:4) TO WK-MASK-LAST-FOUR.
042400      STRING "**** **** **** " DELIMITED BY SIZE
042500             WK-MASK-LAST-FOUR  DELIMITED BY SIZE
042600             INTO WK-LST-MASKED-NUMBER.
042700 *    OWNER NAME IN USER VIEW IS "FIRST LAST", NOT THE LOGIN
042800 *    NAME - THIS IS THE USER'S OWN LISTING, SO THE FRIENDLIER
042900 *    DISPLAY NAME IS USED INSTEAD OF USERNAME.
043000      STRING USER-FIRST-NAME DELIMITED BY SPACE
043100             " "             DELIMITED BY SIZE
043200             USER-LAST-NAME  DELIMITED BY SIZE
043300             INTO WK-LST-OWNER-NAME.
043400  3000-MASK-USER-VIEW-EXIT.
043500      EXIT.
043600 
043700 *----------------------------------------------------------------
043800 * 3100-MASK-ADMIN-VIEW BUILDS THE MASKED NUMBER AND OWNER NAME
043900 * FOR AN ADMIN-VIEW DETAIL LINE.  UNLIKE USER VIEW, ADMIN VIEW
044000 * MUST TOLERATE A SHORT OR MALFORMED CARD NUMBER, SINCE AN
044100 * ADMIN CAN BE LOOKING AT DATA THAT PREDATES THE ISSUANCE
044200 * VALIDATION CURRENTLY IN FORCE.
044300 *----------------------------------------------------------------
044400  3100-MASK-ADMIN-VIEW.
044500 *    ADMIN VIEW - TOLERATE A SHORT OR INVALID NUMBER, EMIT THE
044600 *    LITERAL "****" OUTRIGHT WHEN FEWER THAN 4 USABLE CHARACTERS
044700 *    REMAIN.
044800      MOVE ZERO TO WK-MASK-NUMBER-LEN.
044900      INSPECT CARD-NUMBER TALLYING WK-MASK-NUMBER-LEN
045000          FOR CHARACTERS BEFORE INITIAL SPACE.
045100      IF WK-MASK-NUMBER-LEN < 4
045200          MOVE "****" TO WK-LST-MASKED-NUMBER
045300      ELSE
045400          MOVE CARD-NUMBER (13:4) TO WK-MASK-LAST-FOUR
045500          STRING "**** **** **** " DELIMITED BY SIZE
045600                 WK-MASK-LAST-FOUR  DELIMITED BY SIZE
045700                 INTO WK-LST-MASKED-NUMBER
045800      END-IF.
045900 
046000 *    ADMIN VIEW LOOKS UP THE OWNING USER'S USERNAME BY SCANNING
046100 *    USER-MASTER - THE SAME NO-SECONDARY-INDEX CONSTRAINT AS
046200 *    EVERYWHERE ELSE IN THIS SUITE.
046300      MOVE SPACES TO WK-LST-OWNER-NAME.
046400      MOVE 1 TO WK-USER-REL-KEY.
046500  3110-FIND-OWNER-LOOP.
046600      READ USER-MASTER INVALID KEY
046700          GO TO 3100-MASK-ADMIN-VIEW-EXIT.
046800      IF USER-ID = CARD-USER-ID
046900          MOVE USER-USERNAME TO WK-LST-OWNER-NAME
047000          GO TO 3100-MASK-ADMIN-VIEW-EXIT
047100      END-IF.
047200      ADD 1 TO WK-USER-REL-KEY.
047300      GO TO 3110-FIND-OWNER-LOOP.
047400  3100-MASK-ADMIN-VIEW-EXIT.
047500      EXIT.
047600 
047700 *----------------------------------------------------------------
047800 * 4000-WRITE-LISTING-LINE MOVES THE REMAINING CARD FIELDS (THE
047900 * MASK AND OWNER NAME WERE ALREADY SET BY WHICHEVER OF 3000 OR
048000 * 3100 JUST RAN) INTO WK-LIST-LINE AND WRITES ONE DETAIL LINE.
048100 *----------------------------------------------------------------
048200  4000-WRITE-LISTING-LINE.
048300 *    CARD-ID, EXPIRY, STATUS AND BALANCE MOVE STRAIGHT ACROSS
048400 *    UNEDITED EXCEPT FOR WK-LST-BALANCE, WHICH PICKS UP THE
048500 *    LEADING SIGN FROM ITS PIC -9(09).99 EDIT CLAUSE.
048600      MOVE CARD-ID TO WK-LST-CARD-ID.
048700      MOVE CARD-EXPIRY-DATE TO WK-LST-EXPIRY-DATE.
048800      MOVE CARD-STATUS TO WK-LST-STATUS.
048900      MOVE CARD-BALANCE TO WK-LST-BALANCE.
049000 *    THE FILLERS BETWEEN FIELDS IN WK-LIST-LINE WERE LOADED WITH
049100 *    SPACES AT COMPILE TIME AND ARE NEVER TOUCHED AGAIN, SO EVERY
049200 *    WRITE HERE CARRIES THE SAME COLUMN SPACING.
049300      WRITE LST-REC FROM WK-LIST-LINE.
049400  4000-WRITE-LISTING-LINE-EXIT.
049500      EXIT.
049600 
049700 *----------------------------------------------------------------
049800 * 5000-WRITE-TOTALS-LINE WRITES THE ONE SUMMARY LINE AT THE END
049900 * OF THE REPORT - TOTAL CARDS LISTED AND THE SUM OF THEIR
050000 * BALANCES.
050100 *----------------------------------------------------------------
050200  5000-WRITE-TOTALS-LINE.
050300 *    WK-TOT-CARD-COUNT AND WK-TOT-BALANCE ARE BOTH NUMERIC-EDITED
050400 *    FIELDS (ZZZ,ZZZ,ZZ9 AND -ZZZ,ZZZ,ZZ9.99) SO THE MOVE BELOW
050500 *    ALSO SUPPLIES THE COMMA INSERTION AND, FOR THE BALANCE, THE
050600 *    LEADING SIGN - NO SEPARATE EDITING LOGIC IS NEEDED HERE.
050700      MOVE WK-CARD-COUNT TO WK-TOT-CARD-COUNT.
050800      MOVE WK-BALANCE-TOTAL TO WK-TOT-BALANCE.
050900      WRITE LST-REC FROM WK-TOTALS-LINE.
051000  5000-WRITE-TOTALS-LINE-EXIT.
051100      EXIT.
