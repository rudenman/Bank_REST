000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK1.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK1 IS THE SUITE'S CONTROL PROGRAM.  READS ONE TRANSACTION
001400 * CODE PER LINE FROM CARD-CONTROL-FILE AND CALLS THE UNIT
001500 * PROGRAM THAT SERVICES IT.  REPLACES THE OLD PIN-CHECKED
001600 * KEYSTROKE MENU - THIS IS A BATCH SHOP, SO THE "MENU CHOICE" IS
001700 * NOW A CONTROL-CARD TRANSACTION CODE SUPPLIED BY THE SCHEDULER.
001800 *    ISSUE   - CARD ISSUANCE            (CALLS CARDBK7)
001900 *    TOPUP   - CARD TOP-UP              (CALLS CARDBK5)
002000 *    LISTU   - USER CARD LISTING        (CALLS CARDBK2, MODE U)
002100 *    LISTA   - ADMIN CARD LISTING       (CALLS CARDBK2, MODE A)
002200 *    XFER    - MONEY TRANSFER BATCH     (CALLS CARDBK6)
002300 *    REQUEST - FILE A CARD REQUEST      (CALLS CARDBK4, MODE F)
002400 *    REQLIST - LIST A USER'S REQUESTS   (CALLS CARDBK4, MODE L)
002500 *    ADMIN   - ADMIN MAINTENANCE        (CALLS CARDBK8)
002600 *    ADMLIST - ADMIN LISTINGS           (CALLS CARDBK9)
002700 *    EXPIRE  - NIGHTLY EXPIRY SCAN      (CALLS CARDBK10)
002800 * ANY UNRECOGNIZED CODE IS COUNTED AS A REJECT AND SKIPPED - THE
002900 * RUN CONTINUES, PER SHOP STANDARD DP-12 (ONE BAD CONTROL CARD
003000 * DOES NOT ABEND A WHOLE BATCH RUN).
003100 *----------------------------------------------------------------
003200 * CHANGE LOG
003300 *----------------------------------------------------------------
003400 * 02/18/94  DPW  CR-1347  INITIAL VERSION - PIN-CHECK MENU,
003500 *                         CALLED BANK2 THROUGH BANK9 BY
003600 *                         KEYSTROKE DIGIT.
003700 * 07/30/94  DPW  CR-1364  REPURPOSED AS THE BATCH CONTROL
003800 *                         PROGRAM - PIN CHECK AND KEYBOARD MENU
003900 *                         REMOVED, REPLACED BY THE CONTROL-FILE
004000 *                         TRANSACTION CODE SCAN.
004100 * 05/14/95  MKP  CR-1418  ADDED REQLIST, ADMLIST AND EXPIRE
004200 *                         TRANSACTION CODES AS THE COMPANION
004300 *                         PROGRAMS WERE BROUGHT ON LINE.
004400 * 09/23/98  MKP  CR-1688  Y2K - NO DATE ARITHMETIC IN THIS
004500 *                         MODULE, CONFIRMED, NO CHANGE.
004600 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF - RERUN AGAINST 1999 TEST
004700 *                         DECK, NO DEFECTS FOUND.
004800 * 04/30/01  RLT  CR-1830  ADDED THE UNRECOGNIZED-CODE REJECT
004900 *                         COUNT AND END-OF-RUN TOTALS LINE.
005000 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
005100 * 06/14/07  RLT  CR-2114  THE FILE-STATUS CODE, THE EOF SWITCH,
005200 *                         THE RUN COUNTERS AND EACH UNIT
005300 *                         PROGRAM'S CALL-PARAMETER FIELDS WERE
005400 *                         ALL MOVED BACK TO 77-LEVEL ENTRIES PER
005500 *                         SHOP STANDARD S-100.
005600 *----------------------------------------------------------------
005700 
005800  ENVIRONMENT DIVISION.
005900  CONFIGURATION SECTION.
006000  SPECIAL-NAMES.
006100      CLASS NUMERIC-DIGIT IS "0123456789".
006200 
006300  INPUT-OUTPUT SECTION.
006400  FILE-CONTROL.
006500 *    ONE TRANSACTION CODE PER LINE, PREPARED BY THE SCHEDULER
006600 *    FROM THE NIGHT'S WORK ORDERS - THE SAME CONTROL-FILE IDEA
006700 *    THE OLD JCL PARM CARD SERVED BEFORE CR-1364.
006800      SELECT CARD-CONTROL-FILE ASSIGN TO CTLIN
006900          ORGANIZATION IS LINE SEQUENTIAL
007000          FILE STATUS IS FS-CTL.
007100 
007200  DATA DIVISION.
007300  FILE SECTION.
007400  FD  CARD-CONTROL-FILE
007500      LABEL RECORD STANDARD.
007600 *----------------------------------------------------------------
007700 * CTL-REC - ONE CONTROL TRANSACTION.  NOT EVERY FIELD IS USED BY
007800 * EVERY TRANSACTION CODE; EACH UNIT PROGRAM BELOW ONLY EVER
007900 * RECEIVES THE SUBSET OF FIELDS IT ACTUALLY NEEDS.
008000 *----------------------------------------------------------------
008100  01  CTL-REC.
008200 *        TEN LEGAL VALUES, ONE PER UNIT PROGRAM CALLED FROM
008300 *        3000-DISPATCH-TRANSACTION - ANYTHING ELSE FALLS TO THE
008400 *        WHEN OTHER REJECT BRANCH.
008500      05  CTL-TXN-CODE           PIC X(08).
008600          88  CTL-TXN-ISSUE             VALUE "ISSUE   ".
008700          88  CTL-TXN-TOPUP             VALUE "TOPUP   ".
008800          88  CTL-TXN-LISTU             VALUE "LISTU   ".
008900          88  CTL-TXN-LISTA             VALUE "LISTA   ".
009000          88  CTL-TXN-XFER              VALUE "XFER    ".
009100          88  CTL-TXN-REQUEST           VALUE "REQUEST ".
009200          88  CTL-TXN-REQLIST           VALUE "REQLIST ".
009300          88  CTL-TXN-ADMIN             VALUE "ADMIN   ".
009400          88  CTL-TXN-ADMLIST           VALUE "ADMLIST ".
009500          88  CTL-TXN-EXPIRE            VALUE "EXPIRE  ".
009600 *        USED BY ISSUE, TOPUP, LISTU, LISTA, REQUEST AND
009700 *        REQLIST - THE TRANSACTIONS THAT ACT ON BEHALF OF A
009800 *        SPECIFIC CARDHOLDER RATHER THAN THE WHOLE PORTFOLIO.
009900      05  CTL-USERNAME           PIC X(30).
010000 *        USED BY TOPUP, REQUEST AND REQLIST.
010100      05  CTL-CARD-ID            PIC 9(09).
010200 *        USED BY ADMIN ONLY - THE CARD, REQUEST OR USER ID THE
010300 *        MAINTENANCE FUNCTION ACTS AGAINST.
010400      05  CTL-TARGET-ID          PIC 9(09).
010500 *        USED BY TOPUP ONLY.
010600      05  CTL-AMOUNT             PIC S9(09)V99.
010700 *        OVERLOADED FIELD - THE REQUEST TYPE (BLOCK/ACTIVATE/
010800 *        CLOSE) FOR REQUEST, OR THE SINGLE-CHARACTER LIST-WHAT
010900 *        CODE FOR ADMLIST (ONLY THE FIRST BYTE IS USED THERE,
011000 *        SEE 3000-DISPATCH-TRANSACTION BELOW).
011100      05  CTL-TYPE-OR-FUNCTION   PIC X(08).
011200 *        USED BY ADMIN ONLY - THE ONE-CHARACTER FUNCTION CODE
011300 *        CARDBK8 DISPATCHES ON.
011400      05  CTL-ADMIN-FUNCTION     PIC X(01).
011500 *        USED BY ADMIN ONLY.
011600      05  CTL-NEW-STATUS         PIC X(08).
011700      05  FILLER                 PIC X(11).
011800 *    RAW-RECORD DUMP VIEW - USED BY THE OPERATOR CONSOLE
011900 *    DISPLAY WHEN A TRANSACTION CODE IS REJECTED, SO THE WHOLE
012000 *    CONTROL CARD CAN BE ECHOED WITHOUT COUNTING COLUMNS.  NOT
012100 *    CURRENTLY WIRED TO A DISPLAY STATEMENT - CARRIED FOR THE
012200 *    OPERATOR CONSOLE ENHANCEMENT STILL OPEN UNDER CR-1830.
012300  01  CTL-REC-ALPHA REDEFINES CTL-REC
012400                                 PIC X(95).
012500 
012600  WORKING-STORAGE SECTION.
012700 *----------------------------------------------------------------
012800 * FILE-STATUS CODE AND THE END-OF-FILE SWITCH - TWO SCALAR
012900 * FIELDS, EACH ITS OWN 77-LEVEL ENTRY PER SHOP STANDARD S-100.
013000 *----------------------------------------------------------------
013100  77  FS-CTL                      PIC X(02).
013200  77  WK-EOF-CTL-SW               PIC X(01) VALUE "N".
013300      88  WK-EOF-CTL                     VALUE "Y".
013400 
013500 *----------------------------------------------------------------
013600 * RUN-DATE BROKEN OUT INTO CCYY/MM/DD FOR THE SUMMARY LINE - A
013700 * STRUCTURED RECORD, SO IT STAYS AN 01-GROUP.
013800 *----------------------------------------------------------------
013900  01  WK-DATE-AREA.
014000      05  WK-RUN-DATE            PIC 9(08).
014100      05  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
014200          10  WK-RUN-CCYY        PIC 9(04).
014300          10  WK-RUN-MM          PIC 9(02).
014400          10  WK-RUN-DD          PIC 9(02).
014500 
014600 *----------------------------------------------------------------
014700 * RUN TOTALS (CR-1830) - HOW MANY CONTROL CARDS WERE READ AND
014800 * HOW MANY OF THOSE CARRIED AN UNRECOGNIZED TRANSACTION CODE.
014900 * BOTH ARE SCALAR ACCUMULATORS, SO BOTH ARE 77-LEVEL ITEMS.
015000 *----------------------------------------------------------------
015100  77  WK-TXN-READ-COUNT           PIC 9(09)  COMP VALUE ZERO.
015200  77  WK-TXN-REJECT-COUNT         PIC 9(09)  COMP VALUE ZERO.
015300 
015400 *----------------------------------------------------------------
015500 * THE CALL-PARAMETER FIELDS FOR EACH UNIT PROGRAM THAT RETURNS A
015600 * VALUE TO CARDBK1 - ONE PAIR PER SUBPROGRAM, NAMED WITH THAT
015700 * SUBPROGRAM'S OWN ABBREVIATION SO A MAINTAINER CAN TELL AT A
015800 * GLANCE WHICH CALL A GIVEN FIELD FEEDS.  EACH FIELD IS AN
015900 * INDEPENDENT SCALAR WITH NO STRUCTURAL RELATIONSHIP TO ITS
016000 * NEIGHBORS (THEY ARE NOT EVEN ALL THE SAME PICTURE CLAUSE), SO
016100 * EACH IS ITS OWN 77-LEVEL ITEM RATHER THAN A GROUPED PER-CALL
016200 * PARAMETER RECORD.  NONE OF THESE RETURN CODES ARE CURRENTLY
016300 * TESTED AFTER THE CALL RETURNS - A FAILED UNIT-PROGRAM CALL IS
016400 * NOT DISTINGUISHED FROM A SUCCESSFUL ONE IN THE RUN SUMMARY,
016500 * WHICH COUNTS ONLY REJECTED TRANSACTION CODES, NOT REJECTED
016600 * TRANSACTIONS - SEE FILE NOTE S-214, STILL OPEN.
016700 *----------------------------------------------------------------
016800  77  WK-CB7-NEW-CARD-ID           PIC 9(09).
016900  77  WK-CB7-RETURN-CODE           PIC 9(02).
017000  77  WK-CB5-RETURN-CODE           PIC 9(02).
017100  77  WK-CB2-LIST-MODE             PIC X(01).
017200  77  WK-CB2-RETURN-CODE           PIC 9(02).
017300  77  WK-CB4-RUN-MODE              PIC X(01).
017400  77  WK-CB4-RETURN-CODE           PIC 9(02).
017500  77  WK-CB8-RETURN-CODE           PIC 9(02).
017600  77  WK-CB9-LIST-WHAT             PIC X(01).
017700 
017800 *----------------------------------------------------------------
017900 * THE END-OF-RUN CONSOLE TOTALS LINE (CR-1830) - RUN DATE, READ
018000 * COUNT AND REJECT COUNT, EACH WITH A LITERAL FILLER LABEL.  A
018100 * STRUCTURED PRINT LINE, SO IT STAYS AN 01-GROUP.
018200 *----------------------------------------------------------------
018300  01  WK-SUMMARY-LINE.
018400      05  FILLER                 PIC X(18)
018500                         VALUE "CARDBK1 RUN OF   ".
018600      05  WK-SUM-RUN-DATE        PIC 9(08).
018700      05  FILLER                 PIC X(12) VALUE "  READ    =".
018800      05  WK-SUM-READ-COUNT      PIC ZZZ,ZZZ,ZZ9.
018900      05  FILLER                 PIC X(12) VALUE "  REJECTED=".
019000      05  WK-SUM-REJECT-COUNT    PIC ZZZ,ZZZ,ZZ9.
019100      05  FILLER                 PIC X(20) VALUE SPACE.
019200  01  WK-SUMMARY-LINE-R REDEFINES WK-SUMMARY-LINE
019300                                 PIC X(92).
019400 
019500  PROCEDURE DIVISION.
019600 
019700 *----------------------------------------------------------------
019800 * 0000-CONTROL-RUN IS THE MAIN LINE - OPEN THE CONTROL FILE,
019900 * PRIME THE READ, DISPATCH ONE TRANSACTION PER CONTROL CARD
020000 * UNTIL THE FILE IS EXHAUSTED, THEN WRITE THE RUN TOTALS.
020100 *----------------------------------------------------------------
020200  0000-CONTROL-RUN.
020300      ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD.
020400      PERFORM 1000-OPEN-CONTROL THRU 1000-OPEN-CONTROL-EXIT.
020500 
020600      PERFORM 2000-READ-NEXT-TRANSACTION
020700          THRU 2000-READ-NEXT-TRANSACTION-EXIT.
020800      PERFORM 3000-DISPATCH-TRANSACTION
020900          THRU 3000-DISPATCH-TRANSACTION-EXIT
021000          UNTIL WK-EOF-CTL.
021100 
021200      PERFORM 9000-WRITE-RUN-SUMMARY
021300          THRU 9000-WRITE-RUN-SUMMARY-EXIT.
021400 
021500  0000-CONTROL-RUN-EXIT.
021600      CLOSE CARD-CONTROL-FILE.
021700      GOBACK.
021800 
021900 *----------------------------------------------------------------
022000 * 1000-OPEN-CONTROL IS ITS OWN PARAGRAPH RATHER THAN AN INLINE
022100 * OPEN IN 0000-CONTROL-RUN, THE WAY THIS SHOP HAS HANDLED ITS
022200 * MAIN-LINE FILE OPENS SINCE THE ORIGINAL MENU VERSION - A LEFT-
022300 * OVER HABIT FROM WHEN THE OPEN ALSO DROVE A CONSOLE PROMPT FOR
022400 * THE OPERATOR TO MOUNT THE TRANSACTION TAPE.
022500 *----------------------------------------------------------------
022600  1000-OPEN-CONTROL.
022700      OPEN INPUT CARD-CONTROL-FILE.
022800  1000-OPEN-CONTROL-EXIT.
022900      EXIT.
023000 
023100 *----------------------------------------------------------------
023200 * 2000-READ-NEXT-TRANSACTION IS CALLED BOTH TO PRIME THE LOOP IN
023300 * 0000-CONTROL-RUN AND AGAIN AT THE BOTTOM OF EVERY DISPATCH IN
023400 * 3000 BELOW - THE USUAL PRIMED-READ SHAPE FOR A SEQUENTIAL FILE
023500 * LOOP.
023600 *----------------------------------------------------------------
023700  2000-READ-NEXT-TRANSACTION.
023800      READ CARD-CONTROL-FILE
023900          AT END SET WK-EOF-CTL TO TRUE
024000      END-READ.
024100  2000-READ-NEXT-TRANSACTION-EXIT.
024200      EXIT.
024300 
024400 *----------------------------------------------------------------
024500 * 3000-DISPATCH-TRANSACTION IS THE HEART OF THE PROGRAM - ONE
024600 * EVALUATE BRANCH PER LEGAL TRANSACTION CODE, EACH BUILDING
024700 * WHATEVER CALL-PARAMETER FIELDS THAT UNIT PROGRAM EXPECTS AND
024800 * THEN CALLING IT BY NAME.  A TRANSACTION CODE THAT MATCHES NONE
024900 * OF THE 88-LEVELS FALLS TO WHEN OTHER AND IS COUNTED AS A
025000 * REJECT WITHOUT CALLING ANYTHING (SHOP STANDARD DP-12).
025100 *----------------------------------------------------------------
025200  3000-DISPATCH-TRANSACTION.
025300      ADD 1 TO WK-TXN-READ-COUNT.
025400 
025500      EVALUATE TRUE
025600          WHEN CTL-TXN-ISSUE
025700              CALL "CARDBK7" USING CTL-USERNAME,
025800                  WK-CB7-NEW-CARD-ID, WK-CB7-RETURN-CODE
025900          WHEN CTL-TXN-TOPUP
026000              CALL "CARDBK5" USING CTL-USERNAME, CTL-CARD-ID,
026100                  CTL-AMOUNT, WK-CB5-RETURN-CODE
026200 *        LISTU AND LISTA BOTH CALL CARDBK2 - THE ONLY DIFFERENCE
026300 *        IS THE ONE-CHARACTER LIST-MODE FLAG BUILT HERE BEFORE
026400 *        THE CALL; CARDBK2 ITSELF DECIDES WHETHER TO MASK THE
026500 *        CARD NUMBER BASED ON THAT FLAG.
026600          WHEN CTL-TXN-LISTU
026700              MOVE "U" TO WK-CB2-LIST-MODE
026800              CALL "CARDBK2" USING WK-CB2-LIST-MODE,
026900                  CTL-USERNAME, WK-CB2-RETURN-CODE
027000          WHEN CTL-TXN-LISTA
027100              MOVE "A" TO WK-CB2-LIST-MODE
027200              CALL "CARDBK2" USING WK-CB2-LIST-MODE,
027300                  CTL-USERNAME, WK-CB2-RETURN-CODE
027400 *        CARDBK6 READS ITS OWN TRANSACTION FILE DIRECTLY, SO NO
027500 *        PARAMETERS ARE PASSED ON THE CALL AT ALL.
027600          WHEN CTL-TXN-XFER
027700              CALL "CARDBK6"
027800 *        REQUEST AND REQLIST BOTH CALL CARDBK4 - THE RUN-MODE
027900 *        FLAG TELLS IT WHETHER TO FILE A NEW REQUEST OR LIST THE
028000 *        EXISTING ONES FOR CTL-USERNAME.
028100          WHEN CTL-TXN-REQUEST
028200              MOVE "F" TO WK-CB4-RUN-MODE
028300              CALL "CARDBK4" USING WK-CB4-RUN-MODE,
028400                  CTL-USERNAME, CTL-CARD-ID,
028500                  CTL-TYPE-OR-FUNCTION, WK-CB4-RETURN-CODE
028600          WHEN CTL-TXN-REQLIST
028700              MOVE "L" TO WK-CB4-RUN-MODE
028800              CALL "CARDBK4" USING WK-CB4-RUN-MODE,
028900                  CTL-USERNAME, CTL-CARD-ID,
029000                  CTL-TYPE-OR-FUNCTION, WK-CB4-RETURN-CODE
029100          WHEN CTL-TXN-ADMIN
029200              CALL "CARDBK8" USING CTL-ADMIN-FUNCTION,
029300                  CTL-TARGET-ID, CTL-NEW-STATUS,
029400                  WK-CB8-RETURN-CODE
029500 *        ONLY THE FIRST BYTE OF CTL-TYPE-OR-FUNCTION IS
029600 *        MEANINGFUL HERE - THIS FIELD DOES DOUBLE DUTY AS THE
029700 *        REQUEST TYPE FOR REQUEST/REQLIST AND AS THE ONE-
029800 *        CHARACTER LIST-WHAT CODE FOR ADMLIST.
029900          WHEN CTL-TXN-ADMLIST
030000              MOVE CTL-TYPE-OR-FUNCTION (1:1) TO WK-CB9-LIST-WHAT
030100              CALL "CARDBK9" USING WK-CB9-LIST-WHAT
030200 *        CARDBK10 TAKES NO PARAMETERS - IT SCANS THE WHOLE OF
030300 *        CARD-MASTER AGAINST TODAY'S DATE ON ITS OWN.
030400          WHEN CTL-TXN-EXPIRE
030500              CALL "CARDBK10"
030600          WHEN OTHER
030700              ADD 1 TO WK-TXN-REJECT-COUNT
030800      END-EVALUATE.
030900 
031000      PERFORM 2000-READ-NEXT-TRANSACTION
031100          THRU 2000-READ-NEXT-TRANSACTION-EXIT.
031200  3000-DISPATCH-TRANSACTION-EXIT.
031300      EXIT.
031400 
031500 *----------------------------------------------------------------
031600 * 9000-WRITE-RUN-SUMMARY (CR-1830) MOVES THE RUN DATE AND THE
031700 * TWO COUNTERS TO THE PRINT LINE AND DISPLAYS IT ONCE, AT THE
031800 * END OF THE RUN - NOT ONE LINE PER TRANSACTION, JUST ONE LINE
031900 * FOR THE WHOLE BATCH.
032000 *----------------------------------------------------------------
032100  9000-WRITE-RUN-SUMMARY.
032200      MOVE WK-RUN-DATE         TO WK-SUM-RUN-DATE.
032300      MOVE WK-TXN-READ-COUNT   TO WK-SUM-READ-COUNT.
032400      MOVE WK-TXN-REJECT-COUNT TO WK-SUM-REJECT-COUNT.
032500      DISPLAY WK-SUMMARY-LINE.
032600  9000-WRITE-RUN-SUMMARY-EXIT.
032700      EXIT.
