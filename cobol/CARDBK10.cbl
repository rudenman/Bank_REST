000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK10.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK10 IS THE NIGHTLY CARD-EXPIRY RUN.  SCANS CARD-MASTER
001400 * TOP TO BOTTOM AND FORCES ANY CARD WHOSE STATUS IS STILL
001500 * ACTIVE BUT WHOSE EXPIRY DATE HAS ALREADY PASSED TO BLOCKED.
001600 * CARDS ALREADY BLOCKED OR ALREADY MARKED EXPIRED ARE LEFT
001700 * ALONE.  NORMALLY SCHEDULED ONCE A DAY BY THE OVERNIGHT BATCH
001800 * STREAM, JOB CARDNITE, STEP 040.
001900 *
002000 * THE RUN IS A SINGLE PASS, RELATIVE-RECORD-NUMBER ORDER, WITH
002100 * NO SORT STEP AHEAD OF IT - CARD-MASTER IS SMALL ENOUGH THAT A
002200 * STRAIGHT TOP-TO-BOTTOM SCAN ONCE A NIGHT IS CHEAPER THAN
002300 * MAINTAINING A SEPARATE EXPIRY-DATE INDEX.  IF THE FILE EVER
002400 * GROWS PAST THE POINT WHERE THAT HOLDS, THIS IS THE FIRST
002500 * PROGRAM IN THE SUITE THAT SHOULD BE RE-EXAMINED.
002600 *----------------------------------------------------------------
002700 * CHANGE LOG
002800 *----------------------------------------------------------------
002900 * 02/18/94  DPW  CR-1346  INITIAL VERSION - "EXECUTE PENDING
003000 *                         TRANSFERS" JOB, SCANNED TRANSFERENCIAS
003100 *                         AND POSTED ANY TRANSFER WHOSE DATE HAD
003200 *                         ARRIVED.
003300 * 07/30/94  DPW  CR-1363  REPURPOSED AS THE CARD-EXPIRY SCAN -
003400 *                         TRANSFER-POSTING LOGIC RETIRED, KEPT
003500 *                         ONLY THE SEQUENTIAL SCAN/COUNT SHAPE.
003600 * 05/14/95  MKP  CR-1417  ADDED THE SUMMARY LINE (RUN DATE AND
003700 *                         COUNT OF CARDS EXPIRED) AT END OF RUN.
003800 * 09/23/98  MKP  CR-1688  Y2K - EXPIRY COMPARE IS A STRAIGHT
003900 *                         8-DIGIT CCYYMMDD COMPARE, CONFIRMED
004000 *                         CORRECT ACROSS THE CENTURY BOUNDARY.
004100 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF - RERUN AGAINST THE 1999
004200 *                         AND 2000 TEST DECKS, NO DEFECTS FOUND.
004300 * 04/30/01  RLT  CR-1829  COMPARE CHANGED FROM "NOT GREATER THAN"
004400 *                         TO "LESS THAN" SO A CARD EXPIRING
004500 *                         TODAY IS NOT BLOCKED UNTIL TOMORROW'S
004600 *                         RUN.
004700 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
004800 * 06/14/07  RLT  CR-2114  MOVED THE SCALAR SWITCHES AND COUNTERS
004900 *                         (FS-CARD, WK-CARD-REL-KEY, WK-EOF-CARD-
005000 *                         SW, WK-EXPIRED-COUNT) OUT OF ONE-FIELD
005100 *                         01-GROUPS AND BACK TO 77-LEVEL ENTRIES
005200 *                         PER SHOP STANDARD S-100.
005300 *----------------------------------------------------------------
005400 
005500  ENVIRONMENT DIVISION.
005600  CONFIGURATION SECTION.
005700  SPECIAL-NAMES.
005800      CLASS NUMERIC-DIGIT IS "0123456789".
005900 
006000  INPUT-OUTPUT SECTION.
006100  FILE-CONTROL.
006200 *    CARD-MASTER IS OPENED I-O, NOT INPUT, BECAUSE THIS RUN
006300 *    REWRITES EVERY RECORD IT EXPIRES - A STRAIGHT INPUT OPEN
006400 *    WOULD NOT PERMIT THE REWRITE BELOW.
006500      SELECT CARD-MASTER ASSIGN TO DISK
006600          ORGANIZATION IS RELATIVE
006700          ACCESS MODE IS DYNAMIC
006800          RELATIVE KEY IS WK-CARD-REL-KEY
006900          FILE STATUS IS FS-CARD.
007000 
007100  DATA DIVISION.
007200  FILE SECTION.
007300  FD  CARD-MASTER
007400      LABEL RECORD STANDARD
007500      VALUE OF FILE-ID IS "CARDMAST.DAT".
007600 *----------------------------------------------------------------
007700 * CARD-REG IS THE ONE MASTER RECORD LAYOUT SHARED, FIELD FOR
007800 * FIELD, BY EVERY PROGRAM IN THE SUITE THAT TOUCHES CARD-MASTER.
007900 * THIS COPY MUST STAY IN STEP WITH THE FD IN CARDBK2, CARDBK4,
008000 * CARDBK5, CARDBK6, CARDBK7, CARDBK8 AND CARDBK9 - A CHANGE HERE
008100 * WITHOUT A MATCHING CHANGE THERE WILL NOT SHOW UP AT COMPILE
008200 * TIME, ONLY AT RUN TIME.
008300 *----------------------------------------------------------------
008400  01  CARD-REG.
008500      05  CARD-ID                PIC 9(09).
008600      05  CARD-NUMBER            PIC X(16).
008700      05  CARD-USER-ID           PIC 9(09).
008800      05  CARD-EXPIRY-DATE       PIC 9(08).
008900      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
009000 *        CCYYMMDD BROKEN OUT SO THE RUN-DATE COMPARISON BELOW
009100 *        CAN BE A STRAIGHT 8-DIGIT NUMERIC COMPARE WITHOUT ANY
009200 *        DATE ARITHMETIC - NEITHER PIECE IS REFERENCED ON ITS
009300 *        OWN IN THIS PROGRAM TODAY.
009400          10  CARD-EXP-CCYY      PIC 9(04).
009500          10  CARD-EXP-MM        PIC 9(02).
009600          10  CARD-EXP-DD        PIC 9(02).
009700      05  CARD-STATUS            PIC X(08).
009800          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
009900          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
010000          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
010100      05  CARD-BALANCE           PIC S9(09)V99.
010200      05  CARD-CREATED-AT        PIC 9(08).
010300      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
010400      05  CARD-LAST-UPDATE-USER  PIC X(08).
010500      05  CARD-REC-STATUS        PIC X(01).
010600          88  CARD-REC-OK               VALUE "A".
010700          88  CARD-REC-DELETED          VALUE "D".
010800      05  FILLER                 PIC X(22).
010900 
011000  WORKING-STORAGE SECTION.
011100 *----------------------------------------------------------------
011200 * FILE-STATUS AND RELATIVE-KEY SCALARS - EACH IS A SINGLE FIELD,
011300 * NOT A RECORD, SO EACH IS CARRIED AS ITS OWN 77-LEVEL ENTRY
011400 * RATHER THAN GROUPED UNDER A ONE-PURPOSE 01-LEVEL.
011500 *----------------------------------------------------------------
011600  77  FS-CARD                    PIC X(02).
011700  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
011800 
011900 *----------------------------------------------------------------
012000 * END-OF-FILE SWITCH FOR THE CARD-MASTER SCAN.  SET WHEN THE
012100 * READ AT THE TOP OF 2000-SCAN-CARD-MASTER FAILS WITH AN
012200 * INVALID-KEY CONDITION, I.E. THE RELATIVE KEY HAS WALKED PAST
012300 * THE LAST RECORD ON FILE.
012400 *----------------------------------------------------------------
012500  77  WK-EOF-CARD-SW             PIC X(01) VALUE "N".
012600      88  WK-EOF-CARD                   VALUE "Y".
012700 
012800 *----------------------------------------------------------------
012900 * TODAY'S RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK ONCE AT THE
013000 * TOP OF THE RUN AND HELD FOR EVERY COMPARISON AND FOR THE
013100 * SUMMARY LINE.  THIS IS A STRUCTURED DATE BREAKDOWN, NOT A
013200 * SCALAR, SO IT STAYS AN 01-GROUP WITH ITS CCYY/MM/DD REDEFINES
013300 * RATHER THAN BECOMING A 77-LEVEL ITEM.
013400 *----------------------------------------------------------------
013500  01  WK-DATE-AREA.
013600      05  WK-RUN-DATE            PIC 9(08).
013700      05  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
013800          10  WK-RUN-CCYY        PIC 9(04).
013900          10  WK-RUN-MM          PIC 9(02).
014000          10  WK-RUN-DD          PIC 9(02).
014100 
014200 *----------------------------------------------------------------
014300 * END-OF-RUN SUMMARY LINE - ONE LINE, WRITTEN TO SYSOUT, GIVING
014400 * THE OPERATOR THE RUN DATE AND THE COUNT OF CARDS EXPIRED THIS
014500 * EXECUTION.  THIS IS A STRUCTURED PRINT LINE, NOT A SCALAR, SO
014600 * IT REMAINS AN 01-GROUP.
014700 *----------------------------------------------------------------
014800  01  WK-SUMMARY-LINE.
014900      05  FILLER                 PIC X(20)
015000                         VALUE "CARD EXPIRY RUN OF ".
015100      05  WK-SUM-RUN-DATE        PIC 9(08).
015200      05  FILLER                 PIC X(18)
015300                         VALUE "  CARDS EXPIRED =".
015400      05  WK-SUM-EXPIRED-COUNT   PIC ZZZ,ZZZ,ZZ9.
015500      05  FILLER                 PIC X(30) VALUE SPACE.
015600  01  WK-SUMMARY-LINE-R REDEFINES WK-SUMMARY-LINE
015700 *        RAW-ALPHANUMERIC VIEW OF THE SUMMARY LINE, USED ONLY
015800 *        IF THE LINE EVER NEEDS TO BE SPOOLED TO A LINE-
015900 *        SEQUENTIAL REPORT FILE INSTEAD OF DISPLAY - NOT
016000 *        EXERCISED IN THE CURRENT RUN.
016100                                 PIC X(87).
016200 
016300 *----------------------------------------------------------------
016400 * RUNNING COUNT OF CARDS EXPIRED THIS EXECUTION - A SCALAR
016500 * ACCUMULATOR, CARRIED AS A 77-LEVEL COMP ITEM.
016600 *----------------------------------------------------------------
016700  77  WK-EXPIRED-COUNT           PIC 9(09)  COMP VALUE ZERO.
016800 
016900  PROCEDURE DIVISION.
017000 
017100 *----------------------------------------------------------------
017200 * 0000-EXPIRE-CARDS IS THE MAIN LINE.  IT TAKES TODAY'S DATE,
017300 * OPENS CARD-MASTER, SCANS EVERY RECORD ON THE FILE BY RELATIVE
017400 * RECORD NUMBER STARTING AT 1, AND FINISHES BY WRITING THE
017500 * SUMMARY LINE BEFORE CLOSING OUT.
017600 *----------------------------------------------------------------
017700  0000-EXPIRE-CARDS.
017800      ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD.
017900      PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
018000 
018100 *    RELATIVE RECORD NUMBER 1 IS THE FIRST POSSIBLE CARD - THE
018200 *    SCAN WALKS FORWARD BY RELATIVE KEY RATHER THAN BY READ-
018300 *    NEXT SO A DELETED/SKIPPED SLOT DOES NOT STOP THE RUN.
018400      MOVE 1 TO WK-CARD-REL-KEY.
018500      PERFORM 2000-SCAN-CARD-MASTER
018600          THRU 2000-SCAN-CARD-MASTER-EXIT
018700          UNTIL WK-EOF-CARD.
018800 
018900      PERFORM 3000-WRITE-SUMMARY THRU 3000-WRITE-SUMMARY-EXIT.
019000 
019100  0000-EXPIRE-CARDS-EXIT.
019200      CLOSE CARD-MASTER.
019300      GOBACK.
019400 
019500 *----------------------------------------------------------------
019600 * 1000-OPEN-FILES OPENS CARD-MASTER I-O SO THIS RUN CAN BOTH
019700 * READ AND REWRITE EXPIRED CARDS IN PLACE.
019800 *----------------------------------------------------------------
019900  1000-OPEN-FILES.
020000      OPEN I-O CARD-MASTER.
020100  1000-OPEN-FILES-EXIT.
020200      EXIT.
020300 
020400 *----------------------------------------------------------------
020500 * 2000-SCAN-CARD-MASTER READS ONE RECORD BY RELATIVE KEY AND,
020600 * IF IT IS STILL ACTIVE BUT ITS EXPIRY DATE HAS ALREADY PASSED
020700 * TODAY'S RUN DATE, HANDS IT OFF TO 2100-EXPIRE-CARD.  CARDS
020800 * THAT ARE ALREADY BLOCKED OR ALREADY MARKED EXPIRED ARE LEFT
020900 * EXACTLY AS THEY ARE - THIS PROGRAM NEVER MOVES A CARD BACKWARD
021000 * OUT OF BLOCKED OR EXPIRED STATUS.
021100 *----------------------------------------------------------------
021200  2000-SCAN-CARD-MASTER.
021300      READ CARD-MASTER INVALID KEY
021400          SET WK-EOF-CARD TO TRUE
021500          GO TO 2000-SCAN-CARD-MASTER-EXIT.
021600 
021700 *    THE COMPARE BELOW IS A STRAIGHT LESS-THAN, NOT "NOT
021800 *    GREATER THAN" - SEE CR-1829 ABOVE.  A CARD EXPIRING ON
021900 *    TODAY'S RUN DATE IS STILL GOOD FOR TODAY AND IS NOT
022000 *    BLOCKED UNTIL TOMORROW NIGHT'S RUN.
022100      IF CARD-ST-ACTIVE AND CARD-EXPIRY-DATE < WK-RUN-DATE
022200          PERFORM 2100-EXPIRE-CARD THRU 2100-EXPIRE-CARD-EXIT
022300      END-IF.
022400 
022500      ADD 1 TO WK-CARD-REL-KEY.
022600  2000-SCAN-CARD-MASTER-EXIT.
022700      EXIT.
022800 
022900 *----------------------------------------------------------------
023000 * 2100-EXPIRE-CARD FORCES ONE CARD TO BLOCKED STATUS, STAMPS
023100 * THE LAST-UPDATE DATE AND USER FIELDS SO THE CHANGE IS
023200 * TRACEABLE TO THIS BATCH RUN, AND REWRITES THE RECORD IN
023300 * PLACE.  THE CARD'S RELATIVE RECORD NUMBER DOES NOT CHANGE -
023400 * ONLY ITS STATUS AND AUDIT FIELDS DO.
023500 *----------------------------------------------------------------
023600  2100-EXPIRE-CARD.
023700      SET CARD-ST-BLOCKED TO TRUE.
023800      MOVE WK-RUN-DATE TO CARD-LAST-UPDATE-DATE.
023900      MOVE "CARDBK10" TO CARD-LAST-UPDATE-USER.
024000      REWRITE CARD-REG.
024100      ADD 1 TO WK-EXPIRED-COUNT.
024200  2100-EXPIRE-CARD-EXIT.
024300      EXIT.
024400 
024500 *----------------------------------------------------------------
024600 * 3000-WRITE-SUMMARY FORMATS AND DISPLAYS THE ONE-LINE RUN
024700 * SUMMARY - RUN DATE AND COUNT OF CARDS EXPIRED THIS EXECUTION -
024800 * FOR THE OVERNIGHT OPERATOR LOG.
024900 *----------------------------------------------------------------
025000  3000-WRITE-SUMMARY.
025100      MOVE WK-RUN-DATE      TO WK-SUM-RUN-DATE.
025200      MOVE WK-EXPIRED-COUNT TO WK-SUM-EXPIRED-COUNT.
025300      DISPLAY WK-SUMMARY-LINE.
025400  3000-WRITE-SUMMARY-EXIT.
025500      EXIT.
