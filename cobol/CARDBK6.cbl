000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK6.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK6 MOVES FUNDS BETWEEN TWO CARDS OWNED BY THE SAME USER.
001400 * READS THE TRANSFER-TXN-IN FILE ONE LINE AT A TIME (ONE
001500 * TRANSFER PER LINE), VALIDATES EACH AGAINST USER-MASTER AND
001600 * CARD-MASTER, AND POSTS THE DEBIT/CREDIT WHEN ALL CHECKS PASS.
001700 * REJECTED TRANSACTIONS ARE COUNTED BUT NOT WRITTEN BACK - THE
001800 * OPERATOR WORKS REJECTS FROM THE CONSOLE LOG PER PROCEDURE
001900 * DP-41.
002000 *----------------------------------------------------------------
002100 * CHANGE LOG
002200 *----------------------------------------------------------------
002300 * 02/18/94  DPW  CR-1342  INITIAL VERSION - SINGLE TRANSFER PER
002400 *                         RUN, CARD IDS SUPPLIED ON THE JCL
002500 *                         PARM CARD.
002600 * 07/30/94  DPW  CR-1359  REWORKED TO READ A TRANSACTION FILE,
002700 *                         ONE TRANSFER PER LINE, SO A WHOLE
002800 *                         BATCH CAN BE POSTED IN ONE RUN.
002900 * 05/14/95  MKP  CR-1413  ADDED THE SAME-CARD AND SAME-OWNER
003000 *                         CHECKS - BOTH WERE MISSING AND A
003100 *                         TEST TRANSFER POSTED TO ITSELF.
003200 * 09/23/98  MKP  CR-1688  Y2K - NO DATE ARITHMETIC IN THIS
003300 *                         MODULE, CONFIRMED, NO CHANGE.
003400 * 04/30/01  RLT  CR-1826  INSUFFICIENT-FUNDS CHECK CHANGED FROM
003500 *                         "LESS THAN" TO "LESS THAN" WITH EXACT
003600 *                         DECIMAL COMPARE - ROUNDING NOISE HAD
003700 *                         ALLOWED A HALF-CENT OVERDRAFT.
003800 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
003900 * 06/14/07  RLT  CR-2114  FILE STATUS CODES, RELATIVE KEYS,
004000 *                         SWITCHES, COUNTERS, THE RETURN-CODE
004100 *                         FIELD AND THE HOLD-AREA SCALARS FOR
004200 *                         BOTH CARDS WERE ALL MOVED BACK TO
004300 *                         77-LEVEL ENTRIES PER SHOP STANDARD
004400 *                         S-100.
004500 *----------------------------------------------------------------
004600 
004700  ENVIRONMENT DIVISION.
004800  CONFIGURATION SECTION.
004900  SPECIAL-NAMES.
005000      CLASS NUMERIC-DIGIT IS "0123456789".
005100 
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400      SELECT CARD-MASTER ASSIGN TO DISK
005500          ORGANIZATION IS RELATIVE
005600          ACCESS MODE IS DYNAMIC
005700          RELATIVE KEY IS WK-CARD-REL-KEY
005800          FILE STATUS IS FS-CARD.
005900 
006000      SELECT USER-MASTER ASSIGN TO DISK
006100          ORGANIZATION IS RELATIVE
006200          ACCESS MODE IS DYNAMIC
006300          RELATIVE KEY IS WK-USER-REL-KEY
006400          FILE STATUS IS FS-USER.
006500 
006600 *    ONE TRANSFER PER LINE, USERNAME + FROM CARD + TO CARD +
006700 *    AMOUNT - PREPARED BY THE ON-LINE SYSTEM OR KEYED BY DATA
006800 *    ENTRY, DEPENDING ON HOW THE TRANSFER WAS REQUESTED.
006900      SELECT TRANSFER-TXN-IN ASSIGN TO XFERIN
007000          ORGANIZATION IS LINE SEQUENTIAL
007100          FILE STATUS IS FS-XFER.
007200 
007300  DATA DIVISION.
007400  FILE SECTION.
007500  FD  CARD-MASTER
007600      LABEL RECORD STANDARD
007700      VALUE OF FILE-ID IS "CARDMAST.DAT".
007800 *----------------------------------------------------------------
007900 * CARD-REG - SAME LAYOUT CARDBK1 THROUGH CARDBK9 ALL SHARE.
008000 * THIS PROGRAM IS UNUSUAL IN THAT IT OPENS THE FILE I-O AND
008100 * REWRITES CARD-BALANCE - EVERY OTHER PROGRAM IN THE SUITE ONLY
008200 * READS IT.
008300 *----------------------------------------------------------------
008400  01  CARD-REG.
008500 *        UNIQUE, ASSIGNED WHEN THE CARD WAS ISSUED (CARDBK7).
008600      05  CARD-ID                PIC 9(09).
008700 *        THE 16-DIGIT NUMBER EMBOSSED ON THE PHYSICAL CARD.
008800      05  CARD-NUMBER            PIC X(16).
008900 *        FOREIGN KEY TO USER-REG, NOT ENFORCED BY THE FILE
009000 *        SYSTEM - BOTH 2000 AND 2100 BELOW CHECK IT BY HAND.
009100      05  CARD-USER-ID           PIC 9(09).
009200      05  CARD-EXPIRY-DATE       PIC 9(08).
009300 *        BROKEN OUT FOR THE EXPIRED-CARD CHECK IN CARDBK9'S
009400 *        NIGHTLY SWEEP - NOT TESTED IN THIS PROGRAM, SINCE A
009500 *        TRANSFER INVOLVING AN EXPIRED CARD IS STILL REJECTED
009600 *        THE ORDINARY WAY, VIA CARD-STATUS BELOW.
009700      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
009800          10  CARD-EXP-CCYY      PIC 9(04).
009900          10  CARD-EXP-MM        PIC 9(02).
010000          10  CARD-EXP-DD        PIC 9(02).
010100 *        NOT TESTED BY THIS PROGRAM EITHER - A TRANSFER AGAINST
010200 *        A BLOCKED OR EXPIRED CARD SIMPLY WAITS FOR THE STATUS
010300 *        TO CLEAR; THIS SHOP DECIDED A TRANSFER DOES NOT NEED
010400 *        ITS OWN STATUS GATE WHEN THE OWNERSHIP AND FUNDS
010500 *        CHECKS ALREADY COVER THE RISK.
010600      05  CARD-STATUS            PIC X(08).
010700          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
010800          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
010900          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
011000 *        DEBITED/CREDITED IN PLACE BY 4000-POST-DEBIT-CREDIT -
011100 *        THIS IS THE ONLY PROGRAM IN THE SUITE THAT REWRITES
011200 *        CARD-BALANCE RATHER THAN JUST READING IT.
011300      05  CARD-BALANCE           PIC S9(09)V99.
011400      05  CARD-CREATED-AT        PIC 9(08).
011500      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
011600 *        STAMPED BY THIS PROGRAM'S REWRITE IN 4000, LIKE ANY
011700 *        OTHER PROGRAM THAT TOUCHES CARD-BALANCE.
011800      05  CARD-LAST-UPDATE-USER  PIC X(08).
011900 *        SOFT-DELETE FLAG - A "D" RECORD IS STILL ON THE FILE
012000 *        BUT IS TREATED AS ABSENT BY EVERY READER.  NOT CHECKED
012100 *        HERE BECAUSE CARD IDS ARE NEVER REUSED ONCE ISSUED, SO
012200 *        A DELETED CARD SIMPLY WON'T MATCH A LIVE TRANSACTION.
012300      05  CARD-REC-STATUS        PIC X(01).
012400          88  CARD-REC-OK               VALUE "A".
012500          88  CARD-REC-DELETED          VALUE "D".
012600      05  FILLER                 PIC X(22).
012700 
012800 *----------------------------------------------------------------
012900 * USER-REG - THE ACCOUNT HOLDER RECORD.  CARDBK6 READS THIS
013000 * FILE ONLY TO CONFIRM THE USERNAME ON THE TRANSACTION LINE
013100 * NAMES A REAL, LIVE ACCOUNT - IT NEVER REWRITES USER-REG.
013200 *----------------------------------------------------------------
013300  FD  USER-MASTER
013400      LABEL RECORD STANDARD
013500      VALUE OF FILE-ID IS "USERMAST.DAT".
013600  01  USER-REG.
013700      05  USER-ID                PIC 9(09).
013800 *        MATCHED AGAINST TXN-USERNAME IN 1100-VALIDATE-USER.
013900      05  USER-USERNAME          PIC X(30).
014000      05  USER-EMAIL             PIC X(50).
014100      05  USER-FIRST-NAME        PIC X(30).
014200      05  USER-LAST-NAME         PIC X(30).
014300      05  USER-ROLE              PIC X(08).
014400          88  USER-ROLE-USER            VALUE "USER    ".
014500          88  USER-ROLE-ADMIN           VALUE "ADMIN   ".
014600 *        NOT CHECKED HERE - A BLOCKED USER'S CARDS ARE ALSO
014700 *        EXPECTED TO CARRY A BLOCKED CARD-STATUS, SO THE CARD
014800 *        SIDE OF THE CHECK WOULD BE THE ONE TO GATE ON IT.  THIS
014900 *        PROGRAM DOES NOT GATE ON EITHER, PER CR-1413'S DESIGN
015000 *        NOTE, WHICH LEFT STATUS ENFORCEMENT TO CARDBK8.
015100      05  USER-STATUS            PIC X(08).
015200          88  USER-ST-ACTIVE            VALUE "ACTIVE  ".
015300          88  USER-ST-BLOCKED           VALUE "BLOCKED ".
015400          88  USER-ST-EXPIRED           VALUE "EXPIRED ".
015500      05  USER-CREATED-AT        PIC 9(08).
015600      05  USER-CREATED-R REDEFINES USER-CREATED-AT.
015700          10  USER-CRT-CCYY      PIC 9(04).
015800          10  USER-CRT-MM        PIC 9(02).
015900          10  USER-CRT-DD        PIC 9(02).
016000      05  FILLER                 PIC X(20).
016100 
016200  FD  TRANSFER-TXN-IN
016300      LABEL RECORD STANDARD.
016400 *----------------------------------------------------------------
016500 * XFER-TXN-REC - ONE TRANSFER REQUEST PER INPUT LINE.  NO
016600 * FILLER REQUIRED - LINE SEQUENTIAL RECORDS TAKE THEIR LENGTH
016700 * FROM THE SUM OF THEIR FIELDS, NOT FROM A FIXED BLOCK SIZE.
016800 *----------------------------------------------------------------
016900  01  XFER-TXN-REC.
017000 *        THE ACCOUNT REQUESTING THE TRANSFER - BOTH CARDS BELOW
017100 *        MUST BE OWNED BY THIS SAME USERNAME (CR-1413).
017200      05  TXN-USERNAME           PIC X(30).
017300 *        THE CARD TO BE DEBITED.
017400      05  TXN-FROM-CARD-ID       PIC 9(09).
017500 *        THE CARD TO BE CREDITED.
017600      05  TXN-TO-CARD-ID         PIC 9(09).
017700 *        SIGNED TO MATCH CARD-BALANCE'S PICTURE, BUT A NEGATIVE
017800 *        OR ZERO AMOUNT IS ALWAYS REJECTED BY 3000 BELOW - THE
017900 *        SIGN POSITION EXISTS ONLY SO THE FIELD LINES UP WITH
018000 *        THE ARITHMETIC IT FEEDS, NOT TO ALLOW A REVERSE
018100 *        TRANSFER ON A NEGATIVE AMOUNT.
018200      05  TXN-AMOUNT             PIC S9(09)V99.
018300 
018400  WORKING-STORAGE SECTION.
018500 *----------------------------------------------------------------
018600 * FILE-STATUS CODES AND RELATIVE KEYS - FIVE SCALAR FIELDS, EACH
018700 * ITS OWN 77-LEVEL ENTRY PER SHOP STANDARD S-100.
018800 *----------------------------------------------------------------
018900  77  FS-CARD                    PIC X(02).
019000  77  FS-USER                    PIC X(02).
019100  77  FS-XFER                    PIC X(02).
019200  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
019300  77  WK-USER-REL-KEY            PIC 9(09)  COMP.
019400 
019500 *----------------------------------------------------------------
019600 * FOUR ONE-CHARACTER SWITCHES - END OF THE TRANSACTION FILE,
019700 * USER FOUND, FROM-CARD FOUND, TO-CARD FOUND.  EACH IS A
019800 * 77-LEVEL ITEM.
019900 *----------------------------------------------------------------
020000  77  WK-EOF-XFER-SW              PIC X(01) VALUE "N".
020100      88  WK-EOF-XFER                    VALUE "Y".
020200  77  WK-USER-FOUND-SW            PIC X(01) VALUE "N".
020300      88  WK-USER-FOUND                  VALUE "Y".
020400  77  WK-FROM-FOUND-SW            PIC X(01) VALUE "N".
020500      88  WK-FROM-FOUND                  VALUE "Y".
020600  77  WK-TO-FOUND-SW              PIC X(01) VALUE "N".
020700      88  WK-TO-FOUND                    VALUE "Y".
020800 
020900 *----------------------------------------------------------------
021000 * THE FROM-CARD AND TO-CARD DETAILS CAPTURED WHEN EACH IS READ
021100 * (2000-READ-FROM-CARD / 2100-READ-TO-CARD) AND STILL NEEDED
021200 * AFTER CARD-MASTER HAS BEEN READ A SECOND TIME IN
021300 * 4000-POST-DEBIT-CREDIT.  EACH OF THE SIX FIELDS BELOW IS AN
021400 * INDEPENDENT SCALAR VALUE WITH NO STRUCTURAL RELATIONSHIP TO
021500 * THE OTHERS, SO EACH IS ITS OWN 77-LEVEL ITEM RATHER THAN A
021600 * SINGLE GROUPED HOLD-AREA RECORD.
021700 *----------------------------------------------------------------
021800  77  WK-FROM-CARD-REL-KEY        PIC 9(09)  COMP.
021900  77  WK-FROM-CARD-USER-ID        PIC 9(09).
022000  77  WK-FROM-CARD-BALANCE        PIC S9(09)V99.
022100  77  WK-TO-CARD-REL-KEY          PIC 9(09)  COMP.
022200  77  WK-TO-CARD-USER-ID          PIC 9(09).
022300  77  WK-TO-CARD-BALANCE          PIC S9(09)V99.
022400 
022500 *----------------------------------------------------------------
022600 * RUN-DATE BROKEN OUT INTO CCYY/MM/DD - A STRUCTURED RECORD, SO
022700 * IT STAYS AN 01-GROUP RATHER THAN A 77-LEVEL ITEM.
022800 *----------------------------------------------------------------
022900  01  WK-DATE-AREA.
023000      05  WK-RUN-DATE            PIC 9(08).
023100      05  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
023200          10  WK-RUN-CCYY        PIC 9(04).
023300          10  WK-RUN-MM          PIC 9(02).
023400          10  WK-RUN-DD          PIC 9(02).
023500 
023600 *----------------------------------------------------------------
023700 * RUN-TOTALS - HOW MANY TRANSFERS POSTED CLEANLY AND HOW MANY
023800 * WERE REJECTED.  BOTH ARE SCALAR ACCUMULATORS, SO BOTH ARE
023900 * 77-LEVEL ITEMS.  NEITHER IS CURRENTLY DISPLAYED ANYWHERE -
024000 * CARRIED FOR A FUTURE SUMMARY LINE PER THE DP-41 REJECT
024100 * PROCEDURE, WHICH STILL EXPECTS THE OPERATOR TO WORK FROM THE
024200 * CONSOLE LOG RATHER THAN A PRINTED TOTAL.
024300 *----------------------------------------------------------------
024400  77  WK-POSTED-COUNT             PIC 9(09)  COMP VALUE ZERO.
024500  77  WK-REJECTED-COUNT           PIC 9(09)  COMP VALUE ZERO.
024600 
024700 *----------------------------------------------------------------
024800 * PER-TRANSACTION RETURN CODE - RESET AT THE TOP OF EVERY
024900 * TRANSACTION IN 1000-PROCESS-ONE-TRANSFER, NOT CARRIED ACROSS
025000 * TRANSACTIONS.  A SCALAR FIELD, SO IT IS A 77-LEVEL ITEM, NOT A
025100 * ONE-FIELD 01-GROUP.
025200 *----------------------------------------------------------------
025300  77  WK-RETURN-CODE              PIC 9(02).
025400      88  WK-RC-OK                      VALUE 00.
025500      88  WK-RC-USER-NOT-FOUND          VALUE 10.
025600      88  WK-RC-FROM-NOT-FOUND          VALUE 20.
025700      88  WK-RC-TO-NOT-FOUND            VALUE 21.
025800      88  WK-RC-BAD-AMOUNT              VALUE 30.
025900      88  WK-RC-SAME-CARD                VALUE 31.
026000      88  WK-RC-DIFFERENT-OWNER         VALUE 32.
026100      88  WK-RC-INSUFFICIENT-FUNDS      VALUE 33.
026200 
026300  PROCEDURE DIVISION.
026400 
026500 *----------------------------------------------------------------
026600 * 0000-TRANSFER-FUNDS IS THE MAIN LINE - PRIME THE READ OF
026700 * TRANSFER-TXN-IN, THEN PROCESS ONE TRANSACTION PER ITERATION
026800 * UNTIL THE FILE IS EXHAUSTED.
026900 *----------------------------------------------------------------
027000  0000-TRANSFER-FUNDS.
027100 *    TWO-DIGIT YEAR WOULD HAVE BROKEN WK-RUN-CCYY - THE CR-1688
027200 *    Y2K REVIEW CONFIRMED YYYYMMDD WAS ALREADY IN USE HERE.
027300      ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD.
027400 *    USER-MASTER AND TRANSFER-TXN-IN ARE READ-ONLY FOR THIS RUN;
027500 *    ONLY CARD-MASTER IS OPENED I-O, SINCE IT IS THE ONLY FILE
027600 *    4000-POST-DEBIT-CREDIT REWRITES.
027700      OPEN INPUT USER-MASTER.
027800      OPEN I-O CARD-MASTER.
027900      OPEN INPUT TRANSFER-TXN-IN.
028000 
028100 *    PRIMED READ - THE USUAL SHAPE FOR A PERFORM ... UNTIL LOOP
028200 *    OVER A SEQUENTIAL FILE.  WITHOUT THIS FIRST READ THE LOOP
028300 *    BELOW WOULD PROCESS AN UNDEFINED XFER-TXN-REC ON ITS FIRST
028400 *    PASS IF THE FILE HAPPENED TO BE EMPTY.
028500      READ TRANSFER-TXN-IN
028600          AT END SET WK-EOF-XFER TO TRUE
028700      END-READ.
028800      PERFORM 1000-PROCESS-ONE-TRANSFER
028900          THRU 1000-PROCESS-ONE-TRANSFER-EXIT
029000          UNTIL WK-EOF-XFER.
029100 
029200  0000-TRANSFER-FUNDS-EXIT.
029300 *    CLOSED IN THE REVERSE ORDER THEY WERE OPENED - NOT
029400 *    REQUIRED BY THE RUN-TIME, JUST THIS SHOP'S HABIT.
029500      CLOSE TRANSFER-TXN-IN.
029600      CLOSE CARD-MASTER.
029700      CLOSE USER-MASTER.
029800      GOBACK.
029900 
030000 *----------------------------------------------------------------
030100 * 1000-PROCESS-ONE-TRANSFER RUNS ONE TRANSACTION THROUGH THE
030200 * FULL VALIDATION CHAIN - USER, THEN BOTH CARDS, THEN THE
030300 * TRANSFER-LEVEL RULES (AMOUNT, SAME-CARD, SAME-OWNER, FUNDS) -
030400 * AND POSTS ONLY IF EVERY STEP LEAVES WK-RC-OK TRUE.  EACH STEP
030500 * IS GUARDED BY THE PRIOR STEP'S RESULT SO A FAILURE PARTWAY
030600 * THROUGH SKIPS THE REMAINING CHECKS WITHOUT A GO TO.
030700 *----------------------------------------------------------------
030800  1000-PROCESS-ONE-TRANSFER.
030900      SET WK-RC-OK TO TRUE.
031000 
031100      PERFORM 1100-VALIDATE-USER
031200          THRU 1100-VALIDATE-USER-EXIT.
031300      IF WK-RC-OK
031400          PERFORM 2000-READ-FROM-CARD
031500              THRU 2000-READ-FROM-CARD-EXIT
031600      END-IF.
031700      IF WK-RC-OK
031800          PERFORM 2100-READ-TO-CARD
031900              THRU 2100-READ-TO-CARD-EXIT
032000      END-IF.
032100      IF WK-RC-OK
032200          PERFORM 3000-VALIDATE-TRANSFER
032300              THRU 3000-VALIDATE-TRANSFER-EXIT
032400      END-IF.
032500 *    ONLY A TRANSACTION THAT SURVIVED EVERY PRIOR CHECK REACHES
032600 *    4000-POST-DEBIT-CREDIT - ANYTHING ELSE FALLS THROUGH TO THE
032700 *    REJECTED COUNTER INSTEAD, PER PROCEDURE DP-41.
032800      IF WK-RC-OK
032900          PERFORM 4000-POST-DEBIT-CREDIT
033000              THRU 4000-POST-DEBIT-CREDIT-EXIT
033100          ADD 1 TO WK-POSTED-COUNT
033200      ELSE
033300          ADD 1 TO WK-REJECTED-COUNT
033400      END-IF.
033500 
033600      READ TRANSFER-TXN-IN
033700          AT END SET WK-EOF-XFER TO TRUE
033800      END-READ.
033900  1000-PROCESS-ONE-TRANSFER-EXIT.
034000      EXIT.
034100 
034200 *----------------------------------------------------------------
034300 * 1100-VALIDATE-USER SCANS USER-MASTER FROM THE TOP LOOKING FOR
034400 * A USERNAME MATCH - NO SECONDARY INDEX ON USER-USERNAME (SEE
034500 * FILE NOTE S-201).
034600 *----------------------------------------------------------------
034700  1100-VALIDATE-USER.
034800 *    RESET THE SWITCH AND START THE SCAN AT RELATIVE RECORD 1 -
034900 *    REPEATED FOR EVERY TRANSACTION, SINCE TXN-USERNAME CAN
035000 *    CHANGE FROM ONE INPUT LINE TO THE NEXT.
035100      MOVE "N" TO WK-USER-FOUND-SW.
035200      MOVE 1 TO WK-USER-REL-KEY.
035300  1110-SCAN-USER-LOOP.
035400 *    AN INVALID KEY HERE MEANS THE SCAN RAN PAST THE LAST
035500 *    RECORD ON THE FILE WITHOUT A MATCH - FALL OUT WITH THE
035600 *    SWITCH STILL "N".
035700      READ USER-MASTER INVALID KEY GO TO 1100-VALIDATE-USER-EXIT.
035800      IF USER-USERNAME = TXN-USERNAME
035900          MOVE "Y" TO WK-USER-FOUND-SW
036000          GO TO 1100-VALIDATE-USER-EXIT
036100      END-IF.
036200      ADD 1 TO WK-USER-REL-KEY.
036300      GO TO 1110-SCAN-USER-LOOP.
036400  1100-VALIDATE-USER-EXIT.
036500 *    THE RETURN CODE IS ONLY SET ON FAILURE - A SUCCESSFUL
036600 *    LOOKUP LEAVES WK-RC-OK (SET BY THE CALLER) UNDISTURBED.
036700      IF NOT WK-USER-FOUND
036800          SET WK-RC-USER-NOT-FOUND TO TRUE
036900      END-IF.
037000      EXIT.
037100 
037200 *----------------------------------------------------------------
037300 * 2000-READ-FROM-CARD READS THE SOURCE CARD BY RELATIVE KEY AND
037400 * CONFIRMS IT BELONGS TO THE VALIDATED USER, THEN SAVES THE
037500 * THREE FIELDS 4000/3000 WILL NEED LATER - THE SECOND READ OF
037600 * CARD-MASTER IN 4000-POST-DEBIT-CREDIT WOULD OTHERWISE HAVE
037700 * OVERWRITTEN THIS CARD'S RECORD AREA WITH THE OTHER CARD'S DATA
037800 * BEFORE THE VALIDATION IN 3000 EVER RAN.
037900 *----------------------------------------------------------------
038000  2000-READ-FROM-CARD.
038100 *    CARD-ID AND THE RELATIVE-RECORD NUMBER ARE THE SAME VALUE
038200 *    IN THIS FILE, THE WAY CARDBK7 ASSIGNS THEM AT ISSUANCE, SO
038300 *    A DIRECT READ BY TXN-FROM-CARD-ID IS ALL THAT IS NEEDED -
038400 *    NO SCAN LIKE THE USERNAME LOOKUP ABOVE.
038500      MOVE "N" TO WK-FROM-FOUND-SW.
038600      MOVE TXN-FROM-CARD-ID TO WK-CARD-REL-KEY.
038700      READ CARD-MASTER INVALID KEY
038800          GO TO 2000-READ-FROM-CARD-EXIT.
038900 *    BELT AND SUSPENDERS - CONFIRM THE RECORD READ BACK REALLY
039000 *    IS THE CARD ASKED FOR AND REALLY DOES BELONG TO THE USER
039100 *    VALIDATED IN 1100, THEN SQUIRREL AWAY THE THREE FIELDS
039200 *    THIS TRANSACTION WILL STILL NEED AFTER CARD-MASTER'S
039300 *    RECORD AREA HAS BEEN OVERWRITTEN BY THE TO-CARD READ BELOW.
039400      IF CARD-ID = TXN-FROM-CARD-ID AND CARD-USER-ID = USER-ID
039500          MOVE "Y" TO WK-FROM-FOUND-SW
039600          MOVE WK-CARD-REL-KEY   TO WK-FROM-CARD-REL-KEY
039700          MOVE CARD-USER-ID      TO WK-FROM-CARD-USER-ID
039800          MOVE CARD-BALANCE      TO WK-FROM-CARD-BALANCE
039900      END-IF.
040000  2000-READ-FROM-CARD-EXIT.
040100      IF NOT WK-FROM-FOUND
040200          SET WK-RC-FROM-NOT-FOUND TO TRUE
040300      END-IF.
040400      EXIT.
040500 
040600 *----------------------------------------------------------------
040700 * 2100-READ-TO-CARD IS THE SAME SHAPE AS 2000-READ-FROM-CARD,
040800 * JUST AGAINST THE DESTINATION CARD ID - ITS OWNERSHIP TEST IS
040900 * AGAINST THE SAME VALIDATED USER, SINCE A TRANSFER CAN ONLY
041000 * MOVE MONEY BETWEEN TWO CARDS THE SAME PERSON OWNS.
041100 *----------------------------------------------------------------
041200  2100-READ-TO-CARD.
041300      MOVE "N" TO WK-TO-FOUND-SW.
041400      MOVE TXN-TO-CARD-ID TO WK-CARD-REL-KEY.
041500      READ CARD-MASTER INVALID KEY
041600          GO TO 2100-READ-TO-CARD-EXIT.
041700      IF CARD-ID = TXN-TO-CARD-ID AND CARD-USER-ID = USER-ID
041800          MOVE "Y" TO WK-TO-FOUND-SW
041900          MOVE WK-CARD-REL-KEY   TO WK-TO-CARD-REL-KEY
042000          MOVE CARD-USER-ID      TO WK-TO-CARD-USER-ID
042100          MOVE CARD-BALANCE      TO WK-TO-CARD-BALANCE
042200      END-IF.
042300  2100-READ-TO-CARD-EXIT.
042400      IF NOT WK-TO-FOUND
042500          SET WK-RC-TO-NOT-FOUND TO TRUE
042600      END-IF.
042700      EXIT.
042800 
042900 *----------------------------------------------------------------
043000 * 3000-VALIDATE-TRANSFER CHECKS THE FOUR TRANSFER-LEVEL RULES IN
043100 * A FIXED ORDER, EACH ONE SHORT-CIRCUITING THE REST ON FAILURE -
043200 * AN AMOUNT THAT IS ZERO OR NEGATIVE, A TRANSFER TO THE SAME
043300 * CARD IT CAME FROM (CR-1413), A FROM/TO PAIR THAT TURNS OUT NOT
043400 * TO SHARE AN OWNER (ALSO CR-1413, EVEN THOUGH BOTH CARDS
043500 * PASSED THEIR OWN OWNERSHIP CHECK AGAINST THE SAME USER - THIS
043600 * CATCHES A STALE OR CORRUPTED CARD-USER-ID), AND INSUFFICIENT
043700 * FUNDS ON THE SOURCE CARD.
043800 *----------------------------------------------------------------
043900  3000-VALIDATE-TRANSFER.
044000      IF TXN-AMOUNT NOT > ZERO
044100          SET WK-RC-BAD-AMOUNT TO TRUE
044200          GO TO 3000-VALIDATE-TRANSFER-EXIT
044300      END-IF.
044400      IF TXN-FROM-CARD-ID = TXN-TO-CARD-ID
044500          SET WK-RC-SAME-CARD TO TRUE
044600          GO TO 3000-VALIDATE-TRANSFER-EXIT
044700      END-IF.
044800      IF WK-FROM-CARD-USER-ID NOT = WK-TO-CARD-USER-ID
044900          SET WK-RC-DIFFERENT-OWNER TO TRUE
045000          GO TO 3000-VALIDATE-TRANSFER-EXIT
045100      END-IF.
045200 *    EXACT DECIMAL COMPARE, NO ROUNDING - SEE CR-1826.  A CARD
045300 *    THAT HOLDS EXACTLY THE TRANSFER AMOUNT IS ALLOWED TO ZERO
045400 *    ITSELF OUT; ONLY STRICTLY LESS THAN THE AMOUNT IS REFUSED.
045500      IF WK-FROM-CARD-BALANCE < TXN-AMOUNT
045600          SET WK-RC-INSUFFICIENT-FUNDS TO TRUE
045700          GO TO 3000-VALIDATE-TRANSFER-EXIT
045800      END-IF.
045900  3000-VALIDATE-TRANSFER-EXIT.
046000      EXIT.
046100 
046200 *----------------------------------------------------------------
046300 * 4000-POST-DEBIT-CREDIT RE-READS BOTH CARDS BY THE RELATIVE
046400 * KEYS SAVED IN 2000/2100 AND REWRITES EACH IN TURN - THE DEBIT
046500 * IS WRITTEN BEFORE THE CREDIT IS EVEN READ, SO A CRASH BETWEEN
046600 * THE TWO REWRITES LEAVES THE TRANSFER HALF-POSTED; THIS SHOP
046700 * HAS ACCEPTED THAT EXPOSURE SINCE CR-1359 BECAUSE THE NIGHTLY
046800 * RECONCILIATION RUN (SEE CARDBK9) CATCHES AN UNBALANCED PAIR.
046900 *----------------------------------------------------------------
047000  4000-POST-DEBIT-CREDIT.
047100      MOVE WK-FROM-CARD-REL-KEY TO WK-CARD-REL-KEY.
047200      READ CARD-MASTER INVALID KEY
047300          GO TO 4000-POST-DEBIT-CREDIT-EXIT.
047400      SUBTRACT TXN-AMOUNT FROM CARD-BALANCE.
047500      MOVE WK-RUN-DATE TO CARD-LAST-UPDATE-DATE.
047600      MOVE "CARDBK6 " TO CARD-LAST-UPDATE-USER.
047700      REWRITE CARD-REG.
047800 
047900      MOVE WK-TO-CARD-REL-KEY TO WK-CARD-REL-KEY.
048000      READ CARD-MASTER INVALID KEY
048100          GO TO 4000-POST-DEBIT-CREDIT-EXIT.
048200      ADD TXN-AMOUNT TO CARD-BALANCE.
048300      MOVE WK-RUN-DATE TO CARD-LAST-UPDATE-DATE.
048400      MOVE "CARDBK6 " TO CARD-LAST-UPDATE-USER.
048500      REWRITE CARD-REG.
048600  4000-POST-DEBIT-CREDIT-EXIT.
048700      EXIT.
