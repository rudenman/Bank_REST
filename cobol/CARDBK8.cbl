000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK8.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK8 IS THE ADMINISTRATIVE MAINTENANCE PROGRAM.  RUN IN ONE
001400 * OF FIVE MODES, SELECTED BY LK-ADMIN-FUNCTION -
001500 *    "1" - UPDATE A CARD-REQUEST'S STATUS (PENDING/APPROVED/
001600 *          REJECTED)
001700 *    "2" - BLOCK A CARD
001800 *    "3" - ACTIVATE A CARD
001900 *    "4" - DELETE A CARD
002000 *    "5" - UPDATE A USER'S STATUS, CASCADING A BLOCK OR EXPIRE
002100 *          DOWN TO EVERY CARD THAT USER OWNS
002200 * CARDBK9 IS THE COMPANION READ-ONLY LISTING PROGRAM.
002300 *----------------------------------------------------------------
002400 * CHANGE LOG
002500 *----------------------------------------------------------------
002600 * 02/18/94  DPW  CR-1344  INITIAL VERSION - CHANGE-PIN ONLY,
002700 *                         READ/VALIDATE/REWRITE ON TARJETAS.
002800 * 07/30/94  DPW  CR-1361  REPURPOSED AS THE ADMIN CARD STATUS
002900 *                         MODULE - BLOCK AND ACTIVATE FUNCTIONS
003000 *                         ADDED, PIN-CHANGE LOGIC RETIRED.
003100 * 05/14/95  MKP  CR-1415  ADDED DELETE-CARD AND THE CARD-REQUEST
003200 *                         STATUS-UPDATE FUNCTION.
003300 * 11/21/96  SJH  CR-1520  ADDED THE USER-STATUS CASCADE - A
003400 *                         BLOCKED OR EXPIRED USER NOW DRAGS ALL
003500 *                         OF THAT USER'S CARDS DOWN TO BLOCKED.
003600 * 09/23/98  MKP  CR-1688  Y2K - NO DATE ARITHMETIC IN THIS
003700 *                         MODULE, CONFIRMED, NO CHANGE.
003800 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF - RERUN AGAINST 1999 TEST
003900 *                         DECK, NO DEFECTS FOUND.
004000 * 04/30/01  RLT  CR-1828  STATUS VALUE ON THE REQUEST-UPDATE AND
004100 *                         USER-UPDATE FUNCTIONS IS NOW UPPER-
004200 *                         CASED BEFORE THE COMPARE - CALLING JOB
004300 *                         WAS PASSING MIXED CASE.
004400 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
004500 * 06/14/07  RLT  CR-2114  FILE STATUS CODES, RELATIVE KEYS,
004600 *                         SWITCHES AND THE UPPERCASE WORK FIELDS
004700 *                         WERE ALL MOVED BACK TO 77-LEVEL ENTRIES
004800 *                         PER SHOP STANDARD S-100.
004900 *----------------------------------------------------------------
005000 
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SPECIAL-NAMES.
005400      CLASS NUMERIC-DIGIT IS "0123456789".
005500 
005600  INPUT-OUTPUT SECTION.
005700  FILE-CONTROL.
005800      SELECT CARD-MASTER ASSIGN TO DISK
005900          ORGANIZATION IS RELATIVE
006000          ACCESS MODE IS DYNAMIC
006100          RELATIVE KEY IS WK-CARD-REL-KEY
006200          FILE STATUS IS FS-CARD.
006300 
006400      SELECT USER-MASTER ASSIGN TO DISK
006500          ORGANIZATION IS RELATIVE
006600          ACCESS MODE IS DYNAMIC
006700          RELATIVE KEY IS WK-USER-REL-KEY
006800          FILE STATUS IS FS-USER.
006900 
007000 *    THE REQUEST QUEUE CARDBK4 APPENDS TO - CARDBK8 IS THE ONLY
007100 *    PROGRAM THAT OPENS IT I-O TO REWRITE A STATUS IN PLACE.
007200      SELECT CARD-REQUEST-FILE ASSIGN TO DISK
007300          ORGANIZATION IS SEQUENTIAL
007400          ACCESS MODE IS SEQUENTIAL
007500          FILE STATUS IS FS-CREQ.
007600 
007700  DATA DIVISION.
007800  FILE SECTION.
007900  FD  CARD-MASTER
008000      LABEL RECORD STANDARD
008100      VALUE OF FILE-ID IS "CARDMAST.DAT".
008200  01  CARD-REG.
008300 *        SAME VALUE AS THE RELATIVE-RECORD NUMBER - SEE THE
008400 *        NOTE ON 2500-READ-TARGET-CARD BELOW FOR WHY THAT LETS
008500 *        THIS PROGRAM SKIP A SCAN AND READ CARD-MASTER DIRECTLY.
008600      05  CARD-ID                PIC 9(09).
008700      05  CARD-NUMBER            PIC X(16).
008800 *        THE OWNING USER - SUMMED ACROSS EVERY RECORD BY
008900 *        3100-CASCADE-BLOCK-USER-CARDS WHEN THAT USER'S OWN
009000 *        STATUS GOES TO BLOCKED OR EXPIRED.
009100      05  CARD-USER-ID           PIC 9(09).
009200      05  CARD-EXPIRY-DATE       PIC 9(08).
009300      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
009400          10  CARD-EXP-CCYY      PIC 9(04).
009500          10  CARD-EXP-MM        PIC 9(02).
009600          10  CARD-EXP-DD        PIC 9(02).
009700 *        REWRITTEN DIRECTLY BY 2000-BLOCK-CARD, 2100-ACTIVATE-
009800 *        CARD AND THE CASCADE PARAGRAPH BELOW - THIS IS THE ONE
009900 *        FIELD THIS WHOLE PROGRAM EXISTS TO MAINTAIN.
010000      05  CARD-STATUS            PIC X(08).
010100          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
010200          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
010300          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
010400      05  CARD-BALANCE           PIC S9(09)V99.
010500      05  CARD-CREATED-AT        PIC 9(08).
010600      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
010700      05  CARD-LAST-UPDATE-USER  PIC X(08).
010800      05  CARD-REC-STATUS        PIC X(01).
010900          88  CARD-REC-OK               VALUE "A".
011000          88  CARD-REC-DELETED          VALUE "D".
011100      05  FILLER                 PIC X(22).
011200 
011300  FD  USER-MASTER
011400      LABEL RECORD STANDARD
011500      VALUE OF FILE-ID IS "USERMAST.DAT".
011600  01  USER-REG.
011700      05  USER-ID                PIC 9(09).
011800 *        NOT TESTED BY THIS PROGRAM - THE CALLER SUPPLIES
011900 *        LK-TARGET-ID AS A NUMERIC USER-ID ALREADY, NOT A
012000 *        USERNAME, SO THE TWO-WAY LOOKUP OTHER PROGRAMS DO
012100 *        (USERNAME TO USER-ID, THEN USER-ID TO RECORD) HAS
012200 *        ALREADY HAPPENED ON THE ON-LINE SIDE BEFORE THIS BATCH
012300 *        CALL IS EVER MADE.
012400      05  USER-USERNAME          PIC X(30).
012500      05  USER-EMAIL             PIC X(50).
012600      05  USER-FIRST-NAME        PIC X(30).
012700      05  USER-LAST-NAME         PIC X(30).
012800      05  USER-ROLE              PIC X(08).
012900          88  USER-ROLE-USER            VALUE "USER    ".
013000          88  USER-ROLE-ADMIN           VALUE "ADMIN   ".
013100 *        REWRITTEN BY 3000-UPDATE-USER-STATUS - THE ONLY USER
013200 *        FIELD THIS PROGRAM EVER CHANGES.
013300      05  USER-STATUS            PIC X(08).
013400          88  USER-ST-ACTIVE            VALUE "ACTIVE  ".
013500          88  USER-ST-BLOCKED           VALUE "BLOCKED ".
013600          88  USER-ST-EXPIRED           VALUE "EXPIRED ".
013700      05  USER-CREATED-AT        PIC 9(08).
013800      05  USER-CREATED-R REDEFINES USER-CREATED-AT.
013900          10  USER-CRT-CCYY      PIC 9(04).
014000          10  USER-CRT-MM        PIC 9(02).
014100          10  USER-CRT-DD        PIC 9(02).
014200      05  FILLER                 PIC X(20).
014300 
014400 *----------------------------------------------------------------
014500 * CARD-REQUEST-FILE - THE QUEUE OF BLOCK/ACTIVATE/CLOSE REQUESTS
014600 * CARDBK4 WRITES AND CARDBK8'S FUNCTION "1" WORKS OFF OF.  THE
014700 * FILE HAS NO RELATIVE KEY, SO CLEARING A REQUEST'S STATUS MEANS
014800 * READING EVERY RECORD UNTIL THE MATCHING CREQ-ID TURNS UP - SEE
014900 * 1110-SCAN-ONE-REQUEST BELOW.
015000 *----------------------------------------------------------------
015100  FD  CARD-REQUEST-FILE
015200      LABEL RECORD STANDARD
015300      VALUE OF FILE-ID IS "CARDREQ.DAT".
015400  01  CREQ-REG.
015500      05  CREQ-ID                PIC 9(09).
015600      05  CREQ-CARD-ID           PIC 9(09).
015700      05  CREQ-USER-ID           PIC 9(09).
015800      05  CREQ-TYPE              PIC X(08).
015900          88  CREQ-TYP-BLOCK            VALUE "BLOCK   ".
016000          88  CREQ-TYP-ACTIVATE         VALUE "ACTIVATE".
016100          88  CREQ-TYP-CLOSE            VALUE "CLOSE   ".
016200 *        THE FIELD 1110-SCAN-ONE-REQUEST REWRITES IN PLACE WHEN
016300 *        LK-TARGET-ID MATCHES CREQ-ID.
016400      05  CREQ-STATUS            PIC X(08).
016500          88  CREQ-ST-PENDING           VALUE "PENDING ".
016600          88  CREQ-ST-APPROVED          VALUE "APPROVED".
016700          88  CREQ-ST-REJECTED          VALUE "REJECTED".
016800      05  CREQ-CREATED-AT        PIC 9(08).
016900      05  CREQ-CREATED-R REDEFINES CREQ-CREATED-AT.
017000          10  CREQ-CRT-CCYY      PIC 9(04).
017100          10  CREQ-CRT-MM        PIC 9(02).
017200          10  CREQ-CRT-DD        PIC 9(02).
017300      05  FILLER                 PIC X(12).
017400 
017500  WORKING-STORAGE SECTION.
017600 *----------------------------------------------------------------
017700 * FILE-STATUS CODES AND RELATIVE KEYS - FIVE SCALAR FIELDS, EACH
017800 * ITS OWN 77-LEVEL ENTRY PER SHOP STANDARD S-100.
017900 *----------------------------------------------------------------
018000  77  FS-CARD                    PIC X(02).
018100  77  FS-USER                    PIC X(02).
018200  77  FS-CREQ                    PIC X(02).
018300  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
018400  77  WK-USER-REL-KEY            PIC 9(09)  COMP.
018500 
018600 *----------------------------------------------------------------
018700 * FOUR ONE-CHARACTER FOUND/EOF SWITCHES, EACH ITS OWN 77-LEVEL
018800 * ITEM - CARD FOUND, USER FOUND, REQUEST FOUND, END OF THE
018900 * REQUEST FILE'S SCAN.
019000 *----------------------------------------------------------------
019100  77  WK-CARD-FOUND-SW            PIC X(01) VALUE "N".
019200      88  WK-CARD-FOUND                  VALUE "Y".
019300  77  WK-USER-FOUND-SW            PIC X(01) VALUE "N".
019400      88  WK-USER-FOUND                  VALUE "Y".
019500  77  WK-REQ-FOUND-SW             PIC X(01) VALUE "N".
019600      88  WK-REQ-FOUND                   VALUE "Y".
019700  77  WK-EOF-CREQ-SW              PIC X(01) VALUE "N".
019800      88  WK-EOF-CREQ                    VALUE "Y".
019900 
020000 *----------------------------------------------------------------
020100 * THE UPPERCASED COPY OF LK-NEW-STATUS AND THE TWO ALPHABET
020200 * CONSTANTS INSPECT ... CONVERTING NEEDS TO BUILD IT (CR-1828) -
020300 * THREE INDEPENDENT SCALAR VALUES WITH NO STRUCTURAL
020400 * RELATIONSHIP TO EACH OTHER, SO EACH IS ITS OWN 77-LEVEL ITEM
020500 * RATHER THAN A SINGLE GROUPED EDIT-AREA RECORD.
020600 *----------------------------------------------------------------
020700  77  WK-STATUS-UPPER             PIC X(08).
020800  77  WK-LOWER-ALPHABET           PIC X(26)
020900                         VALUE "abcdefghijklmnopqrstuvwxyz".
021000  77  WK-UPPER-ALPHABET           PIC X(26)
021100                         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021200 
021300 *----------------------------------------------------------------
021400 * THE USER-ID 3100-CASCADE-BLOCK-USER-CARDS SWEEPS CARD-MASTER
021500 * LOOKING FOR - CAPTURED FROM USER-ID IN 3000-UPDATE-USER-STATUS
021600 * BEFORE THE CASCADE STARTS, SINCE READING CARD-MASTER DURING
021700 * THE SWEEP WOULD OTHERWISE OVERWRITE USER-REG'S RECORD AREA
021800 * (THEY SHARE NO STORAGE, BUT THE SAFER HABIT IN THIS SHOP IS TO
021900 * NEVER ASSUME A FIELD FROM ONE FILE SURVIVES A READ OF ANOTHER
022000 * WITHOUT BEING SAVED FIRST).
022100 *----------------------------------------------------------------
022200  77  WK-TARGET-USER-ID           PIC 9(09).
022300 
022400  LINKAGE SECTION.
022500 *----------------------------------------------------------------
022600 * THE FIVE-WAY DISPATCH KEY - SET BY THE CALLING DRIVER
022700 * (CARDBK1) BEFORE THIS PROGRAM IS INVOKED.
022800 *----------------------------------------------------------------
022900  01  LK-ADMIN-FUNCTION           PIC X(01).
023000      88  LK-FN-REQUEST-STATUS          VALUE "1".
023100      88  LK-FN-BLOCK-CARD              VALUE "2".
023200      88  LK-FN-ACTIVATE-CARD           VALUE "3".
023300      88  LK-FN-DELETE-CARD             VALUE "4".
023400      88  LK-FN-USER-STATUS             VALUE "5".
023500 *    CREQ-ID FOR FUNCTION "1", CARD-ID FOR "2"/"3"/"4", USER-ID
023600 *    FOR "5" - WHICH KEY SPACE THIS VALUE IS DRAWN FROM DEPENDS
023700 *    ENTIRELY ON LK-ADMIN-FUNCTION ABOVE.
023800  01  LK-TARGET-ID                PIC 9(09).
023900 *    ONLY MEANINGFUL FOR FUNCTIONS "1" AND "5" - IGNORED BY THE
024000 *    CARD-STATUS FUNCTIONS, WHICH HARD-CODE THEIR OWN TARGET
024100 *    STATUS VALUE.
024200  01  LK-NEW-STATUS               PIC X(08).
024300  01  LK-RETURN-CODE              PIC 9(02).
024400      88  LK-RC-OK                      VALUE 00.
024500      88  LK-RC-NOT-FOUND               VALUE 10.
024600      88  LK-RC-BAD-STATUS              VALUE 20.
024700 
024800  PROCEDURE DIVISION USING LK-ADMIN-FUNCTION, LK-TARGET-ID,
024900          LK-NEW-STATUS, LK-RETURN-CODE.
025000 
025100 *----------------------------------------------------------------
025200 * 0000-ADMIN-MAINTAIN DISPATCHES ON LK-ADMIN-FUNCTION AND RUNS
025300 * EXACTLY ONE OF THE FIVE MAINTENANCE PARAGRAPHS BELOW.  BOTH
025400 * MASTER FILES ARE OPENED I-O REGARDLESS OF WHICH FUNCTION RUNS -
025500 * A SINGLE-RECORD MAINTENANCE CALL IS NOT WORTH THE EXTRA LOGIC
025600 * OF OPENING ONLY THE FILE THE FUNCTION ACTUALLY NEEDS.
025700 *----------------------------------------------------------------
025800  0000-ADMIN-MAINTAIN.
025900 *    A ZERO RETURN CODE MEANS SUCCESS UNLESS ONE OF THE FIVE
026000 *    PARAGRAPHS BELOW OVERRIDES IT - THE RESET HAS TO HAPPEN
026100 *    HERE BECAUSE LK-RETURN-CODE IS LINKAGE STORAGE AND CARRIES
026200 *    WHATEVER VALUE THE PRIOR CALL LEFT IN IT.
026300      MOVE ZERO TO LK-RETURN-CODE.
026400      OPEN I-O CARD-MASTER.
026500      OPEN I-O USER-MASTER.
026600 
026700      EVALUATE TRUE
026800          WHEN LK-FN-REQUEST-STATUS
026900              PERFORM 1000-UPDATE-REQUEST-STATUS
027000                  THRU 1000-UPDATE-REQUEST-STATUS-EXIT
027100          WHEN LK-FN-BLOCK-CARD
027200              PERFORM 2000-BLOCK-CARD
027300                  THRU 2000-BLOCK-CARD-EXIT
027400          WHEN LK-FN-ACTIVATE-CARD
027500              PERFORM 2100-ACTIVATE-CARD
027600                  THRU 2100-ACTIVATE-CARD-EXIT
027700          WHEN LK-FN-DELETE-CARD
027800              PERFORM 2200-DELETE-CARD
027900                  THRU 2200-DELETE-CARD-EXIT
028000          WHEN LK-FN-USER-STATUS
028100              PERFORM 3000-UPDATE-USER-STATUS
028200                  THRU 3000-UPDATE-USER-STATUS-EXIT
028300 *        NO WHEN OTHER CLAUSE - AN UNRECOGNIZED FUNCTION CODE
028400 *        LEAVES LK-RETURN-CODE AT ITS INITIAL ZERO, SINCE THE
028500 *        CALLING DRIVER IS TRUSTED TO PASS ONE OF THE FIVE
028600 *        VALUES ABOVE (SEE FILE NOTE S-201).
028700      END-EVALUATE.
028800 
028900  0000-ADMIN-MAINTAIN-EXIT.
029000      CLOSE CARD-MASTER.
029100      CLOSE USER-MASTER.
029200      GOBACK.
029300 
029400 *----------------------------------------------------------------
029500 * 1000-UPDATE-REQUEST-STATUS HANDLES FUNCTION "1" - MOVE A
029600 * CARD-REQUEST RECORD'S STATUS TO PENDING, APPROVED OR REJECTED.
029700 * THE NEW STATUS IS VALIDATED AGAINST THE THREE LEGAL VALUES
029800 * BEFORE THE FILE IS EVEN OPENED, SO A BAD STATUS NEVER LEAVES
029900 * CARD-REQUEST-FILE OPEN UNNECESSARILY.
030000 *----------------------------------------------------------------
030100  1000-UPDATE-REQUEST-STATUS.
030200      PERFORM 1100-UPPERCASE-NEW-STATUS
030300          THRU 1100-UPPERCASE-NEW-STATUS-EXIT.
030400      IF WK-STATUS-UPPER NOT = "PENDING " AND
030500         WK-STATUS-UPPER NOT = "APPROVED" AND
030600         WK-STATUS-UPPER NOT = "REJECTED"
030700          MOVE 20 TO LK-RETURN-CODE
030800          GO TO 1000-UPDATE-REQUEST-STATUS-EXIT
030900      END-IF.
031000 
031100 *    NO RELATIVE KEY ON THIS FILE (SEE THE FD NOTE ABOVE), SO
031200 *    THE ONLY WAY TO FIND CREQ-ID = LK-TARGET-ID IS A LINEAR
031300 *    SCAN FROM THE TOP OF THE FILE.
031400      MOVE "N" TO WK-REQ-FOUND-SW.
031500      MOVE "N" TO WK-EOF-CREQ-SW.
031600      OPEN I-O CARD-REQUEST-FILE.
031700      READ CARD-REQUEST-FILE
031800          AT END SET WK-EOF-CREQ TO TRUE
031900      END-READ.
032000      PERFORM 1110-SCAN-ONE-REQUEST
032100          THRU 1110-SCAN-ONE-REQUEST-EXIT
032200          UNTIL WK-EOF-CREQ OR WK-REQ-FOUND.
032300      CLOSE CARD-REQUEST-FILE.
032400 
032500      IF NOT WK-REQ-FOUND
032600          MOVE 10 TO LK-RETURN-CODE
032700      END-IF.
032800  1000-UPDATE-REQUEST-STATUS-EXIT.
032900      EXIT.
033000 
033100 *----------------------------------------------------------------
033200 * 1100-UPPERCASE-NEW-STATUS IS SHARED BY THE REQUEST-STATUS AND
033300 * USER-STATUS FUNCTIONS (CR-1828) - BOTH TAKE A STATUS LITERAL
033400 * FROM THE CALLING JOB, WHICH HAS BEEN SEEN TO PASS MIXED CASE.
033500 *----------------------------------------------------------------
033600  1100-UPPERCASE-NEW-STATUS.
033700 *    INSPECT ... CONVERTING SWAPS EVERY LOWERCASE LETTER IN
033800 *    WK-STATUS-UPPER FOR ITS UPPERCASE COUNTERPART, CHARACTER
033900 *    BY CHARACTER, USING THE TWO 26-BYTE ALPHABET CONSTANTS AS
034000 *    THE FROM/TO TABLES - A DIGIT OR SPACE PASSES THROUGH
034100 *    UNCHANGED SINCE IT DOES NOT APPEAR IN EITHER TABLE.
034200      MOVE LK-NEW-STATUS TO WK-STATUS-UPPER.
034300      INSPECT WK-STATUS-UPPER
034400          CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET.
034500  1100-UPPERCASE-NEW-STATUS-EXIT.
034600      EXIT.
034700 
034800 *----------------------------------------------------------------
034900 * 1110-SCAN-ONE-REQUEST TESTS THE CURRENT RECORD AND EITHER
035000 * REWRITES IT (MATCH) OR READS THE NEXT ONE (NO MATCH) - THE
035100 * CALLER'S PERFORM ... UNTIL STOPS THE LOOP ON EITHER A FOUND
035200 * MATCH OR END OF FILE.
035300 *----------------------------------------------------------------
035400  1110-SCAN-ONE-REQUEST.
035500      IF CREQ-ID = LK-TARGET-ID
035600          MOVE "Y" TO WK-REQ-FOUND-SW
035700          MOVE WK-STATUS-UPPER TO CREQ-STATUS
035800          REWRITE CREQ-REG
035900      ELSE
036000          READ CARD-REQUEST-FILE
036100              AT END SET WK-EOF-CREQ TO TRUE
036200          END-READ
036300      END-IF.
036400  1110-SCAN-ONE-REQUEST-EXIT.
036500      EXIT.
036600 
036700 *----------------------------------------------------------------
036800 * 2000-BLOCK-CARD HANDLES FUNCTION "2" - THE MOST COMMON
036900 * MAINTENANCE CALL, RUN WHENEVER FRAUD OR COLLECTIONS FLAGS A
037000 * CARD FOR AN IMMEDIATE HOLD.
037100 *----------------------------------------------------------------
037200  2000-BLOCK-CARD.
037300      PERFORM 2500-READ-TARGET-CARD
037400          THRU 2500-READ-TARGET-CARD-EXIT.
037500      IF WK-CARD-FOUND
037600          SET CARD-ST-BLOCKED TO TRUE
037700          REWRITE CARD-REG
037800      ELSE
037900          MOVE 10 TO LK-RETURN-CODE
038000      END-IF.
038100  2000-BLOCK-CARD-EXIT.
038200      EXIT.
038300 
038400 *----------------------------------------------------------------
038500 * 2100-ACTIVATE-CARD HANDLES FUNCTION "3" - THE REVERSE OF
038600 * 2000-BLOCK-CARD, USED TO LIFT A HOLD ONCE IT HAS BEEN CLEARED.
038700 * NO CHECK IS MADE THAT THE CARD WAS PREVIOUSLY BLOCKED RATHER
038800 * THAN EXPIRED - ACTIVATING AN EXPIRED CARD IS ALLOWED, SINCE
038900 * THE EXPIRY DATE ITSELF STILL GOVERNS WHETHER THE CARD IS
039000 * USABLE ELSEWHERE IN THE SUITE.
039100 *----------------------------------------------------------------
039200  2100-ACTIVATE-CARD.
039300      PERFORM 2500-READ-TARGET-CARD
039400          THRU 2500-READ-TARGET-CARD-EXIT.
039500      IF WK-CARD-FOUND
039600          SET CARD-ST-ACTIVE TO TRUE
039700          REWRITE CARD-REG
039800      ELSE
039900          MOVE 10 TO LK-RETURN-CODE
040000      END-IF.
040100  2100-ACTIVATE-CARD-EXIT.
040200      EXIT.
040300 
040400 *----------------------------------------------------------------
040500 * 2200-DELETE-CARD HANDLES FUNCTION "4" - A TRUE FILE DELETE,
040600 * NOT THE SOFT-DELETE CARD-REC-STATUS FLAG - THIS SHOP HAS
040700 * ALWAYS TREATED A CLOSED CARD AS GONE FROM CARD-MASTER RATHER
040800 * THAN MARKED "D" AND LEFT IN PLACE, UNLIKE CARD-REC-STATUS'S
040900 * OWN 88-LEVELS WOULD SUGGEST.
041000 *----------------------------------------------------------------
041100  2200-DELETE-CARD.
041200      PERFORM 2500-READ-TARGET-CARD
041300          THRU 2500-READ-TARGET-CARD-EXIT.
041400      IF WK-CARD-FOUND
041500          DELETE CARD-MASTER
041600      ELSE
041700          MOVE 10 TO LK-RETURN-CODE
041800      END-IF.
041900  2200-DELETE-CARD-EXIT.
042000      EXIT.
042100 
042200 *----------------------------------------------------------------
042300 * 2500-READ-TARGET-CARD IS SHARED BY ALL THREE CARD-STATUS
042400 * FUNCTIONS ABOVE - CARD-ID AND THE RELATIVE-RECORD NUMBER ARE
042500 * THE SAME VALUE IN THIS FILE (CARDBK7 ASSIGNS THEM THAT WAY AT
042600 * ISSUANCE), SO A DIRECT READ BY LK-TARGET-ID IS ALL THAT IS
042700 * NEEDED HERE.
042800 *----------------------------------------------------------------
042900  2500-READ-TARGET-CARD.
043000 *    RESET THE SWITCH FIRST - A PRIOR CALL FROM A DIFFERENT
043100 *    FUNCTION IN THE SAME RUN COULD HAVE LEFT IT SET TO "Y".
043200      MOVE "N" TO WK-CARD-FOUND-SW.
043300      MOVE LK-TARGET-ID TO WK-CARD-REL-KEY.
043400      READ CARD-MASTER INVALID KEY
043500          GO TO 2500-READ-TARGET-CARD-EXIT.
043600 *    THE INVALID KEY PATH ABOVE ALREADY CATCHES A RECORD SLOT
043700 *    THAT HAS NEVER BEEN WRITTEN; THIS SECOND TEST CATCHES THE
043800 *    RARER CASE OF A SLOT THAT WAS WRITTEN BUT FOR A DIFFERENT
043900 *    CARD-ID THAN EXPECTED, WHICH CAN HAPPEN IF THE RELATIVE
044000 *    NUMBERING EVER DRIFTS OUT OF STEP WITH CARD-ID.
044100      IF CARD-ID = LK-TARGET-ID
044200          MOVE "Y" TO WK-CARD-FOUND-SW
044300      END-IF.
044400  2500-READ-TARGET-CARD-EXIT.
044500      EXIT.
044600 
044700 *----------------------------------------------------------------
044800 * 3000-UPDATE-USER-STATUS HANDLES FUNCTION "5" - CHANGE A
044900 * USER'S OWN STATUS, THEN (CR-1520) CASCADE A BLOCK OR EXPIRE
045000 * DOWN TO EVERY CARD THAT USER OWNS.  AN ACTIVATE DOES NOT
045100 * CASCADE - THIS SHOP DECIDED A USER COMING BACK TO ACTIVE
045200 * SHOULD STILL HAVE TO ACTIVATE EACH CARD BY HAND THROUGH
045300 * FUNCTION "3", SO A STOLEN CARD THAT WAS BLOCKED FOR ITS OWN
045400 * REASON DOES NOT SILENTLY REOPEN.
045500 *----------------------------------------------------------------
045600  3000-UPDATE-USER-STATUS.
045700      PERFORM 1100-UPPERCASE-NEW-STATUS
045800          THRU 1100-UPPERCASE-NEW-STATUS-EXIT.
045900 
046000 *    USER-ID AND THE RELATIVE-RECORD NUMBER LINE UP THE SAME WAY
046100 *    CARD-ID DOES ON CARD-MASTER, SO A DIRECT READ BY
046200 *    LK-TARGET-ID IS ENOUGH - NO SCAN NEEDED HERE EITHER.
046300      MOVE "N" TO WK-USER-FOUND-SW.
046400      MOVE LK-TARGET-ID TO WK-USER-REL-KEY.
046500      READ USER-MASTER INVALID KEY
046600          GO TO 3000-CHECK-USER-FOUND.
046700      IF USER-ID = LK-TARGET-ID
046800          MOVE "Y" TO WK-USER-FOUND-SW
046900      END-IF.
047000  3000-CHECK-USER-FOUND.
047100      IF NOT WK-USER-FOUND
047200          MOVE 10 TO LK-RETURN-CODE
047300          GO TO 3000-UPDATE-USER-STATUS-EXIT
047400      END-IF.
047500 
047600 *    THE NEW STATUS IS NOT VALIDATED AGAINST A FIXED LIST THE
047700 *    WAY FUNCTION "1" VALIDATES ITS STATUS ABOVE - ACTIVE,
047800 *    BLOCKED AND EXPIRED ARE ALL LEGAL USER-STATUS VALUES AND
047900 *    THE CASCADE TEST BELOW ONLY CARES ABOUT TWO OF THEM, SO AN
048000 *    UNRECOGNIZED VALUE SIMPLY FAILS TO TRIGGER THE CASCADE
048100 *    RATHER THAN BEING REJECTED OUTRIGHT.
048200      MOVE WK-STATUS-UPPER TO USER-STATUS.
048300 *    USER-ID IS SAVED BEFORE THE CASCADE BELOW OVERWRITES
048400 *    USER-REG'S RECORD AREA WITH EACH CARD IT READS.
048500      MOVE USER-ID TO WK-TARGET-USER-ID.
048600      REWRITE USER-REG.
048700 
048800      IF WK-STATUS-UPPER = "BLOCKED " OR WK-STATUS-UPPER = "EXPIRED "
048900          PERFORM 3100-CASCADE-BLOCK-USER-CARDS
049000              THRU 3100-CASCADE-BLOCK-USER-CARDS-EXIT
049100      END-IF.
049200  3000-UPDATE-USER-STATUS-EXIT.
049300      EXIT.
049400 
049500 *----------------------------------------------------------------
049600 * 3100-CASCADE-BLOCK-USER-CARDS SWEEPS CARD-MASTER END TO END
049700 * LOOKING FOR EVERY RECORD OWNED BY WK-TARGET-USER-ID AND FORCES
049800 * EACH ONE TO BLOCKED - EVEN A CARD THAT WAS ALREADY EXPIRED IS
049900 * STAMPED BLOCKED, SINCE THE CASCADE'S PURPOSE IS TO GUARANTEE
050000 * NOTHING UNDER A BLOCKED USER CAN STILL BE USED FOR A
050100 * TRANSFER OR PURCHASE, NOT TO PRESERVE THE PRIOR STATUS.
050200 *----------------------------------------------------------------
050300  3100-CASCADE-BLOCK-USER-CARDS.
050400      MOVE 1 TO WK-CARD-REL-KEY.
050500  3110-CASCADE-SCAN-LOOP.
050600      READ CARD-MASTER INVALID KEY
050700          GO TO 3100-CASCADE-BLOCK-USER-CARDS-EXIT.
050800      IF CARD-USER-ID = WK-TARGET-USER-ID
050900          SET CARD-ST-BLOCKED TO TRUE
051000          REWRITE CARD-REG
051100      END-IF.
051200      ADD 1 TO WK-CARD-REL-KEY.
051300      GO TO 3110-CASCADE-SCAN-LOOP.
051400  3100-CASCADE-BLOCK-USER-CARDS-EXIT.
051500      EXIT.
