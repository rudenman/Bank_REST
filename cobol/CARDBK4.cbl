000100 *================================================================*
000200 * MERIDIAN TRUST BANK - DATA PROCESSING                         *
000300 * CARD MANAGEMENT BATCH SUITE                                   *
000400 *================================================================*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    CARDBK4.
000700  AUTHOR.        D. P. WALSH.
000800  INSTALLATION.  MERIDIAN TRUST BANK - DATA PROCESSING.
000900  DATE-WRITTEN.  02/18/94.
001000  DATE-COMPILED.
001100  SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
001200 *----------------------------------------------------------------
001300 * CARDBK4 FILES A CARD-ACTION REQUEST (BLOCK, ACTIVATE, OR
001400 * CLOSE) AGAINST ONE CARD, OR - IN LIST MODE - PRINTS EVERY
001500 * OPEN AND CLOSED REQUEST ON FILE FOR ONE USER.  REQUESTS ARE
001600 * APPENDED TO CARD-REQUEST-FILE WITH STATUS PENDING; THE ADMIN
001700 * MAINTENANCE RUN (CARDBK8) IS WHAT MOVES THEM TO APPROVED OR
001800 * REJECTED.
001900 *
002000 * CARD-REQUEST-FILE IS SEQUENTIAL AND OPENED EXTEND FOR EVERY
002100 * FILING RUN - IT ACCUMULATES ACROSS THE WHOLE LIFE OF THE
002200 * SYSTEM, NOT JUST ONE RUN, SO THE NEXT REQUEST ID CANNOT BE A
002300 * COUNTER THAT STARTS OVER AT ZERO EVERY TIME THIS PROGRAM IS
002400 * INVOKED - SEE 1500-FIND-LAST-REQ-ID AND CR-2115 BELOW.
002500 *----------------------------------------------------------------
002600 * CHANGE LOG
002700 *----------------------------------------------------------------
002800 * 02/18/94  DPW  CR-1343  INITIAL VERSION - BLOCK REQUESTS ONLY,
002900 *                         WRITTEN DIRECT TO CARD-MASTER WITH NO
003000 *                         APPROVAL STEP.
003100 * 07/30/94  DPW  CR-1360  ADDED THE REQUEST LOG FILE SO A
003200 *                         SUPERVISOR COULD APPROVE OR REJECT
003300 *                         BEFORE THE CARD STATUS ACTUALLY MOVED.
003400 * 05/14/95  MKP  CR-1414  ADDED ACTIVATE AND CLOSE REQUEST
003500 *                         TYPES, AND THE ZERO-BALANCE CHECK ON
003600 *                         CLOSE.
003700 * 09/23/98  MKP  CR-1688  Y2K - REQ-CREATED-AT ALREADY CCYYMMDD,
003800 *                         NO CHANGE REQUIRED.
003900 * 01/11/99  DPW  CR-1701  Y2K SIGNOFF - RERUN AGAINST 1999 TEST
004000 *                         DECK, REQUEST DATES CONFIRMED CORRECT.
004100 * 04/30/01  RLT  CR-1827  ADDED LIST-MODE (MODE "L") FOR A
004200 *                         USER'S OWN REQUEST HISTORY.
004300 * 10/02/03  SJH  CR-1950  COMMENT CLEANUP, NO LOGIC CHANGE.
004400 * 06/14/07  RLT  CR-2114  FILE STATUS CODES, RELATIVE KEYS AND
004500 *                         ONE-CHARACTER SWITCHES MOVED BACK TO
004600 *                         77-LEVEL ENTRIES PER SHOP STANDARD
004700 *                         S-100.
004800 * 07/02/07  RLT  CR-2115  WK-NEXT-REQ-ID WAS A PLAIN COUNTER
004900 *                         THAT RESET TO ZERO EVERY RUN - A
005000 *                         SECOND FILING RUN ON THE SAME DAY WAS
005100 *                         REISSUING CREQ-ID VALUES ALREADY ON
005200 *                         CARD-REQUEST-FILE FROM THE FIRST RUN.
005300 *                         ADDED 1500-FIND-LAST-REQ-ID TO SCAN
005400 *                         THE REQUEST FILE FOR ITS CURRENT
005500 *                         HIGHEST CREQ-ID BEFORE THE FIRST ADD,
005600 *                         THE SAME WAY CARDBK7 DERIVES ITS NEXT
005700 *                         CARD-ID FROM CARD-MASTER (CR-1755).
005800 *----------------------------------------------------------------
005900 
006000  ENVIRONMENT DIVISION.
006100  CONFIGURATION SECTION.
006200  SPECIAL-NAMES.
006300      CLASS NUMERIC-DIGIT IS "0123456789".
006400 
006500  INPUT-OUTPUT SECTION.
006600  FILE-CONTROL.
006700 *    DYNAMIC ACCESS - THIS PROGRAM BOTH READS BY RELATIVE KEY
006800 *    (2000-READ-CARD) AND SCANS SEQUENTIALLY FROM RECORD 1
006900 *    (1500-FIND-LAST-REQ-ID'S CARD-MASTER COUNTERPART DOES NOT
007000 *    APPLY HERE, BUT THE SAME SELECT CLAUSE IS USED THROUGHOUT
007100 *    THE SUITE REGARDLESS OF WHICH ACCESS PATTERN ONE PROGRAM
007200 *    HAPPENS TO USE).
007300      SELECT CARD-MASTER ASSIGN TO DISK
007400          ORGANIZATION IS RELATIVE
007500          ACCESS MODE IS DYNAMIC
007600          RELATIVE KEY IS WK-CARD-REL-KEY
007700          FILE STATUS IS FS-CARD.
007800 
007900 *    OPENED INPUT ONLY IN THIS PROGRAM - USER-MASTER IS NEVER
008000 *    UPDATED BY A REQUEST FILING OR LISTING RUN.
008100      SELECT USER-MASTER ASSIGN TO DISK
008200          ORGANIZATION IS RELATIVE
008300          ACCESS MODE IS DYNAMIC
008400          RELATIVE KEY IS WK-USER-REL-KEY
008500          FILE STATUS IS FS-USER.
008600 
008700 *    SEQUENTIAL AND APPEND-ONLY - FILING RUNS OPEN EXTEND, THE
008800 *    LIST-MODE RUN AND THE ADMIN MAINTENANCE RUN (CARDBK8) OPEN
008900 *    INPUT.  NO PROGRAM EVER REWRITES A RECORD IN PLACE HERE;
009000 *    CARDBK8 APPENDS ITS OWN DECISION RECORD INSTEAD.
009100      SELECT CARD-REQUEST-FILE ASSIGN TO DISK
009200          ORGANIZATION IS SEQUENTIAL
009300          ACCESS MODE IS SEQUENTIAL
009400          FILE STATUS IS FS-CREQ.
009500 
009600  DATA DIVISION.
009700  FILE SECTION.
009800  FD  CARD-MASTER
009900      LABEL RECORD STANDARD
010000      VALUE OF FILE-ID IS "CARDMAST.DAT".
010100  01  CARD-REG.
010200 *        ALSO THE RELATIVE RECORD NUMBER ON CARD-MASTER.
010300      05  CARD-ID                PIC 9(09).
010400 *        NOT DISPLAYED OR TRANSCRIBED ANYWHERE IN THIS PROGRAM -
010500 *        CARDBK4 WORKS ENTIRELY FROM LK-CARD-ID, NOT THE RAW
010600 *        NUMBER.
010700      05  CARD-NUMBER            PIC X(16).
010800      05  CARD-USER-ID           PIC 9(09).
010900      05  CARD-EXPIRY-DATE       PIC 9(08).
011000 *        CARRIED HERE FOR LAYOUT CONSISTENCY WITH EVERY OTHER
011100 *        PROGRAM THAT TOUCHES THIS FILE - NOT TESTED IN THIS ONE.
011200      05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-DATE.
011300          10  CARD-EXP-CCYY      PIC 9(04).
011400          10  CARD-EXP-MM        PIC 9(02).
011500          10  CARD-EXP-DD        PIC 9(02).
011600 *        3000-VALIDATE-BLOCK AND 3100-VALIDATE-CLOSE BOTH TEST
011700 *        THIS FIELD - A BLOCK REQUEST NEEDS IT ACTIVE, AND SO
011800 *        DOES A CLOSE REQUEST (ONCE THE BALANCE CHECK PASSES).
011900      05  CARD-STATUS            PIC X(08).
012000          88  CARD-ST-ACTIVE            VALUE "ACTIVE  ".
012100          88  CARD-ST-BLOCKED           VALUE "BLOCKED ".
012200          88  CARD-ST-EXPIRED           VALUE "EXPIRED ".
012300 *        THE BALANCE TEST IN 3100-VALIDATE-CLOSE READS THIS
012400 *        FIELD DIRECTLY - A CLOSE REQUEST IS REFUSED OUTRIGHT
012500 *        IF THE CARD STILL CARRIES A BALANCE.
012600      05  CARD-BALANCE           PIC S9(09)V99.
012700      05  CARD-CREATED-AT        PIC 9(08).
012800      05  CARD-LAST-UPDATE-DATE  PIC 9(08).
012900      05  CARD-LAST-UPDATE-USER  PIC X(08).
013000 *        NOT TESTED BY THIS PROGRAM - A CARD SLOT THAT HAS BEEN
013100 *        LOGICALLY DELETED SHOULD NEVER STILL CARRY A VALID
013200 *        CARD-ID, SO THE CARD-ID = LK-CARD-ID TEST IN 2000-READ-
013300 *        CARD ALREADY FILTERS IT OUT IN PRACTICE.
013400      05  CARD-REC-STATUS        PIC X(01).
013500          88  CARD-REC-OK               VALUE "A".
013600          88  CARD-REC-DELETED          VALUE "D".
013700      05  FILLER                 PIC X(22).
013800 
013900  FD  USER-MASTER
014000      LABEL RECORD STANDARD
014100      VALUE OF FILE-ID IS "USERMAST.DAT".
014200  01  USER-REG.
014300 *        ALSO THE RELATIVE RECORD NUMBER ON USER-MASTER.  STILL
014400 *        POSITIONED ON THE VALIDATED USER'S RECORD ALL THE WAY
014500 *        THROUGH THIS PROGRAM, SINCE NOTHING RE-READS USER-MASTER
014600 *        BETWEEN 1000-VALIDATE-USER AND THE END OF THE RUN.
014700      05  USER-ID                PIC 9(09).
014800      05  USER-USERNAME          PIC X(30).
014900      05  USER-EMAIL             PIC X(50).
015000      05  USER-FIRST-NAME        PIC X(30).
015100      05  USER-LAST-NAME         PIC X(30).
015200 *        NEITHER ROLE NOR STATUS IS TESTED BY THIS PROGRAM - AN
015300 *        ADMIN FILES AND LISTS REQUESTS THE SAME WAY A REGULAR
015400 *        USER DOES, AND A BLOCKED LOGIN IS ASSUMED TO HAVE BEEN
015500 *        REFUSED UPSTREAM, BEFORE THIS PROGRAM WAS EVER CALLED.
015600      05  USER-ROLE              PIC X(08).
015700          88  USER-ROLE-USER            VALUE "USER    ".
015800          88  USER-ROLE-ADMIN           VALUE "ADMIN   ".
015900      05  USER-STATUS            PIC X(08).
016000          88  USER-ST-ACTIVE            VALUE "ACTIVE  ".
016100          88  USER-ST-BLOCKED           VALUE "BLOCKED ".
016200          88  USER-ST-EXPIRED           VALUE "EXPIRED ".
016300      05  USER-CREATED-AT        PIC 9(08).
016400      05  USER-CREATED-R REDEFINES USER-CREATED-AT.
016500          10  USER-CRT-CCYY      PIC 9(04).
016600          10  USER-CRT-MM        PIC 9(02).
016700          10  USER-CRT-DD        PIC 9(02).
016800      05  FILLER                 PIC X(20).
016900 
017000  FD  CARD-REQUEST-FILE
017100      LABEL RECORD STANDARD
017200      VALUE OF FILE-ID IS "CARDREQ.DAT".
017300 *----------------------------------------------------------------
017400 * CREQ-REG - ONE RECORD PER FILED REQUEST.  NEVER REWRITTEN;
017500 * CARDBK8 RECORDS ITS APPROVE/REJECT DECISION BY APPENDING A
017600 * SEPARATE DECISION RECORD TO THIS SAME FILE RATHER THAN BY
017700 * GOING BACK AND CHANGING THIS ONE - SEE CARDBK8'S OWN HEADER.
017800 *----------------------------------------------------------------
017900  01  CREQ-REG.
018000 *        ASSIGNED BY 1500-FIND-LAST-REQ-ID/4000-WRITE-REQUEST
018100 *        BELOW - STRICTLY INCREASING ACROSS EVERY RUN OF THIS
018200 *        PROGRAM, NOT JUST WITHIN ONE RUN.
018300      05  CREQ-ID                PIC 9(09).
018400 *        THE CARD THE REQUEST IS FILED AGAINST - SAME VALUE AS
018500 *        LK-CARD-ID AT THE TIME THE REQUEST WAS FILED.
018600      05  CREQ-CARD-ID           PIC 9(09).
018700 *        THE OWNING USER AT THE TIME OF FILING, NOT NECESSARILY
018800 *        THE USER LOGGED IN WHEN CARDBK8 LATER DECIDES IT.
018900      05  CREQ-USER-ID           PIC 9(09).
019000      05  CREQ-TYPE              PIC X(08).
019100          88  CREQ-TYP-BLOCK            VALUE "BLOCK   ".
019200          88  CREQ-TYP-ACTIVATE         VALUE "ACTIVATE".
019300          88  CREQ-TYP-CLOSE            VALUE "CLOSE   ".
019400 *        EVERY REQUEST THIS PROGRAM FILES IS WRITTEN PENDING -
019500 *        ONLY CARDBK8 EVER SETS APPROVED OR REJECTED.
019600      05  CREQ-STATUS            PIC X(08).
019700          88  CREQ-ST-PENDING           VALUE "PENDING ".
019800          88  CREQ-ST-APPROVED          VALUE "APPROVED".
019900          88  CREQ-ST-REJECTED          VALUE "REJECTED".
020000      05  CREQ-CREATED-AT        PIC 9(08).
020100      05  CREQ-CREATED-R REDEFINES CREQ-CREATED-AT.
020200          10  CREQ-CRT-CCYY      PIC 9(04).
020300          10  CREQ-CRT-MM        PIC 9(02).
020400          10  CREQ-CRT-DD        PIC 9(02).
020500      05  FILLER                 PIC X(12).
020600 
020700  WORKING-STORAGE SECTION.
020800 *----------------------------------------------------------------
020900 * FILE-STATUS CODES AND RELATIVE KEYS - FIVE SCALAR FIELDS, EACH
021000 * ITS OWN 77-LEVEL ENTRY PER SHOP STANDARD S-100.
021100 *----------------------------------------------------------------
021200  77  FS-CARD                    PIC X(02).
021300  77  FS-USER                    PIC X(02).
021400  77  FS-CREQ                    PIC X(02).
021500  77  WK-CARD-REL-KEY            PIC 9(09)  COMP.
021600  77  WK-USER-REL-KEY            PIC 9(09)  COMP.
021700 
021800 *----------------------------------------------------------------
021900 * THREE ONE-CHARACTER SWITCHES - USER FOUND, CARD FOUND, END OF
022000 * CARD-REQUEST-FILE.  EACH IS A 77-LEVEL ITEM.
022100 *----------------------------------------------------------------
022200  77  WK-USER-FOUND-SW            PIC X(01) VALUE "N".
022300      88  WK-USER-FOUND                  VALUE "Y".
022400  77  WK-CARD-FOUND-SW            PIC X(01) VALUE "N".
022500      88  WK-CARD-FOUND                  VALUE "Y".
022600  77  WK-EOF-CREQ-SW              PIC X(01) VALUE "N".
022700      88  WK-EOF-CREQ                    VALUE "Y".
022800 
022900 *----------------------------------------------------------------
023000 * RUN-DATE BROKEN OUT INTO CCYY/MM/DD - A STRUCTURED RECORD, SO
023100 * IT STAYS AN 01-GROUP RATHER THAN A 77-LEVEL ITEM.
023200 *----------------------------------------------------------------
023300  01  WK-DATE-AREA.
023400      05  WK-RUN-DATE            PIC 9(08).
023500      05  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
023600          10  WK-RUN-CCYY        PIC 9(04).
023700          10  WK-RUN-MM          PIC 9(02).
023800          10  WK-RUN-DD          PIC 9(02).
023900 
024000 *----------------------------------------------------------------
024100 * HIGHEST CREQ-ID FOUND ON CARD-REQUEST-FILE SO FAR THIS RUN -
024200 * SET BY 1500-FIND-LAST-REQ-ID, THEN BUMPED BY ONE FOR EACH NEW
024300 * REQUEST WRITTEN.  A SCALAR ACCUMULATOR, SO IT IS A 77-LEVEL
024400 * ITEM, NOT A ONE-FIELD 01-GROUP - SEE CR-2115 ABOVE FOR WHY
024500 * THIS FIELD CAN NO LONGER JUST START AT ZERO.
024600 *----------------------------------------------------------------
024700  77  WK-NEXT-REQ-ID              PIC 9(09)  COMP VALUE ZERO.
024800 
024900 *----------------------------------------------------------------
025000 * ONE LIST-MODE DISPLAY LINE - REQUEST ID, CARD ID, TYPE,
025100 * STATUS, CREATED DATE.  A STRUCTURED PRINT LINE, SO IT REMAINS
025200 * AN 01-GROUP.
025300 *----------------------------------------------------------------
025400  01  WK-LIST-LINE.
025500      05  WK-LST-REQ-ID          PIC 9(09).
025600      05  FILLER                 PIC X(01) VALUE SPACE.
025700      05  WK-LST-CARD-ID         PIC 9(09).
025800      05  FILLER                 PIC X(01) VALUE SPACE.
025900 *        "BLOCK   ", "ACTIVATE" OR "CLOSE   " - MOVED STRAIGHT
026000 *        ACROSS FROM CREQ-TYPE, ALREADY EIGHT CHARACTERS WIDE.
026100      05  WK-LST-TYPE            PIC X(08).
026200      05  FILLER                 PIC X(01) VALUE SPACE.
026300 *        "PENDING ", "APPROVED" OR "REJECTED".
026400      05  WK-LST-STATUS          PIC X(08).
026500      05  FILLER                 PIC X(01) VALUE SPACE.
026600      05  WK-LST-CREATED-AT      PIC 9(08).
026700 *        TRAILING PAD - THIS LINE IS DISPLAYED TO THE SESSION
026800 *        LOG, NOT WRITTEN TO A FIXED-WIDTH REPORT FILE, BUT THE
026900 *        FILLER IS CARRIED ANYWAY TO MATCH THIS SHOP'S HABIT OF
027000 *        ROUNDING EVERY GROUP OUT TO AN EVEN WIDTH.
027100      05  FILLER                 PIC X(40) VALUE SPACE.
027200 
027300  LINKAGE SECTION.
027400 *----------------------------------------------------------------
027500 * LK-RUN-MODE PICKS BETWEEN FILING ONE REQUEST ("F") AND LISTING
027600 * ONE USER'S OWN REQUEST HISTORY ("L").  LK-CARD-ID AND
027700 * LK-REQUEST-TYPE ARE ONLY MEANINGFUL IN FILE MODE.
027800 *----------------------------------------------------------------
027900  01  LK-RUN-MODE                PIC X(01).
028000      88  LK-MODE-FILE                  VALUE "F".
028100      88  LK-MODE-LIST                  VALUE "L".
028200 *        THE USERNAME FILING OR LISTING REQUESTS - REQUIRED IN
028300 *        BOTH MODES.
028400  01  LK-REQ-USERNAME            PIC X(30).
028500 *        IGNORED IN LIST MODE.
028600  01  LK-CARD-ID                 PIC 9(09).
028700 *        "BLOCK   ", "ACTIVATE" OR "CLOSE   " - IGNORED IN LIST
028800 *        MODE.
028900  01  LK-REQUEST-TYPE            PIC X(08).
029000 *        00 OK; 10 USERNAME NOT ON FILE; 20 CARD NOT FOUND OR
029100 *        NOT OWNED BY THIS USER; 30 BLOCK REQUESTED AGAINST A
029200 *        CARD THAT IS NOT CURRENTLY ACTIVE; 40 CLOSE REQUESTED
029300 *        AGAINST A CARD THAT STILL CARRIES A BALANCE; 41 CLOSE
029400 *        REQUESTED AGAINST A CARD THAT IS NOT CURRENTLY ACTIVE.
029500  01  LK-RETURN-CODE             PIC 9(02).
029600      88  LK-RC-OK                      VALUE 00.
029700      88  LK-RC-USER-NOT-FOUND          VALUE 10.
029800      88  LK-RC-CARD-NOT-FOUND          VALUE 20.
029900      88  LK-RC-BLOCK-NOT-ACTIVE        VALUE 30.
030000      88  LK-RC-CLOSE-BALANCE           VALUE 40.
030100      88  LK-RC-CLOSE-NOT-ACTIVE        VALUE 41.
030200 
030300  PROCEDURE DIVISION USING LK-RUN-MODE, LK-REQ-USERNAME,
030400          LK-CARD-ID, LK-REQUEST-TYPE, LK-RETURN-CODE.
030500 
030600 *----------------------------------------------------------------
030700 * 0000-PROCESS-REQUEST IS THE MAIN LINE.  LIST MODE BRANCHES OFF
030800 * IMMEDIATELY TO 5000; FILE MODE VALIDATES THE USER, VALIDATES
030900 * THE CARD, RUNS THE TYPE-SPECIFIC VALIDATION (BLOCK OR CLOSE -
031000 * ACTIVATE HAS NO ADDITIONAL CHECK) AND, IF EVERYTHING STILL
031100 * SAYS OK, FILES THE REQUEST.
031200 *----------------------------------------------------------------
031300  0000-PROCESS-REQUEST.
031400 *    ZERO UNTIL SOME LATER STEP SAYS OTHERWISE.
031500      MOVE ZERO TO LK-RETURN-CODE.
031600 *    TODAY'S DATE, USED ONLY TO STAMP CREQ-CREATED-AT WHEN A NEW
031700 *    REQUEST IS FILED - LIST MODE DOES NOT NEED IT.
031800      ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD.
031900 
032000 *    CARD-MASTER IS OPENED I-O EVEN THOUGH THIS PROGRAM NEVER
032100 *    REWRITES A CARD RECORD - THE I-O OPEN MODE IS A CARRYOVER
032200 *    HABIT FROM THE ORIGINAL CR-1343 VERSION, WHICH DID REWRITE
032300 *    CARD-STATUS DIRECTLY BEFORE THE APPROVAL STEP WAS ADDED.
032400      OPEN INPUT USER-MASTER.
032500      OPEN I-O CARD-MASTER.
032600 
032700      IF LK-MODE-LIST
032800          PERFORM 5000-LIST-USER-REQUESTS
032900              THRU 5000-LIST-USER-REQUESTS-EXIT
033000          GO TO 0000-PROCESS-REQUEST-EXIT
033100      END-IF.
033200 
033300 *    STEP 1 OF 3 - CONFIRM THE REQUESTING USERNAME EXISTS BEFORE
033400 *    TOUCHING ANYTHING ELSE.
033500      PERFORM 1000-VALIDATE-USER THRU 1000-VALIDATE-USER-EXIT.
033600      IF NOT WK-USER-FOUND
033700          MOVE 10 TO LK-RETURN-CODE
033800          GO TO 0000-PROCESS-REQUEST-EXIT
033900      END-IF.
034000 
034100 *    STEP 2 OF 3 - CONFIRM THE CARD EXISTS AND IS OWNED BY THAT
034200 *    SAME USER.
034300      PERFORM 2000-READ-CARD THRU 2000-READ-CARD-EXIT.
034400      IF NOT WK-CARD-FOUND
034500          MOVE 20 TO LK-RETURN-CODE
034600          GO TO 0000-PROCESS-REQUEST-EXIT
034700      END-IF.
034800 
034900 *    STEP 3 OF 3 - RUN THE TYPE-SPECIFIC BUSINESS CHECK, THEN
035000 *    FILE THE REQUEST IF NOTHING ABOVE SET A NON-ZERO RETURN
035100 *    CODE.
035200 
035300 *    ACTIVATE CARRIES NO EXTRA VALIDATION OF ITS OWN - ANY CARD
035400 *    THAT IS FOUND AND OWNED BY THIS USER CAN HAVE AN ACTIVATE
035500 *    REQUEST FILED AGAINST IT, EVEN IF IT IS ALREADY ACTIVE; THE
035600 *    ADMIN REVIEWING THE REQUEST IS EXPECTED TO CATCH THAT CASE.
035700      IF LK-REQUEST-TYPE = "BLOCK   "
035800          PERFORM 3000-VALIDATE-BLOCK
035900              THRU 3000-VALIDATE-BLOCK-EXIT
036000      END-IF.
036100      IF LK-REQUEST-TYPE = "CLOSE   "
036200          PERFORM 3100-VALIDATE-CLOSE
036300              THRU 3100-VALIDATE-CLOSE-EXIT
036400      END-IF.
036500 
036600      IF LK-RC-OK
036700          PERFORM 4000-WRITE-REQUEST
036800              THRU 4000-WRITE-REQUEST-EXIT
036900      END-IF.
037000 
037100  0000-PROCESS-REQUEST-EXIT.
037200 *    CARD-REQUEST-FILE IS OPENED AND CLOSED ENTIRELY WITHIN
037300 *    4000-WRITE-REQUEST, 1500-FIND-LAST-REQ-ID AND 5000-LIST-
037400 *    USER-REQUESTS - IT IS NEVER LEFT OPEN ACROSS A RETURN TO
037500 *    THIS PARAGRAPH, SO THERE IS NOTHING TO CLOSE HERE.
037600      CLOSE CARD-MASTER.
037700      CLOSE USER-MASTER.
037800      GOBACK.
037900 
038000 *----------------------------------------------------------------
038100 * 1000-VALIDATE-USER SCANS USER-MASTER FROM THE TOP LOOKING FOR
038200 * A USERNAME MATCH - NO SECONDARY INDEX ON USER-USERNAME (SEE
038300 * FILE NOTE S-201), SO EVERY PROGRAM IN THIS SUITE THAT NEEDS TO
038400 * VALIDATE A USERNAME DOES THE SAME SEQUENTIAL SCAN.
038500 *----------------------------------------------------------------
038600  1000-VALIDATE-USER.
038700 *    START THE SCAN AT RELATIVE RECORD 1 - THE FIRST POSSIBLE
038800 *    USER SLOT ON THE FILE.
038900      MOVE "N" TO WK-USER-FOUND-SW.
039000      MOVE 1 TO WK-USER-REL-KEY.
039100  1010-SCAN-USER-LOOP.
039200 *    AN INVALID KEY HERE MEANS THE SCAN RAN OFF THE END OF
039300 *    USER-MASTER WITHOUT A MATCH - NOT AN ERROR CONDITION BY
039400 *    ITSELF, JUST "NOT FOUND".
039500      READ USER-MASTER INVALID KEY GO TO 1000-VALIDATE-USER-EXIT.
039600      IF USER-USERNAME = LK-REQ-USERNAME
039700          MOVE "Y" TO WK-USER-FOUND-SW
039800          GO TO 1000-VALIDATE-USER-EXIT
039900      END-IF.
040000      ADD 1 TO WK-USER-REL-KEY.
040100      GO TO 1010-SCAN-USER-LOOP.
040200  1000-VALIDATE-USER-EXIT.
040300      EXIT.
040400 
040500 *----------------------------------------------------------------
040600 * 2000-READ-CARD READS THE CARD BY RELATIVE KEY AND CONFIRMS IT
040700 * IS BOTH ON FILE AND OWNED BY THE VALIDATED USER - A REQUEST
040800 * CANNOT BE FILED AGAINST SOMEONE ELSE'S CARD EVEN IF THE CARD
040900 * ID IS GUESSED CORRECTLY.
041000 *----------------------------------------------------------------
041100  2000-READ-CARD.
041200 *    LK-CARD-ID DOUBLES AS THE RELATIVE KEY, THE SAME WAY
041300 *    CARD-ID DOES THROUGHOUT THIS SUITE - NO SEPARATE LOOKUP
041400 *    TABLE IS NEEDED.
041500      MOVE "N" TO WK-CARD-FOUND-SW.
041600      MOVE LK-CARD-ID TO WK-CARD-REL-KEY.
041700      READ CARD-MASTER INVALID KEY
041800          GO TO 2000-READ-CARD-EXIT.
041900 *    BOTH HALVES OF THIS TEST MATTER - CARD-ID = LK-CARD-ID GUARDS
042000 *    AGAINST A DELETED SLOT THAT WAS NEVER REUSED, AND
042100 *    CARD-USER-ID = USER-ID IS THE ACTUAL OWNERSHIP CHECK.
042200      IF CARD-ID = LK-CARD-ID AND CARD-USER-ID = USER-ID
042300          MOVE "Y" TO WK-CARD-FOUND-SW
042400      END-IF.
042500  2000-READ-CARD-EXIT.
042600      EXIT.
042700 
042800 *----------------------------------------------------------------
042900 * 3000-VALIDATE-BLOCK REFUSES A BLOCK REQUEST AGAINST A CARD
043000 * THAT IS NOT CURRENTLY ACTIVE - A CARD ALREADY BLOCKED, CLOSED
043100 * OR EXPIRED HAS NO BUSINESS BEING BLOCKED AGAIN.
043200 *----------------------------------------------------------------
043300  3000-VALIDATE-BLOCK.
043400 *    NOTHING ELSE TO CHECK - BALANCE IS IRRELEVANT TO A BLOCK
043500 *    REQUEST, UNLIKE A CLOSE REQUEST BELOW.
043600      IF NOT CARD-ST-ACTIVE
043700          MOVE 30 TO LK-RETURN-CODE
043800      END-IF.
043900  3000-VALIDATE-BLOCK-EXIT.
044000      EXIT.
044100 
044200 *----------------------------------------------------------------
044300 * 3100-VALIDATE-CLOSE REFUSES A CLOSE REQUEST OUTRIGHT IF THE
044400 * CARD STILL CARRIES A BALANCE (RETURN CODE 40 TAKES PRIORITY
044500 * OVER 41 WHEN BOTH CONDITIONS HOLD), AND OTHERWISE REFUSES IT
044600 * IF THE CARD IS NOT CURRENTLY ACTIVE (RETURN CODE 41).
044700 *----------------------------------------------------------------
044800  3100-VALIDATE-CLOSE.
044900      IF CARD-BALANCE > ZERO
045000          MOVE 40 TO LK-RETURN-CODE
045100          GO TO 3100-VALIDATE-CLOSE-EXIT
045200      END-IF.
045300      IF NOT CARD-ST-ACTIVE
045400          MOVE 41 TO LK-RETURN-CODE
045500      END-IF.
045600  3100-VALIDATE-CLOSE-EXIT.
045700      EXIT.
045800 
045900 *----------------------------------------------------------------
046000 * 4000-WRITE-REQUEST FILES ONE PENDING REQUEST.  IT SCANS
046100 * CARD-REQUEST-FILE FOR THE CURRENT HIGHEST CREQ-ID BEFORE
046200 * OPENING EXTEND AND WRITING, SO A SECOND RUN OF THIS PROGRAM
046300 * LATER THE SAME DAY PICKS UP WHERE THE FIRST RUN LEFT OFF
046400 * INSTEAD OF STARTING THE COUNTER OVER AT ONE - SEE CR-2115.
046500 *----------------------------------------------------------------
046600  4000-WRITE-REQUEST.
046700      PERFORM 1500-FIND-LAST-REQ-ID
046800          THRU 1500-FIND-LAST-REQ-ID-EXIT.
046900 
047000 *    OPENED EXTEND, NOT OUTPUT - THIS APPENDS TO WHATEVER IS
047100 *    ALREADY ON THE FILE FROM EVERY PRIOR RUN, EVER.
047200      OPEN EXTEND CARD-REQUEST-FILE.
047300      ADD 1 TO WK-NEXT-REQ-ID.
047400      MOVE WK-NEXT-REQ-ID   TO CREQ-ID.
047500      MOVE LK-CARD-ID       TO CREQ-CARD-ID.
047600      MOVE USER-ID          TO CREQ-USER-ID.
047700      MOVE LK-REQUEST-TYPE  TO CREQ-TYPE.
047800 *    EVERY REQUEST FILED HERE STARTS LIFE PENDING - ONLY CARDBK8
047900 *    EVER MOVES IT TO APPROVED OR REJECTED.
048000      SET CREQ-ST-PENDING   TO TRUE.
048100      MOVE WK-RUN-DATE      TO CREQ-CREATED-AT.
048200      WRITE CREQ-REG.
048300      CLOSE CARD-REQUEST-FILE.
048400  4000-WRITE-REQUEST-EXIT.
048500      EXIT.
048600 
048700 *----------------------------------------------------------------
048800 * 1500-FIND-LAST-REQ-ID OPENS CARD-REQUEST-FILE INPUT AND READS
048900 * IT END TO END, KEEPING THE HIGHEST CREQ-ID SEEN.  THE FILE IS
049000 * SEQUENTIAL (NO RELATIVE KEY TO JUMP TO THE LAST RECORD), SO A
049100 * FULL READ PASS IS THE ONLY WAY TO FIND THE CURRENT MAXIMUM -
049200 * THE SAME CONSTRAINT CARDBK7'S 1500-FIND-LAST-CARD-ID FACES
049300 * AGAINST CARD-MASTER (CR-1755), ADAPTED HERE FOR A SEQUENTIAL
049400 * FILE INSTEAD OF A RELATIVE ONE.  AN EMPTY FILE (FIRST RUN EVER)
049500 * LEAVES WK-NEXT-REQ-ID AT ZERO, SO THE FIRST REQUEST FILED
049600 * STILL COMES OUT AS CREQ-ID 1.
049700 *----------------------------------------------------------------
049800  1500-FIND-LAST-REQ-ID.
049900      MOVE ZERO TO WK-NEXT-REQ-ID.
050000      OPEN INPUT CARD-REQUEST-FILE.
050100      MOVE "N" TO WK-EOF-CREQ-SW.
050200      READ CARD-REQUEST-FILE
050300          AT END SET WK-EOF-CREQ TO TRUE
050400      END-READ.
050500      PERFORM 1510-SCAN-CREQ-LOOP UNTIL WK-EOF-CREQ.
050600      CLOSE CARD-REQUEST-FILE.
050700  1500-FIND-LAST-REQ-ID-EXIT.
050800      EXIT.
050900 
051000 *----------------------------------------------------------------
051100 * 1510-SCAN-CREQ-LOOP IS DRIVEN BY THE PERFORM ... UNTIL ABOVE,
051200 * NOT BY A GO TO, SINCE THE TEST FOR END OF FILE IS ALREADY
051300 * SATISFIED BY THE PRIMING READ IN 1500 - THIS MATCHES THE WAY
051400 * THE LIST-MODE SCAN BELOW (5000/5100) IS ALSO DRIVEN.
051500 *----------------------------------------------------------------
051600  1510-SCAN-CREQ-LOOP.
051700      IF CREQ-ID > WK-NEXT-REQ-ID
051800          MOVE CREQ-ID TO WK-NEXT-REQ-ID
051900      END-IF.
052000      READ CARD-REQUEST-FILE
052100          AT END SET WK-EOF-CREQ TO TRUE
052200      END-READ.
052300 
052400 *----------------------------------------------------------------
052500 * 5000-LIST-USER-REQUESTS PRINTS EVERY REQUEST ON FILE FOR THE
052600 * VALIDATED USER, OLDEST FIRST, SINCE CARD-REQUEST-FILE IS
052700 * WRITTEN IN CREQ-ID ORDER AND NEVER RESEQUENCED.
052800 *----------------------------------------------------------------
052900  5000-LIST-USER-REQUESTS.
053000 *    LIST MODE STILL VALIDATES THE USERNAME FIRST - A LISTING
053100 *    REQUEST FOR A USERNAME NOT ON FILE IS JUST AS MUCH AN ERROR
053200 *    AS A FILING REQUEST WOULD BE.
053300      PERFORM 1000-VALIDATE-USER THRU 1000-VALIDATE-USER-EXIT.
053400      IF NOT WK-USER-FOUND
053500          MOVE 10 TO LK-RETURN-CODE
053600          GO TO 5000-LIST-USER-REQUESTS-EXIT
053700      END-IF.
053800 
053900 *    PRIME THE READ BEFORE ENTERING THE PERFORM ... UNTIL LOOP -
054000 *    THE SAME SHAPE AS 1500-FIND-LAST-REQ-ID ABOVE.
054100      OPEN INPUT CARD-REQUEST-FILE.
054200      MOVE "N" TO WK-EOF-CREQ-SW.
054300      READ CARD-REQUEST-FILE
054400          AT END SET WK-EOF-CREQ TO TRUE
054500      END-READ.
054600      PERFORM 5100-LIST-ONE-REQUEST
054700          THRU 5100-LIST-ONE-REQUEST-EXIT
054800          UNTIL WK-EOF-CREQ.
054900      CLOSE CARD-REQUEST-FILE.
055000  5000-LIST-USER-REQUESTS-EXIT.
055100      EXIT.
055200 
055300 *----------------------------------------------------------------
055400 * 5100-LIST-ONE-REQUEST DISPLAYS ONE REQUEST LINE IF IT BELONGS
055500 * TO THE VALIDATED USER, THEN READS THE NEXT RECORD - USER-ID IS
055600 * STILL POSITIONED ON THE VALIDATED USER'S RECORD FROM THE SCAN
055700 * IN 1000-VALIDATE-USER, THE SAME WAY CARDBK2 RELIES ON IT.
055800 *----------------------------------------------------------------
055900  5100-LIST-ONE-REQUEST.
056000 *    CARD-REQUEST-FILE HAS NO USER-ID KEY TO READ BY, SO EVERY
056100 *    RECORD IS READ AND TESTED - THE SAME BRUTE-FORCE SCAN SHAPE
056200 *    1000-VALIDATE-USER USES AGAINST USER-MASTER.
056300      IF CREQ-USER-ID = USER-ID
056400          MOVE CREQ-ID         TO WK-LST-REQ-ID
056500          MOVE CREQ-CARD-ID    TO WK-LST-CARD-ID
056600          MOVE CREQ-TYPE       TO WK-LST-TYPE
056700          MOVE CREQ-STATUS     TO WK-LST-STATUS
056800          MOVE CREQ-CREATED-AT TO WK-LST-CREATED-AT
056900          DISPLAY WK-LIST-LINE
057000      END-IF.
057100      READ CARD-REQUEST-FILE
057200          AT END SET WK-EOF-CREQ TO TRUE
057300      END-READ.
057400  5100-LIST-ONE-REQUEST-EXIT.
057500      EXIT.
